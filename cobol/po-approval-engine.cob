000100*----------------------------------------------------------------         
000200*   PROGRAM:  PO-APPROVAL-ENGINE                                          
000300*   PURPOSE:  CALLED ONCE PER RESOLVED PURCHASE ORDER BY                  
000400*             PO-APPROVAL-BATCH.  TOTALS THE PO'S LINE ITEMS,             
000500*             BUILDS THE PROJECT'S REVISED BUDGET, APPLIES THE            
000600*             FOUR APPROVAL-TIER RULES IN PRECEDENCE ORDER, AND           
000700*             RETURNS THE TIER NUMBER AND A REASON LINE.                  
000800*                                                                         
000900*   PRECEDENCE ORDER (HIGHEST WINS, CHECKED IN THIS SEQUENCE):            
001000*       1. PO AMOUNT OR REVISED BUDGET COULD NOT BE FOUND                 
001100*          (TIER 5, "SEND IT UP" - SOMETHING IS WRONG WITH THE            
001200*          REFERENCE DATA AND A HUMAN HAS TO LOOK AT IT).                 
001300*       2. PO AMOUNT EXCEEDS THE PROJECT'S REVISED BUDGET.                
001400*       3. AN UNAPPROVED CHANGE ORDER IS ATTACHED TO THE PO.              
001500*       4. AN AD-HOC (UNALLOCATED) COST CODE APPEARS ON ANY               
001600*          LINE ITEM.                                                     
001700*       5. OTHERWISE, THE PLAIN DOLLAR-AMOUNT BAND DECIDES.               
001800*   THIS PROGRAM HAS NO CALLER OF ITS OWN BELOW IT - PARAGRAPH            
001900*   0100-CALCULATE-APPROVAL-TIER IS BOTH THE PROCEDURE DIVISION           
002000*   ENTRY POINT AND THE ONLY PARAGRAPH PO-APPROVAL-BATCH EVER             
002100*   SEES; EVERYTHING FROM 0200 DOWN IS A HELPER REACHED ONLY BY           
002200*   PERFORM ... THRU ... FROM 0100.                                       
002300*----------------------------------------------------------------         
002400 IDENTIFICATION DIVISION.                                                 
002500 PROGRAM-ID.     PO-APPROVAL-ENGINE.                                      
002600 AUTHOR.         D. HARTWELL.                                             
002700 INSTALLATION.   CRESTVIEW BUILDERS INC - DATA PROCESSING.                
002800 DATE-WRITTEN.   01/14/1988.                                              
002900 DATE-COMPILED.                                                           
003000 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
003100*----------------------------------------------------------------         
003200*   CHANGE LOG                                                            
003300*----------------------------------------------------------------         
003400*   01/14/1988  DH    ORIGINAL PROGRAM - PO AMOUNT TOTAL AND              
003500*                     THREE AMOUNT-BAND TIERS ONLY, NO BUDGET             
003600*                     COMPARISON.                                         
003700*   06/02/1988  DH    AD-HOC COST-CODE CHECK ADDED PER                    
003800*                     PURCHASING DEPT MEMO OF 05/19/1988.                 
003900*                     CR-0098.  ANY LINE ITEM CHARGED TO COST             
004000*                     CODE 99-999, OR WHOSE COST-CODE NAME                
004100*                     CONTAINS THE WORD "UNALLOCATED", FORCES             
004200*                     THE WHOLE PO TO TIER 3 REGARDLESS OF                
004300*                     DOLLAR AMOUNT.                                      
004400*   11/30/1989  RMC   REVISED BUDGET CALCULATOR ADDED - BUDGET            
004500*                     CHANGES AND APPROVED CHANGE ORDERS NOW              
004600*                     ALIGNED BY WBS CODE BEFORE COMPARISON TO            
004700*                     THE PO AMOUNT.  CR-0114.                            
004800*   03/08/1991  RMC   TIER 2 UPPER BOUNDARY CORRECTED TO                  
004900*                     $10,000.00 INCLUSIVE (WAS EXCLUSIVE).               
005000*                     CR-0188.                                            
005100*   02/25/1994  TLF   UNAPPROVED CHANGE-ORDER CHECK REWRITTEN             
005200*                     AGAINST PO-CO-STATUS-FILE; PRECEDENCE               
005300*                     ORDER CONFIRMED AS OVER-BUDGET, THEN                
005400*                     UNAPPROVED CO, THEN AD-HOC, THEN AMOUNT             
005500*                     BAND.  CR-0241.                                     
005600*   04/02/1998  KAS   Y2K REMEDIATION - NO DATE ARITHMETIC IN             
005700*                     THIS PROGRAM; WS-ENGINE-RUN-DATE IS A               
005800*                     TRACE STAMP ONLY (2-DIGIT YEAR), NEVER              
005900*                     COMPARED OR STORED.  SIGNED OFF CR-0309.            
006000*   08/23/2001  NGP   REASON TEXT WIDENED TO CARRY BOTH THE PO            
006100*                     AMOUNT AND THE REVISED BUDGET ON THE                
006200*                     OVER-BUDGET CASE.  CR-0355.                         
006300*   05/15/2006  NGP   NO CHANGE REQUIRED HERE FOR THE LINE-ITEM           
006400*                     TABLE SIZE INCREASE ON PO-APPROVAL-BATCH -          
006500*                     THIS PROGRAM SCANS BY COUNT, NOT BY A               
006600*                     FIXED LIMIT.  CR-0402.                              
006700*   03/11/2011  WRP   0100-CALCULATE-APPROVAL-TIER FELL THROUGH           
006800*                     INTO 0200-TOTAL-PO-AMOUNT INSTEAD OF                
006900*                     RETURNING TO THE CALLER - EVERY PO WAS              
007000*                     BEING SCORED TWICE, THE SECOND TIME WITH            
007100*                     THE LINE-ITEM SUBSCRIPT ONE PAST THE LAST           
007200*                     TABLE ENTRY.  GOBACK ADDED AT 0100-EXIT.            
007300*                     FOUND DURING THE PURCHASING DEPT TIER               
007400*                     AUDIT.  CR-0430.                                    
007500*----------------------------------------------------------------         
007600 ENVIRONMENT DIVISION.                                                    
007700 CONFIGURATION SECTION.                                                   
007800*    C01 IS DECLARED HERE ONLY FOR CONSISTENCY WITH THE SHOP'S            
007900*    STANDARD SPECIAL-NAMES PARAGRAPH - THIS PROGRAM HAS NO               
008000*    PRINTER FILE AND NEVER REFERENCES THE TOP-OF-FORM CHANNEL.           
008100 SPECIAL-NAMES.                                                           
008200     C01 IS TOP-OF-FORM.                                                  
008300                                                                          
008400 DATA DIVISION.                                                           
008500 WORKING-STORAGE SECTION.                                                 
008600                                                                          
008700*    SET BY 0210 WHEN AT LEAST ONE LINE ITEM ON WS-POLI-TABLE             
008800*    MATCHES THE CALLER'S PO ID - IF NEVER SET, THE PO AMOUNT             
008900*    COULD NOT BE RETRIEVED AND THE PO IS SENT TO TIER 5.                 
009000 01  WS-FOUND-SW                  PIC X           VALUE "N".              
009100     88  WS-FOUND                                  VALUE "Y".             
009200                                                                          
009300*    SET BY 0305 WHEN THE CALLER'S PROJECT ID IS FOUND ON                 
009400*    WS-PRBUD-TABLE - IF NEVER SET, THE REVISED BUDGET COULD              
009500*    NOT BE RETRIEVED AND THE PO IS SENT TO TIER 5.                       
009600 01  WS-PRBUD-FOUND-SW            PIC X           VALUE "N".              
009700     88  WS-PRBUD-FOUND                            VALUE "Y".             
009800                                                                          
009900*    SET BY 0220 WHEN ANY LINE ITEM ON THE PO CARRIES THE                 
010000*    AD-HOC COST CODE 99-999 OR A COST-CODE NAME CONTAINING               
010100*    "UNALLOCATED".                                                       
010200 01  WS-AD-HOC-PO-SW              PIC X           VALUE "N".              
010300     88  WS-AD-HOC-PO                              VALUE "Y".             
010400                                                                          
010500*    SET BY 0510 WHEN THE PO HAS A CHANGE-ORDER ENTRY ON                  
010600*    WS-POCOS-TABLE WHOSE STATUS IS ANYTHING OTHER THAN                   
010700*    "APPROVED".                                                          
010800 01  WS-UNAPPROVED-CO-SW          PIC X           VALUE "N".              
010900     88  WS-UNAPPROVED-CO                          VALUE "Y".             
011000                                                                          
011100*    THE FOUR DOLLAR ACCUMULATORS BELOW ARE GENUINE STANDALONE            
011200*    SCRATCH TOTALS - NOT PART OF ANY GROUP - SO THEY ARE                 
011300*    CARRIED AT THE 77 LEVEL PER SHOP CONVENTION.                         
011400*    SUM OF WS-POLI-LINE-AMOUNT ACROSS EVERY LINE ITEM ON THE             
011500*    CALLER'S PO (PARAGRAPH 0200/0210).                                   
011600 77  WS-PO-AMOUNT-TOTAL           PIC S9(11)V99   VALUE ZERO.             
011700*    WS-ORIGINAL-BUDGET PLUS WS-WBS-ALIGNED-TOTAL - THE FIGURE            
011800*    THE PO AMOUNT IS ACTUALLY JUDGED AGAINST (PARAGRAPH 0300).           
011900 77  WS-REVISED-BUDGET-TOTAL      PIC S9(11)V99   VALUE ZERO.             
012000*    THE PROJECT'S ORIGINAL BUDGET FIGURE, READ STRAIGHT FROM             
012100*    WS-PRBUD-TABLE BEFORE ANY WBS ALIGNMENT (PARAGRAPH 0305).            
012200 77  WS-ORIGINAL-BUDGET           PIC S9(11)V99   VALUE ZERO.             
012300*    SUM OF APPROVED BUDGET CHANGES AND CHANGE-ORDER LINE                 
012400*    AMOUNTS SHARING A WBS CODE WITH THE PROJECT (PARAGRAPHS              
012500*    0310 AND 0320) - ADDED TO WS-ORIGINAL-BUDGET TO PRODUCE              
012600*    THE REVISED BUDGET.                                                  
012700 77  WS-WBS-ALIGNED-TOTAL         PIC S9(11)V99   VALUE ZERO.             
012800                                                                          
012900*    EDITED COPIES OF THE TWO DOLLAR TOTALS ABOVE, USED ONLY              
013000*    TO BUILD THE HUMAN-READABLE REASON TEXT RETURNED TO THE              
013100*    CALLER (SEE 0100-CALCULATE-APPROVAL-TIER).                           
013200 01  WS-REASON-AMOUNT-EDIT        PIC ZZZ,ZZZ,ZZ9.99-.                    
013300 01  WS-REASON-BUDGET-EDIT        PIC ZZZ,ZZZ,ZZ9.99-.                    
013400                                                                          
013500*    UPPERCASED WORKING COPY OF THE LINE ITEM'S COST-CODE NAME            
013600*    AND THE TALLY OF "UNALLOCATED" OCCURRENCES WITHIN IT -               
013700*    BOTH SCRATCH AREAS FOR PARAGRAPH 0220, NEITHER ONE PART              
013800*    OF A GROUP, SO BOTH ARE CARRIED AT THE 77 LEVEL.                     
013900 77  WS-COST-CODE-NAME-UC         PIC X(30)       VALUE SPACES.           
014000 77  WS-UNALLOC-TALLY             PIC 9(02) COMP  VALUE ZERO.             
014100                                                                          
014200*    TRACE STAMP ONLY, DISPLAYED TO THE JOB LOG FOR EACH CALL -           
014300*    SEE THE 04/02/1998 Y2K CHANGE-LOG ENTRY ABOVE.  NEVER                
014400*    COMPARED OR STORED.                                                  
014500 01  WS-ENGINE-RUN-DATE           PIC X(06)       VALUE SPACES.           
014600 01  WS-ENGINE-RUN-DATE-NUMERIC REDEFINES                                 
014700                              WS-ENGINE-RUN-DATE   PIC 9(06).             
014800                                                                          
014900 LINKAGE SECTION.                                                         
015000                                                                          
015100*    THE PO, PROJECT AND COMPANY IDS PASSED BY PO-APPROVAL-               
015200*    BATCH.  THE ALPHA REDEFINITIONS EXIST SO THE DISPLAY                 
015300*    STATEMENT IN 0100 CAN PRINT THE PO ID WITHOUT AN                     
015400*    INTERVENING NUMERIC-TO-DISPLAY EDIT.                                 
015500 01  LK-PO-ID                     PIC 9(10).                              
015600 01  LK-PO-ID-ALPHA REDEFINES LK-PO-ID                                    
015700                                  PIC X(10).                              
015800                                                                          
015900 01  LK-PROJECT-ID                PIC 9(10).                              
016000 01  LK-PROJECT-ID-ALPHA REDEFINES LK-PROJECT-ID                          
016100                                  PIC X(10).                              
016200                                                                          
016300 01  LK-COMPANY-ID                PIC 9(10).                              
016400                                                                          
016500*    THE FIVE REFERENCE TABLES LOADED BY PO-APPROVAL-BATCH AT             
016600*    START OF JOB, PASSED THROUGH UNCHANGED - THIS PROGRAM                
016700*    ONLY READS THEM, NEVER UPDATES THEM.  PLUS THE ANSWER                
016800*    GROUP THIS PROGRAM FILLS IN BEFORE RETURNING.                        
016900     COPY "wspolitb.cbl".                                                 
017000     COPY "wsbudctb.cbl".                                                 
017100     COPY "wscolitb.cbl".                                                 
017200     COPY "wspocotb.cbl".                                                 
017300     COPY "wsprbdtb.cbl".                                                 
017400     COPY "wsenres.cbl".                                                  
017500*----------------------------------------------------------------         
017600*   PROCEDURE DIVISION                                                    
017700*----------------------------------------------------------------         
017800 PROCEDURE DIVISION USING LK-PO-ID                                        
017900                          LK-PROJECT-ID                                   
018000                          LK-COMPANY-ID                                   
018100                          WS-POLI-TABLE                                   
018200                          WS-BUDCH-TABLE                                  
018300                          WS-COLI-TABLE                                   
018400                          WS-POCOS-TABLE                                  
018500                          WS-PRBUD-TABLE                                  
018600                          WS-ENGINE-RESULTS.                              
018700                                                                          
018800*----------------------------------------------------------------         
018900*   0100-CALCULATE-APPROVAL-TIER IS THE ENTIRE CONTRACT WITH              
019000*   PO-APPROVAL-BATCH - IT RUNS EVERY CHECK IN PRECEDENCE                 
019100*   ORDER AND GO TO'S OUT TO 0100-DONE THE MOMENT A DECIDING              
019200*   RULE FIRES, SO ONLY ONE STRING STATEMENT EVER BUILDS THE              
019300*   REASON TEXT ON ANY GIVEN CALL.                                        
019400*----------------------------------------------------------------         
019500 0100-CALCULATE-APPROVAL-TIER.                                            
019600                                                                          
019700     ACCEPT WS-ENGINE-RUN-DATE FROM DATE.                                 
019800     DISPLAY "PO-APPROVAL-ENGINE RUN " WS-ENGINE-RUN-DATE                 
019900             " PO " LK-PO-ID-ALPHA.                                       
020000                                                                          
020100     MOVE SPACES TO WS-ENGINE-REASON.                                     
020200     MOVE ZERO   TO WS-PO-AMOUNT-TOTAL.                                   
020300     MOVE ZERO   TO WS-REVISED-BUDGET-TOTAL.                              
020400     MOVE 5      TO WS-ENGINE-APPROVAL-TIER.                              
020500                                                                          
020600     PERFORM 0200-TOTAL-PO-AMOUNT THRU 0200-EXIT.                         
020700                                                                          
020800*    THE PO AMOUNT COULD NOT BE RETRIEVED - NO LINE ITEM ON               
020900*    WS-POLI-TABLE MATCHED THE CALLER'S PO ID.  LEAVE THE                 
021000*    TIER AT ITS DEFAULT OF 5 AND RETURN.                                 
021100     IF NOT WS-FOUND                                                      
021200         STRING "COULD NOT RETRIEVE PO AMOUNT" DELIMITED BY SIZE          
021300             INTO WS-ENGINE-REASON                                        
021400         GO TO 0100-DONE                                                  
021500     END-IF.                                                              
021600                                                                          
021700     PERFORM 0300-CALCULATE-REVISED-BUDGET THRU 0300-EXIT.                
021800                                                                          
021900*    THE REVISED BUDGET COULD NOT BE RETRIEVED - THE CALLER'S             
022000*    PROJECT ID WAS NOT FOUND ON WS-PRBUD-TABLE.                          
022100     IF NOT WS-PRBUD-FOUND                                                
022200         STRING "COULD NOT RETRIEVE REVISED BUDGET"                       
022300                DELIMITED BY SIZE                                         
022400             INTO WS-ENGINE-REASON                                        
022500         GO TO 0100-DONE                                                  
022600     END-IF.                                                              
022700                                                                          
022800     MOVE WS-PO-AMOUNT-TOTAL      TO WS-REASON-AMOUNT-EDIT.               
022900     MOVE WS-REVISED-BUDGET-TOTAL TO WS-REASON-BUDGET-EDIT.               
023000                                                                          
023100*    RULE 1 (HIGHEST PRECEDENCE): THE PO AMOUNT EXCEEDS THE               
023200*    PROJECT'S REVISED BUDGET - TIER 5 REGARDLESS OF DOLLAR               
023300*    BAND, UNAPPROVED CO, OR AD-HOC COST CODE.                            
023400     IF WS-PO-AMOUNT-TOTAL > WS-REVISED-BUDGET-TOTAL                      
023500         STRING "OVER BUDGET AMT " DELIMITED BY SIZE                      
023600                WS-REASON-AMOUNT-EDIT DELIMITED BY SIZE                   
023700                " BUD " DELIMITED BY SIZE                                 
023800                WS-REASON-BUDGET-EDIT DELIMITED BY SIZE                   
023900             INTO WS-ENGINE-REASON                                        
024000         GO TO 0100-DONE                                                  
024100     END-IF.                                                              
024200                                                                          
024300     PERFORM 0500-CHECK-UNAPPROVED-CHANGE-ORDERS THRU 0500-EXIT.          
024400                                                                          
024500*    RULE 2: AN UNAPPROVED CHANGE ORDER IS ATTACHED - TIER 4.             
024600     IF WS-UNAPPROVED-CO                                                  
024700         MOVE 4 TO WS-ENGINE-APPROVAL-TIER                                
024800         STRING "UNAPPROVED CHANGE ORDER ATTACHED"                        
024900                DELIMITED BY SIZE                                         
025000             INTO WS-ENGINE-REASON                                        
025100         GO TO 0100-DONE                                                  
025200     END-IF.                                                              
025300                                                                          
025400*    RULE 3: AN AD-HOC COST CODE APPEARS ON A LINE ITEM -                 
025500*    TIER 3.                                                              
025600     IF WS-AD-HOC-PO                                                      
025700         MOVE 3 TO WS-ENGINE-APPROVAL-TIER                                
025800         STRING "AD-HOC COST CODE ON PO LINE ITEM"                        
025900                DELIMITED BY SIZE                                         
026000             INTO WS-ENGINE-REASON                                        
026100         GO TO 0100-DONE                                                  
026200     END-IF.                                                              
026300                                                                          
026400*    RULE 4 (LOWEST PRECEDENCE): NONE OF THE ABOVE APPLY -                
026500*    CLASSIFY BY THE PLAIN DOLLAR-AMOUNT BAND.                            
026600     PERFORM 0400-CLASSIFY-BASE-TIER THRU 0400-EXIT.                      
026700                                                                          
026800     STRING "AMOUNT BAND AMT " DELIMITED BY SIZE                          
026900            WS-REASON-AMOUNT-EDIT DELIMITED BY SIZE                       
027000         INTO WS-ENGINE-REASON.                                           
027100                                                                          
027200 0100-DONE.                                                               
027300                                                                          
027400     MOVE WS-PO-AMOUNT-TOTAL      TO WS-ENGINE-PO-AMOUNT.                 
027500     MOVE WS-REVISED-BUDGET-TOTAL TO WS-ENGINE-REVISED-BUDGET.            
027600 0100-EXIT.                                                               
027700     EXIT.                                                                
027800                                                                          
027900*    RETURN CONTROL TO PO-APPROVAL-BATCH HERE - THE HELPER                
028000*    PARAGRAPHS BELOW (0200 THRU 0510) MUST NEVER BE ENTERED              
028100*    EXCEPT VIA THE PERFORM STATEMENTS ABOVE.  CR-0430 FIX -              
028200*    A MISSING GOBACK LET CONTROL FALL THROUGH INTO 0200 AND              
028300*    RESCAN THE LINE-ITEM TABLE ONE PAST ITS LAST ENTRY ON                
028400*    EVERY CALL.                                                          
028500     GOBACK.                                                              
028600*----------------------------------------------------------------         
028700*   PO AMOUNT TOTALER / AD-HOC CHECK (SAME LINE-ITEM SCAN) -              
028800*   ONE PASS OF WS-POLI-TABLE ANSWERS BOTH QUESTIONS AT ONCE              
028900*   SO THE TABLE IS NEVER SCANNED TWICE FOR THE SAME PO.                  
029000*----------------------------------------------------------------         
029100 0200-TOTAL-PO-AMOUNT.                                                    
029200                                                                          
029300     MOVE "N"  TO WS-FOUND-SW.                                            
029400     MOVE "N"  TO WS-AD-HOC-PO-SW.                                        
029500     MOVE ZERO TO WS-PO-AMOUNT-TOTAL.                                     
029600                                                                          
029700     PERFORM 0210-SCAN-ONE-LINE-ITEM THRU 0210-EXIT                       
029800         VARYING WS-POLI-IDX FROM 1 BY 1                                  
029900             UNTIL WS-POLI-IDX > WS-POLI-COUNT.                           
030000 0200-EXIT.                                                               
030100     EXIT.                                                                
030200*----------------------------------------------------------------         
030300*   EVERY LINE ITEM BELONGING TO THE CALLER'S PO IS ADDED INTO            
030400*   THE RUNNING TOTAL AND CHECKED FOR THE AD-HOC COST CODE -              
030500*   A LINE ITEM FOR A DIFFERENT PO IS SKIPPED ENTIRELY.                   
030600*----------------------------------------------------------------         
030700 0210-SCAN-ONE-LINE-ITEM.                                                 
030800                                                                          
030900     IF WS-POLI-PO-ID (WS-POLI-IDX) = LK-PO-ID                            
031000         MOVE "Y" TO WS-FOUND-SW                                          
031100         ADD WS-POLI-LINE-AMOUNT (WS-POLI-IDX)                            
031200             TO WS-PO-AMOUNT-TOTAL                                        
031300         PERFORM 0220-CHECK-LINE-ITEM-AD-HOC THRU 0220-EXIT               
031400     END-IF.                                                              
031500 0210-EXIT.                                                               
031600     EXIT.                                                                
031700*----------------------------------------------------------------         
031800*   AD-HOC COST-CODE CHECK - EXACT MATCH ON THE COST-CODE                 
031900*   FIELD OR ITS NAME CATCHES THE COMMON CASE CHEAPLY; THE                
032000*   INSPECT/CONVERTING AND TALLYING BELOW CATCH A COST-CODE               
032100*   NAME THAT MERELY CONTAINS THE WORD "UNALLOCATED" IN MIXED             
032200*   CASE SOMEWHERE WITHIN A LONGER DESCRIPTION.                           
032300*----------------------------------------------------------------         
032400 0220-CHECK-LINE-ITEM-AD-HOC.                                             
032500                                                                          
032600     IF WS-POLI-COST-CODE (WS-POLI-IDX) = "99-999    "                    
032700         MOVE "Y" TO WS-AD-HOC-PO-SW                                      
032800         GO TO 0220-EXIT                                                  
032900     END-IF.                                                              
033000                                                                          
033100     IF WS-POLI-COST-CODE-NAME (WS-POLI-IDX) =                            
033200             "99-999                        "                             
033300         MOVE "Y" TO WS-AD-HOC-PO-SW                                      
033400         GO TO 0220-EXIT                                                  
033500     END-IF.                                                              
033600                                                                          
033700     MOVE WS-POLI-COST-CODE-NAME (WS-POLI-IDX)                            
033800                                   TO WS-COST-CODE-NAME-UC.               
033900*    UPPERCASE THE WORKING COPY BEFORE THE TALLY BELOW - NO               
034000*    INTRINSIC FUNCTION IS USED HERE, PER SHOP CONVENTION.                
034100     INSPECT WS-COST-CODE-NAME-UC                                         
034200         CONVERTING "abcdefghijklmnopqrstuvwxyz"                          
034300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                         
034400                                                                          
034500     MOVE ZERO TO WS-UNALLOC-TALLY.                                       
034600     INSPECT WS-COST-CODE-NAME-UC                                         
034700         TALLYING WS-UNALLOC-TALLY FOR ALL "UNALLOCATED".                 
034800                                                                          
034900     IF WS-UNALLOC-TALLY > ZERO                                           
035000         MOVE "Y" TO WS-AD-HOC-PO-SW                                      
035100     END-IF.                                                              
035200 0220-EXIT.                                                               
035300     EXIT.                                                                
035400*----------------------------------------------------------------         
035500*   REVISED BUDGET CALCULATOR - FINDS THE PROJECT'S ORIGINAL              
035600*   BUDGET, THEN ADDS EVERY APPROVED BUDGET CHANGE AND CHANGE             
035700*   ORDER LINE THAT SHARES A WBS CODE WITH THE PROJECT.  IF               
035800*   THE PROJECT ITSELF CANNOT BE FOUND THE CALCULATOR EXITS               
035900*   EARLY WITHOUT SCANNING EITHER WBS TABLE.                              
036000*----------------------------------------------------------------         
036100 0300-CALCULATE-REVISED-BUDGET.                                           
036200                                                                          
036300     MOVE "N"  TO WS-PRBUD-FOUND-SW.                                      
036400     MOVE ZERO TO WS-ORIGINAL-BUDGET.                                     
036500     MOVE ZERO TO WS-WBS-ALIGNED-TOTAL.                                   
036600                                                                          
036700     PERFORM 0305-FIND-PROJECT-BUDGET THRU 0305-EXIT                      
036800         VARYING WS-PRBUD-IDX FROM 1 BY 1                                 
036900             UNTIL WS-PRBUD-IDX > WS-PRBUD-COUNT.                         
037000                                                                          
037100     IF NOT WS-PRBUD-FOUND                                                
037200         GO TO 0300-EXIT                                                  
037300     END-IF.                                                              
037400                                                                          
037500     PERFORM 0310-ACCUMULATE-WBS-AMOUNT THRU 0310-EXIT                    
037600         VARYING WS-BUDCH-IDX FROM 1 BY 1                                 
037700             UNTIL WS-BUDCH-IDX > WS-BUDCH-COUNT.                         
037800                                                                          
037900     PERFORM 0320-ACCUMULATE-CO-WBS-AMOUNT THRU 0320-EXIT                 
038000         VARYING WS-COLI-IDX FROM 1 BY 1                                  
038100             UNTIL WS-COLI-IDX > WS-COLI-COUNT.                           
038200                                                                          
038300     MOVE WS-ORIGINAL-BUDGET TO WS-REVISED-BUDGET-TOTAL.                  
038400     ADD WS-WBS-ALIGNED-TOTAL TO WS-REVISED-BUDGET-TOTAL.                 
038500 0300-EXIT.                                                               
038600     EXIT.                                                                
038700*----------------------------------------------------------------         
038800*   ONE PROJECT-BUDGET ENTRY PER PROJECT ON WS-PRBUD-TABLE -              
038900*   THE SCAN STOPS NATURALLY AT THE END OF THE VARYING RANGE              
039000*   SINCE NO DUPLICATE PROJECT ID CAN APPEAR ON THE FILE.                 
039100*----------------------------------------------------------------         
039200 0305-FIND-PROJECT-BUDGET.                                                
039300                                                                          
039400     IF WS-PRBUD-PROJECT-ID (WS-PRBUD-IDX) = LK-PROJECT-ID                
039500         MOVE "Y" TO WS-PRBUD-FOUND-SW                                    
039600         MOVE WS-PRBUD-ORIGINAL-BUDGET (WS-PRBUD-IDX)                     
039700                               TO WS-ORIGINAL-BUDGET                      
039800     END-IF.                                                              
039900 0305-EXIT.                                                               
040000     EXIT.                                                                
040100*----------------------------------------------------------------         
040200*   A BUDGET-CHANGE OR CHANGE-ORDER LINE CARRYING NO WBS-ID               
040300*   CONTRIBUTES TO NEITHER PARAGRAPH BELOW - IT IS REPORTED ON            
040400*   BUT PLAYS NO PART IN THE REVISED BUDGET, PER THE                      
040500*   CONTROLLER'S STANDING INSTRUCTION OF 11/30/1989.                      
040600*----------------------------------------------------------------         
040700 0310-ACCUMULATE-WBS-AMOUNT.                                              
040800                                                                          
040900     IF WS-BUDCH-PROJECT-ID (WS-BUDCH-IDX) = LK-PROJECT-ID        CR-0114 
041000         AND WS-BUDCH-WBS-ID (WS-BUDCH-IDX) NOT EQUAL ZERO                
041100         ADD WS-BUDCH-CHANGE-AMOUNT (WS-BUDCH-IDX)                        
041200             TO WS-WBS-ALIGNED-TOTAL                                      
041300     END-IF.                                                              
041400 0310-EXIT.                                                               
041500     EXIT.                                                                
041600*----------------------------------------------------------------         
041700*   SAME WBS-ALIGNMENT RULE AS 0310 ABOVE, APPLIED TO APPROVED            
041800*   CHANGE-ORDER LINE ITEMS ON WS-COLI-TABLE INSTEAD OF                   
041900*   BUDGET-CHANGE LINES.  THIS TABLE IS NOT CROSS-CHECKED                 
042000*   AGAINST WS-POCOS-TABLE AT RUN TIME - CO-LINE-ITEM-FILE IS             
042100*   ALREADY FILTERED TO APPROVED CHANGE ORDERS BEFORE IT REACHES          
042200*   THIS JOB, SO PL-LOAD-COLI-TABLE.CBL LOADS EVERY RECORD ON             
042300*   THE FEED UNCONDITIONALLY.                                             
042400*----------------------------------------------------------------         
042500 0320-ACCUMULATE-CO-WBS-AMOUNT.                                           
042600                                                                          
042700     IF WS-COLI-PROJECT-ID (WS-COLI-IDX) = LK-PROJECT-ID                  
042800         AND WS-COLI-WBS-ID (WS-COLI-IDX) NOT EQUAL ZERO                  
042900         ADD WS-COLI-LINE-AMOUNT (WS-COLI-IDX)                            
043000             TO WS-WBS-ALIGNED-TOTAL                                      
043100     END-IF.                                                              
043200 0320-EXIT.                                                               
043300     EXIT.                                                                
043400*----------------------------------------------------------------         
043500*   BASE TIER CLASSIFIER - AMOUNT BANDS.  ONLY REACHED WHEN               
043600*   THE PO IS WITHIN BUDGET, CARRIES NO UNAPPROVED CHANGE                 
043700*   ORDER, AND HAS NO AD-HOC COST CODE.                                   
043800*       UNDER $5,000.00            - TIER 1                               
043900*       $5,000.00 TO $10,000.00    - TIER 2 (INCLUSIVE, CR-0188)          
044000*       OVER $10,000.00            - TIER 3                               
044100*----------------------------------------------------------------         
044200 0400-CLASSIFY-BASE-TIER.                                                 
044300                                                                          
044400     IF WS-PO-AMOUNT-TOTAL < 5000.00                                      
044500         MOVE 1 TO WS-ENGINE-APPROVAL-TIER                                
044600         GO TO 0400-EXIT                                                  
044700     END-IF.                                                              
044800                                                                          
044900     IF WS-PO-AMOUNT-TOTAL <= 10000.00                            CR-0188 
045000         MOVE 2 TO WS-ENGINE-APPROVAL-TIER                                
045100         GO TO 0400-EXIT                                                  
045200     END-IF.                                                              
045300                                                                          
045400     MOVE 3 TO WS-ENGINE-APPROVAL-TIER.                                   
045500 0400-EXIT.                                                               
045600     EXIT.                                                                
045700*----------------------------------------------------------------         
045800*   UNAPPROVED CHANGE ORDER CHECK - SCANS WS-POCOS-TABLE FOR              
045900*   ANY CHANGE-ORDER HEADER AGAINST THE CALLER'S PO WHOSE                 
046000*   STATUS IS NOT "APPROVED".  A PO WITH NO CHANGE-ORDER                  
046100*   ENTRIES AT ALL NEVER SETS THE SWITCH AND FALLS THROUGH TO             
046200*   THE AD-HOC AND AMOUNT-BAND CHECKS.                                    
046300*----------------------------------------------------------------         
046400 0500-CHECK-UNAPPROVED-CHANGE-ORDERS.                                     
046500                                                                          
046600     MOVE "N" TO WS-UNAPPROVED-CO-SW.                                     
046700                                                                          
046800     PERFORM 0510-CHECK-ONE-POCOS-ENTRY THRU 0510-EXIT                    
046900         VARYING WS-POCOS-IDX FROM 1 BY 1                                 
047000             UNTIL WS-POCOS-IDX > WS-POCOS-COUNT.                         
047100 0500-EXIT.                                                               
047200     EXIT.                                                                
047300*----------------------------------------------------------------         
047400*   A PO CAN CARRY MORE THAN ONE CHANGE-ORDER ENTRY - THE SCAN            
047500*   DOES NOT STOP AT THE FIRST MATCH SO A LATER UNAPPROVED                
047600*   ENTRY IS STILL CAUGHT EVEN IF AN EARLIER ONE WAS APPROVED.            
047700*----------------------------------------------------------------         
047800 0510-CHECK-ONE-POCOS-ENTRY.                                              
047900                                                                          
048000     IF WS-POCOS-PO-ID (WS-POCOS-IDX) = LK-PO-ID                          
048100         IF WS-POCOS-CO-STATUS (WS-POCOS-IDX) NOT EQUAL           CR-0241 
048200                 "approved  "                                             
048300             MOVE "Y" TO WS-UNAPPROVED-CO-SW                              
048400         END-IF                                                           
048500     END-IF.                                                              
048600 0510-EXIT.                                                               
048700     EXIT.                                                                
048800*----------------------------------------------------------------         
