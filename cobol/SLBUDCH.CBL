000100*----------------------------------------------------------------         
000200*    SLBUDCH.CBL  -  SELECT CLAUSE FOR THE BUDGET-CHANGE FILE             
000300*    LINE SEQUENTIAL LIKE ALL SIX OF THE BATCH'S OTHER FEEDS -            
000400*    THE UPSTREAM INTERFACES ALL DROP FLAT TEXT, NOT A DATABASE           
000500*    EXTRACT.                                                             
000600*----------------------------------------------------------------         
000700     SELECT BUDGET-CHANGE-FILE ASSIGN TO BUDCHFL                          
000800            ORGANIZATION IS LINE SEQUENTIAL                               
000900            FILE STATUS IS FS-BUDGET-CHANGE-FILE.                         
