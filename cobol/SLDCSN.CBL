000100*----------------------------------------------------------------         
000200*    SLDCSN.CBL  -  SELECT CLAUSE FOR THE DECISION FILE                   
000300*    OPENED OUTPUT BY PO-APPROVAL-BATCH AND OPENED INPUT AGAIN            
000400*    (VIA THE SORT'S USING PHRASE) BY PO-TIER-REPORT - TWO                
000500*    PROGRAMS, ONE SHARED SELECT.                                         
000600*----------------------------------------------------------------         
000700     SELECT DECISION-FILE ASSIGN TO DCSNFL                                
000800            ORGANIZATION IS LINE SEQUENTIAL                               
000900            FILE STATUS IS FS-DECISION-FILE.                              
