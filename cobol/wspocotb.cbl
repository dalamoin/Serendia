000100*----------------------------------------------------------------         
000200*    WSPOCOTB.CBL  -  IN-MEMORY PO CHANGE-ORDER STATUS TABLE              
000300*    LOADED ONCE AT START OF JOB FROM PO-CO-STATUS-FILE AND               
000400*    SCANNED BY PO-ID FOR THE UNAPPROVED CHANGE-ORDER CHECK.              
000500*    MATCHING FD LAYOUT IS FDPOCOS.CBL; THE LOAD PARAGRAPHS ARE           
000600*    IN PL-LOAD-POCOS-TABLE.CBL.                                          
000700*----------------------------------------------------------------         
000800     01  WS-POCOS-TABLE.                                                  
000900*        HOW MANY ROWS ARE ACTUALLY IN THE TABLE.                         
001000         05  WS-POCOS-COUNT          PIC 9(05) COMP.                      
001100         05  FILLER                  PIC X(04).                           
001200*        2000-ROW CAP.                                                    
001300         05  WS-POCOS-ENTRY OCCURS 2000 TIMES                             
001400                            INDEXED BY WS-POCOS-IDX.                      
001500             10  WS-POCOS-PO-ID          PIC 9(10).                       
001600             10  WS-POCOS-CO-ID          PIC 9(10).                       
001700*                "approved" OR ANYTHING ELSE - RULE 2 TESTS               
001800*                THIS FIELD FOR EVERY CHANGE-ORDER PACKAGE                
001900*                ON THE PO BEING SCORED.                                  
002000             10  WS-POCOS-CO-STATUS      PIC X(10).                       
