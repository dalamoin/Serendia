000100*----------------------------------------------------------------         
000200*    FDDCSN.CBL  -  DECISION RECORD LAYOUT                                
000300*    ONE RECORD WRITTEN PER PROCESSED EVENT.  EXACTLY ONE OF              
000400*    THE FIVE TIER FLAGS IS "Y"; THE OTHER FOUR ARE "N".                  
000500*    WRITTEN BY PO-APPROVAL-BATCH AFTER EVERY CALL TO THE                 
000600*    ENGINE AND LATER READ BACK, SORTED BY TIER, BY                       
000700*    PO-TIER-REPORT AT END OF JOB.                                        
000800*----------------------------------------------------------------         
000900     FD  DECISION-FILE                                                    
001000         LABEL RECORDS ARE STANDARD.                                      
001100                                                                          
001200     01  DECISION-RECORD.                                                 
001300*        THE INBOUND EVENT THAT PRODUCED THIS DECISION.                   
001400         05  DCSN-EVENT-ID           PIC 9(10).                           
001500*        THE PO THE DECISION WAS SCORED AGAINST.                          
001600         05  DCSN-PO-ID              PIC 9(10).                           
001700*        1 THRU 5 - THE TIER THE ENGINE ASSIGNED.  DRIVES THE             
001800*        SORT KEY IN PO-TIER-REPORT'S CONTROL BREAK.                      
001900         05  DCSN-APPROVAL-TIER      PIC 9(01).                           
002000*        FIVE INDEPENDENT "Y"/"N" SWITCHES, ONE PER TIER - A              
002100*        HOLDOVER FROM AN EARLIER VERSION OF THE ENGINE THAT              
002200*        COULD, IN THEORY, FLAG MORE THAN ONE TIER AT ONCE.               
002300*        TODAY EXACTLY ONE IS EVER "Y".                                   
002400         05  DCSN-TIER-FLAGS.                                             
002500             10  DCSN-TIER-1-FLAG    PIC X(01).                           
002600                 88  DCSN-TIER-1-SELECTED  VALUE "Y".                     
002700             10  DCSN-TIER-2-FLAG    PIC X(01).                           
002800                 88  DCSN-TIER-2-SELECTED  VALUE "Y".                     
002900             10  DCSN-TIER-3-FLAG    PIC X(01).                           
003000                 88  DCSN-TIER-3-SELECTED  VALUE "Y".                     
003100             10  DCSN-TIER-4-FLAG    PIC X(01).                           
003200                 88  DCSN-TIER-4-SELECTED  VALUE "Y".                     
003300             10  DCSN-TIER-5-FLAG    PIC X(01).                           
003400                 88  DCSN-TIER-5-SELECTED  VALUE "Y".                     
003500*    ALTERNATE VIEW OF THE FIVE TIER FLAGS AS ONE 5-BYTE                  
003600*    STRING - USED BY THE REPORT WRITER FOR THE "TIER PICKED"             
003700*    COLUMN WITHOUT TESTING EACH 88-LEVEL SEPARATELY.                     
003800         05  DCSN-TIER-FLAGS-STRING REDEFINES DCSN-TIER-FLAGS             
003900                                 PIC X(05).                               
004000*        TOTAL DOLLAR AMOUNT OF THE PO AT THE TIME OF                     
004100*        SCORING.                                                         
004200         05  DCSN-PO-AMOUNT          PIC S9(11)V99.                       
004300*        THE PROJECT'S REVISED BUDGET AT THE TIME OF SCORING.             
004400         05  DCSN-REVISED-BUDGET     PIC S9(11)V99.                       
004500*        FREE-TEXT EXPLANATION BUILT BY THE ENGINE - WIDENED              
004600*        FROM 40 TO 60 BYTES UNDER CR-0355 WHEN THE LONGER                
004700*        RULE-3/RULE-4 WORDING NO LONGER FIT.                             
004800         05  DCSN-REASON             PIC X(60).                   CR-0355 
004900         05  FILLER                  PIC X(02).                           
