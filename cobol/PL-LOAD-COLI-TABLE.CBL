000100*----------------------------------------------------------------         
000200*    PL-LOAD-COLI-TABLE.CBL  -  LOAD THE CHANGE-ORDER                     
000300*    LINE-ITEM TABLE                                                      
000400*    CALLED ONCE, AT START OF JOB, BY PO-APPROVAL-BATCH'S                 
000500*    0200-LOAD-REFERENCE-TABLES.                                          
000600*----------------------------------------------------------------         
000700 0230-LOAD-COLI-TABLE.                                                    
000800                                                                          
000900     MOVE ZERO TO WS-COLI-COUNT.                                          
001000     MOVE "N"  TO WS-EOF-COLI-SW.                                         
001100                                                                          
001200     OPEN INPUT CO-LINE-ITEM-FILE.                                        
001300                                                                          
001400     PERFORM 0231-READ-COLI-RECORD.                                       
001500     PERFORM 0232-STORE-COLI-ENTRY                                        
001600         UNTIL WS-EOF-COLI                                                
001700            OR WS-COLI-COUNT EQUAL 2000.                                  
001800                                                                          
001900     CLOSE CO-LINE-ITEM-FILE.                                             
002000 0230-EXIT.                                                               
002100     EXIT.                                                                
002200*----------------------------------------------------------------         
002300*    PRIMING READ / SUBSEQUENT READS FOR THE CHANGE-ORDER                 
002400*    LINE-ITEM TABLE LOAD.                                                
002500*----------------------------------------------------------------         
002600 0231-READ-COLI-RECORD.                                                   
002700                                                                          
002800     READ CO-LINE-ITEM-FILE                                               
002900         AT END                                                           
003000             MOVE "Y" TO WS-EOF-COLI-SW                                   
003100         NOT AT END                                                       
003200             CONTINUE                                                     
003300     END-READ.                                                            
003400 0231-EXIT.                                                               
003500     EXIT.                                                                
003600*----------------------------------------------------------------         
003700*    ONE TABLE ENTRY PER CHANGE-ORDER LINE-ITEM RECORD - CAPPED           
003800*    AT 2000 ROWS THE SAME AS THE BUDGET-CHANGE TABLE.                    
003900*----------------------------------------------------------------         
004000 0232-STORE-COLI-ENTRY.                                                   
004100                                                                          
004200     ADD 1 TO WS-COLI-COUNT.                                              
004300     SET WS-COLI-IDX TO WS-COLI-COUNT.                                    
004400                                                                          
004500     MOVE COLI-PROJECT-ID     TO WS-COLI-PROJECT-ID (WS-COLI-IDX).        
004600     MOVE COLI-CO-ID          TO WS-COLI-CO-ID (WS-COLI-IDX).             
004700     MOVE COLI-WBS-ID         TO WS-COLI-WBS-ID (WS-COLI-IDX).            
004800     MOVE COLI-LINE-AMOUNT                                                
004900                             TO WS-COLI-LINE-AMOUNT (WS-COLI-IDX).        
005000                                                                          
005100     PERFORM 0231-READ-COLI-RECORD.                                       
005200 0232-EXIT.                                                               
005300     EXIT.                                                                
