000100*----------------------------------------------------------------         
000200*    WSPOLITB.CBL  -  IN-MEMORY PO LINE-ITEM TABLE                        
000300*    LOADED ONCE AT START OF JOB FROM PO-LINE-ITEM-FILE AND               
000400*    SCANNED BY PO-ID FOR EACH EVENT PROCESSED.                           
000500*    MATCHING FD LAYOUT IS FDPOLI.CBL; THE LOAD PARAGRAPHS ARE            
000600*    IN PL-LOAD-POLI-TABLE.CBL.                                           
000700*----------------------------------------------------------------         
000800     01  WS-POLI-TABLE.                                                   
000900*        HOW MANY ROWS ARE ACTUALLY IN THE TABLE.                         
001000         05  WS-POLI-COUNT           PIC 9(05) COMP.                      
001100         05  FILLER                  PIC X(04).                           
001200*        5000-ROW CAP - RAISED FROM 2000 UNDER CR-0402 WHEN A             
001300*        LARGE MULTI-PHASE PROJECT'S PO EXCEEDED THE OLD                  
001400*        LIMIT AND SILENTLY LOST ITS LAST LINE ITEMS.                     
001500         05  WS-POLI-ENTRY OCCURS 5000 TIMES                      CR-0402 
001600                           INDEXED BY WS-POLI-IDX.                        
001700             10  WS-POLI-PO-ID           PIC 9(10).                       
001800             10  WS-POLI-LINE-ITEM-ID    PIC 9(10).                       
001900             10  WS-POLI-LINE-AMOUNT     PIC S9(11)V99.                   
002000*                COST-CODE 99-999 / "UNALLOCATED COSTS" MARKS             
002100*                AN AD-HOC LINE ITEM FOR RULE 3.                          
002200             10  WS-POLI-COST-CODE       PIC X(10).                       
002300             10  WS-POLI-COST-CODE-NAME  PIC X(30).                       
