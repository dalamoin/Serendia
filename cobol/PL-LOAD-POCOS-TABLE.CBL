000100*----------------------------------------------------------------         
000200*    PL-LOAD-POCOS-TABLE.CBL  -  LOAD THE PO CHANGE-ORDER                 
000300*    STATUS TABLE                                                         
000400*    CALLED ONCE, AT START OF JOB, BY PO-APPROVAL-BATCH'S                 
000500*    0200-LOAD-REFERENCE-TABLES.                                          
000600*----------------------------------------------------------------         
000700 0240-LOAD-POCOS-TABLE.                                                   
000800                                                                          
000900     MOVE ZERO TO WS-POCOS-COUNT.                                         
001000     MOVE "N"  TO WS-EOF-POCOS-SW.                                        
001100                                                                          
001200     OPEN INPUT PO-CO-STATUS-FILE.                                        
001300                                                                          
001400     PERFORM 0241-READ-POCOS-RECORD.                                      
001500     PERFORM 0242-STORE-POCOS-ENTRY                                       
001600         UNTIL WS-EOF-POCOS                                               
001700            OR WS-POCOS-COUNT EQUAL 2000.                                 
001800                                                                          
001900     CLOSE PO-CO-STATUS-FILE.                                             
002000 0240-EXIT.                                                               
002100     EXIT.                                                                
002200*----------------------------------------------------------------         
002300*    PRIMING READ / SUBSEQUENT READS FOR THE PO CHANGE-ORDER              
002400*    STATUS TABLE LOAD.                                                   
002500*----------------------------------------------------------------         
002600 0241-READ-POCOS-RECORD.                                                  
002700                                                                          
002800     READ PO-CO-STATUS-FILE                                               
002900         AT END                                                           
003000             MOVE "Y" TO WS-EOF-POCOS-SW                                  
003100         NOT AT END                                                       
003200             CONTINUE                                                     
003300     END-READ.                                                            
003400 0241-EXIT.                                                               
003500     EXIT.                                                                
003600*----------------------------------------------------------------         
003700*    ONE TABLE ENTRY PER CHANGE-ORDER STATUS RECORD - CAPPED AT           
003800*    2000 ROWS.  RULE 2'S UNAPPROVED-CHANGE-ORDER SCAN RUNS               
003900*    AGAINST THIS TABLE.                                                  
004000*----------------------------------------------------------------         
004100 0242-STORE-POCOS-ENTRY.                                                  
004200                                                                          
004300     ADD 1 TO WS-POCOS-COUNT.                                             
004400     SET WS-POCOS-IDX TO WS-POCOS-COUNT.                                  
004500                                                                          
004600     MOVE POCOS-PO-ID                                                     
004700                  TO WS-POCOS-PO-ID (WS-POCOS-IDX).                       
004800     MOVE POCOS-CO-ID                                                     
004900                  TO WS-POCOS-CO-ID (WS-POCOS-IDX).                       
005000     MOVE POCOS-CO-STATUS                                                 
005100                  TO WS-POCOS-CO-STATUS (WS-POCOS-IDX).                   
005200                                                                          
005300     PERFORM 0241-READ-POCOS-RECORD.                                      
005400 0242-EXIT.                                                               
005500     EXIT.                                                                
