000100*----------------------------------------------------------------         
000200*    PL-PRINT-HEADINGS.CBL  -  PAGE HEADING AND PAGE-EJECT                
000300*    PARAGRAPHS FOR THE TIER REPORT                                       
000400*    0110 IS CALLED ONCE AT START OF JOB AND AGAIN BY 0210 ANY            
000500*    TIME THE PAGE-FULL SWITCH TRIPS.  0130 IS CALLED WHEN A              
000600*    PAGE ENDS, WHETHER BECAUSE IT IS FULL OR BECAUSE THE                 
000700*    REPORT ITSELF IS FINISHED.                                           
000800*----------------------------------------------------------------         
000900 0110-PRINT-HEADINGS.                                                     
001000                                                                          
001100     ADD 1 TO PAGE-NUMBER.                                                
001200     MOVE PAGE-NUMBER TO T-PAGE-NUMBER.                                   
001300                                                                          
001400     MOVE SPACES TO PRINTER-RECORD.                                       
001500     WRITE PRINTER-RECORD BEFORE ADVANCING C01.                           
001600     MOVE TITLE TO PRINTER-RECORD.                                        
001700     WRITE PRINTER-RECORD BEFORE ADVANCING 2.                             
001800     MOVE HEADING-1 TO PRINTER-RECORD.                                    
001900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
002000     MOVE HEADING-2 TO PRINTER-RECORD.                                    
002100     WRITE PRINTER-RECORD BEFORE ADVANCING 2.                             
002200                                                                          
002300*        6 PRINT LINES ALREADY USED BY THE TITLE/HEADING                  
002400*        BLOCK - THE PAGE-FULL TEST IN 0210 STARTS COUNTING               
002500*        FROM HERE, NOT FROM ZERO.                                        
002600     MOVE 6 TO WS-PRINTED-LINES.                                          
002700 0110-EXIT.                                                               
002800     EXIT.                                                                
002900*----------------------------------------------------------------         
003000*    ADVANCE TO CHANNEL 1 (TOP OF FORM) TO FORCE THE PRINTER              
003100*    TO A FRESH PAGE - USED BOTH MID-REPORT, WHEN THE PAGE                
003200*    FILLS, AND AT END OF JOB TO CLOSE OUT THE LAST PAGE                  
003300*    CLEANLY.                                                             
003400*----------------------------------------------------------------         
003500 0130-FINALIZE-PAGE.                                                      
003600                                                                          
003700     MOVE SPACES TO PRINTER-RECORD.                                       
003800     WRITE PRINTER-RECORD BEFORE ADVANCING C01.                           
003900 0130-EXIT.                                                               
004000     EXIT.                                                                
