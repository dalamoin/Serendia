000100*----------------------------------------------------------------         
000200*    SLPRBUD.CBL  -  SELECT CLAUSE FOR THE PROJECT BUDGET FILE            
000300*    LOADED ONCE INTO WSPRBDTB.CBL'S TABLE BY                             
000400*    PL-LOAD-PRBUD-TABLE.CBL AT START OF JOB.                             
000500*----------------------------------------------------------------         
000600     SELECT PROJECT-BUDGET-FILE ASSIGN TO PRBUDFL                         
000700            ORGANIZATION IS LINE SEQUENTIAL                               
000800            FILE STATUS IS FS-PROJECT-BUDGET-FILE.                        
