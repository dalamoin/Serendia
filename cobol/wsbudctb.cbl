000100*----------------------------------------------------------------         
000200*    WSBUDCTB.CBL  -  IN-MEMORY BUDGET-CHANGE TABLE                       
000300*    LOADED ONCE AT START OF JOB FROM BUDGET-CHANGE-FILE AND              
000400*    SCANNED BY PROJECT-ID WHEN THE REVISED BUDGET IS BUILT.              
000500*    MATCHING FD LAYOUT IS FDBUDCH.CBL; THE LOAD PARAGRAPHS ARE           
000600*    IN PL-LOAD-BUDCH-TABLE.CBL.                                          
000700*----------------------------------------------------------------         
000800     01  WS-BUDCH-TABLE.                                                  
000900*        HOW MANY ROWS ARE ACTUALLY IN THE TABLE - SET BY THE             
001000*        LOADER, NEVER BY THIS COPYBOOK.                                  
001100         05  WS-BUDCH-COUNT          PIC 9(05) COMP.                      
001200         05  FILLER                  PIC X(04).                           
001300*        2000-ROW CAP - SAME LIMIT THE LOADER'S PERFORM UNTIL             
001400*        ENFORCES.                                                        
001500         05  WS-BUDCH-ENTRY OCCURS 2000 TIMES                             
001600                            INDEXED BY WS-BUDCH-IDX.                      
001700             10  WS-BUDCH-PROJECT-ID     PIC 9(10).                       
001800             10  WS-BUDCH-WBS-ID         PIC 9(10).                       
001900             10  WS-BUDCH-CHANGE-AMOUNT  PIC S9(11)V99.                   
