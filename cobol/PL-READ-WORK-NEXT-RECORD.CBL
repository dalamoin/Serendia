000100*----------------------------------------------------------------         
000200*    PL-READ-WORK-NEXT-RECORD.CBL  -  READ THE NEXT TIER-SORTED           
000300*    DECISION OFF WORK-FILE                                               
000400*    CALLED BY 0100-MAIN-CONTROL FOR THE PRIMING READ AND BY              
000500*    0210-PRINT-A-DECISION AFTER EVERY DETAIL LINE PRINTED.               
000600*----------------------------------------------------------------         
000700 0120-READ-WORK-NEXT-RECORD.                                              
000800                                                                          
000900     READ WORK-FILE                                                       
001000         AT END                                                           
001100             MOVE "Y" TO WS-EOF-WORK-SW                                   
001200         NOT AT END                                                       
001300             CONTINUE                                                     
001400     END-READ.                                                            
001500 0120-EXIT.                                                               
001600     EXIT.                                                                
