000100*----------------------------------------------------------------         
000200*   PROGRAM:  PO-TIER-REPORT                                              
000300*   PURPOSE:  CALLED BY PO-APPROVAL-BATCH AT END OF JOB.  SORTS           
000400*             THE DECISIONS FILE BY APPROVAL TIER, PRINTS ONE             
000500*             DETAIL LINE PER DECISION WITH A TIER SUBTOTAL AT            
000600*             EACH BREAK, AND FINISHES WITH THE JOB'S GRAND               
000700*             TOTALS FOR THE CONTROLLER'S MONTH-END PACKAGE.              
000800*                                                                         
000900*   REPORT SHAPE: A TITLE/HEADING PAIR AT THE TOP OF EACH PAGE,           
001000*   TWO PRINT LINES PER DECISION (THE ID/AMOUNT LINE AND THE              
001100*   REASON LINE UNDERNEATH IT), A "TIER TOTAL" LINE AT EVERY              
001200*   CHANGE OF APPROVAL TIER, AND FIVE GRAND-TOTAL LINES AT THE            
001300*   VERY END.  THE SORT STEP EXISTS SOLELY SO THE CONTROL                 
001400*   BREAK BELOW CAN ASSUME THE WORK FILE ARRIVES IN TIER ORDER            
001500*   - THE DECISIONS FILE ITSELF IS WRITTEN IN EVENT-PROCESSING            
001600*   ORDER BY PO-APPROVAL-BATCH, NOT TIER ORDER.                           
001700*----------------------------------------------------------------         
001800 IDENTIFICATION DIVISION.                                                 
001900 PROGRAM-ID.     PO-TIER-REPORT.                                          
002000 AUTHOR.         T. L. FAIRWEATHER.                                       
002100 INSTALLATION.   CRESTVIEW BUILDERS INC - DATA PROCESSING.                
002200 DATE-WRITTEN.   09/17/1992.                                              
002300 DATE-COMPILED.                                                           
002400 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
002500*----------------------------------------------------------------         
002600*   CHANGE LOG                                                            
002700*----------------------------------------------------------------         
002800*   09/17/1992  TLF   ORIGINAL PROGRAM - CONTROL-BREAK REPORT             
002900*                     BY TIER FOR THE CONTROLLER'S MONTH-END              
003000*                     PACKAGE.  MODELED ON THE PAID-VOUCHER               
003100*                     DEDUCTIBLES REPORT'S SORT/WORK-FILE/                
003200*                     CONTROL-BREAK SHAPE.                                
003300*   02/25/1994  TLF   GRAND TOTALS EXPANDED TO CARRY THE                  
003400*                     EVENTS-READ, EVENTS-IGNORED, AND                    
003500*                     EVENTS-REJECTED COUNTS PASSED FROM THE              
003600*                     BATCH DRIVER.  CR-0241.                             
003700*   04/02/1998  KAS   Y2K REMEDIATION - PAGE-NUMBER AND THE               
003800*                     HEADING RUN-DATE ARE NOT CENTURY                    
003900*                     SENSITIVE; NO CHANGE REQUIRED.  CR-0309.            
004000*   08/23/2001  NGP   DETAIL-2 REASON LINE WIDENED TO MATCH THE           
004100*                     60-BYTE DECISION-FILE REASON FIELD.                 
004200*                     CR-0355.                                            
004300*   05/15/2006  NGP   PAGE-FULL THRESHOLD LOWERED FROM 58 TO 54           
004400*                     DETAIL LINES - NEW LASER FORMS RUN                  
004500*                     SHORTER THAN THE OLD GREEN-BAR STOCK.               
004600*                     CR-0402.                                            
004700*----------------------------------------------------------------         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000*    C01 DRIVES THE PRINTER'S TOP-OF-FORM CHANNEL - USED BY               
005100*    PARAGRAPH 0110 AT THE START OF EVERY PAGE.                           
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM.                                                  
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700*    SLDCSN.CBL SUPPLIES THE DECISION-FILE SELECT CLAUSE THIS             
005800*    PROGRAM READS FROM (VIA THE SORT'S USING PHRASE BELOW) -             
005900*    THE OTHER THREE FILES BELONG ONLY TO THIS REPORT.                    
006000                                                                          
006100     COPY "SLDCSN.CBL".                                                   
006200                                                                          
006300     SELECT PRINTER-FILE                                                  
006400            ASSIGN TO PRTFILE                                             
006500            ORGANIZATION IS LINE SEQUENTIAL                               
006600            FILE STATUS IS FS-PRINTER-FILE.                               
006700                                                                          
006800*    THE TIER-SORTED COPY OF THE DECISION RECORDS - WRITTEN BY            
006900*    THE SORT STATEMENT IN 0100-MAIN-CONTROL AND THEN READ                
007000*    SEQUENTIALLY, ONE RECORD AT A TIME, BY THE CONTROL-BREAK             
007100*    LOGIC IN 0200/0210.                                                  
007200     SELECT WORK-FILE                                                     
007300            ASSIGN TO WORKFIL                                             
007400            ORGANIZATION IS SEQUENTIAL                                    
007500            FILE STATUS IS FS-WORK-FILE.                                  
007600                                                                          
007700*    THE SORT'S OWN SCRATCH FILE - NEVER OPENED OR READ                   
007800*    DIRECTLY BY THIS PROGRAM, ONLY NAMED ON THE SORT                     
007900*    STATEMENT ITSELF.                                                    
008000     SELECT SORT-FILE                                                     
008100            ASSIGN TO SRTFILE.                                            
008200                                                                          
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500*    DECISION-RECORD'S LAYOUT (DCSN-* FIELDS) COMES IN FROM               
008600*    FDDCSN.CBL - SEE THAT COPYBOOK FOR THE FIELD-LEVEL NOTES.            
008700*    IT IS NEVER OPENED DIRECTLY HERE; IT IS ONLY NAMED ON THE            
008800*    SORT'S USING PHRASE BELOW.                                           
008900                                                                          
009000     COPY "FDDCSN.CBL".                                                   
009100                                                                          
009200     FD  PRINTER-FILE                                                     
009300         LABEL RECORDS ARE OMITTED.                                       
009400*    ONE FULL PRINT LINE, 132 BYTES WIDE TO MATCH THE SHOP'S              
009500*    STANDARD WIDE-CARRIAGE REPORT FORMS.                                 
009600 01  PRINTER-RECORD              PIC X(132).                              
009700                                                                          
009800*    THE SORT'S GIVING FILE - A PHYSICAL RECORD-FOR-RECORD                
009900*    COPY OF DECISION-RECORD, REORDERED BY APPROVAL TIER.                 
010000*    WORK-RECORD'S LAYOUT MUST STAY BYTE-FOR-BYTE IDENTICAL TO            
010100*    DECISION-RECORD (SAME FIELDS, SAME WIDTHS, SAME ORDER,               
010200*    INCLUDING THE FILLER WHERE DECISION-RECORD CARRIES THE               
010300*    FIVE TIER FLAGS) SINCE A SORT USING/GIVING MOVES RAW                 
010400*    BYTES, NOT FIELD BY NAME.                                            
010500     FD  WORK-FILE                                                        
010600         LABEL RECORDS ARE STANDARD.                                      
010700     01  WORK-RECORD.                                                     
010800         05  WORK-EVENT-ID            PIC 9(10).                          
010900         05  WORK-PO-ID               PIC 9(10).                          
011000         05  WORK-APPROVAL-TIER       PIC 9(01).                          
011100*            DECISION-RECORD CARRIES THE FIVE TIER FLAGS IN               
011200*            THIS POSITION - THE REPORT NEVER NEEDS THEM, SO              
011300*            THEY ARE CARRIED HERE ONLY AS A WIDTH PLACEHOLDER.           
011400         05  FILLER                   PIC X(05).                          
011500         05  WORK-PO-AMOUNT           PIC S9(11)V99.                      
011600         05  WORK-REVISED-BUDGET      PIC S9(11)V99.                      
011700         05  WORK-REASON              PIC X(60).                          
011800         05  FILLER                   PIC X(02).                          
011900                                                                          
012000*    ALTERNATE VIEW OF THE TWO KEY IDS, USED BY THE PURCHASING            
012100*    CLERKS' AD-HOC DUPLICATE-EVENT LOOK-UP UTILITY.                      
012200     01  WORK-RECORD-ID-VIEW REDEFINES WORK-RECORD.                       
012300         05  WORK-ID-PAIR             PIC 9(10) OCCURS 2 TIMES.           
012400         05  FILLER                   PIC X(94).                          
012500                                                                          
012600*    SORT-RECORD MIRRORS WORK-RECORD FIELD FOR FIELD - IT IS              
012700*    THE SD THE SORT VERB ITSELF OPERATES AGAINST, WHILE                  
012800*    WORK-FILE IS WHERE THE SORTED OUTPUT FINALLY LANDS.                  
012900     SD  SORT-FILE.                                                       
013000     01  SORT-RECORD.                                                     
013100         05  SORT-EVENT-ID            PIC 9(10).                          
013200         05  SORT-PO-ID               PIC 9(10).                          
013300         05  SORT-APPROVAL-TIER       PIC 9(01).                          
013400         05  FILLER                   PIC X(05).                          
013500         05  SORT-PO-AMOUNT           PIC S9(11)V99.                      
013600         05  SORT-REVISED-BUDGET      PIC S9(11)V99.                      
013700         05  SORT-REASON              PIC X(60).                          
013800         05  FILLER                   PIC X(02).                          
013900                                                                          
014000 WORKING-STORAGE SECTION.                                                 
014100                                                                          
014200     COPY "wsfstat.cbl".                                                  
014300                                                                          
014400*    FILE STATUS FIELDS FOR THIS PROGRAM'S OWN TWO FILES -                
014500*    NOT PART OF WSFSTAT.CBL SINCE PRINTER-FILE AND WORK-FILE             
014600*    BELONG TO THIS REPORT ALONE, NOT TO THE WHOLE JOB.                   
014700 01  WS-REPORT-FILE-STATUSES.                                             
014800     05  FS-PRINTER-FILE             PIC X(02)  VALUE "00".               
014900     05  FS-WORK-FILE                PIC X(02)  VALUE "00".               
015000     05  FILLER                      PIC X(04).                           
015100                                                                          
015200*    PAGE TITLE LINE - COMPANY REPORT TITLE, RUN DATE, AND                
015300*    PAGE NUMBER, CENTERED ACROSS THE 132-BYTE PRINT LINE WITH            
015400*    FILLER ON EITHER SIDE THE SAME WAY THE SHOP'S OTHER                  
015500*    REPORTS ARE LAID OUT.                                                
015600 01  TITLE.                                                               
015700     05  FILLER                  PIC X(30) VALUE SPACES.                  
015800     05  FILLER                  PIC X(23)                                
015900                                  VALUE "PO APPROVAL TIER REPORT".        
016000     05  FILLER                  PIC X(20) VALUE SPACES.                  
016100     05  FILLER                  PIC X(09) VALUE "RUN DATE:".             
016200     05  T-RUN-DATE              PIC 99/99/99.                            
016300     05  FILLER                  PIC X(20) VALUE SPACES.                  
016400     05  FILLER                  PIC X(05) VALUE "PAGE:".                 
016500     05  T-PAGE-NUMBER           PIC 9(04) VALUE ZERO.                    
016600     05  FILLER                  PIC X(13) VALUE SPACES.                  
016700                                                                          
016800*    COLUMN HEADINGS FOR THE FIVE FIELDS PRINTED ON DETAIL-1 -            
016900*    EVENT ID, PO ID, TIER, PO AMOUNT, REVISED BUDGET.                    
017000 01  HEADING-1.                                                           
017100     05  FILLER                  PIC X(13) VALUE "EVENT ID".              
017200     05  FILLER                  PIC X(13) VALUE "PO ID".                 
017300     05  FILLER                  PIC X(07) VALUE "TIER".                  
017400     05  FILLER                  PIC X(18) VALUE "PO AMOUNT".             
017500     05  FILLER                  PIC X(18) VALUE "REVISED BUDGET".        
017600     05  FILLER                  PIC X(63) VALUE SPACES.                  
017700                                                                          
017800*    UNDERLINE ROW BENEATH HEADING-1 - EQUAL SIGNS RATHER THAN            
017900*    DASHES, MATCHING THE CONTROLLER'S PREFERRED REPORT STYLE.            
018000 01  HEADING-2.                                                           
018100     05  FILLER                  PIC X(13) VALUE "==========".            
018200     05  FILLER                  PIC X(13) VALUE "==========".            
018300     05  FILLER                  PIC X(07) VALUE "====".                  
018400     05  FILLER                  PIC X(18) VALUE "==============".        
018500     05  FILLER                  PIC X(18) VALUE "==============".        
018600     05  FILLER                  PIC X(63) VALUE SPACES.                  
018700                                                                          
018800*    FIRST OF THE TWO PRINT LINES PER DECISION - EVENT ID, PO             
018900*    ID, TIER NUMBER, PO AMOUNT AND REVISED BUDGET, EDITED                
019000*    WITH LEADING ZERO SUPPRESSION AND A TRAILING MINUS SIGN              
019100*    ON THE TWO DOLLAR FIELDS.                                            
019200 01  DETAIL-1.                                                            
019300     05  D-EVENT-ID               PIC Z(9)9.                              
019400     05  FILLER                   PIC X(03) VALUE SPACES.                 
019500     05  D-PO-ID                  PIC Z(9)9.                              
019600     05  FILLER                   PIC X(03) VALUE SPACES.                 
019700     05  D-TIER                   PIC 9.                                  
019800     05  FILLER                   PIC X(06) VALUE SPACES.                 
019900     05  D-PO-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99-.                    
020000     05  FILLER                   PIC X(03) VALUE SPACES.                 
020100     05  D-REVISED-BUDGET         PIC ZZZ,ZZZ,ZZ9.99-.                    
020200     05  FILLER                   PIC X(66) VALUE SPACES.                 
020300                                                                          
020400*    SECOND PRINT LINE PER DECISION, DIRECTLY UNDER DETAIL-1 -            
020500*    THE REASON TEXT THE ENGINE BUILT, INDENTED UNDER THE                 
020600*    EVENT ID COLUMN SO IT READS AS A FOOTNOTE TO THE LINE                
020700*    ABOVE RATHER THAN A SEPARATE DECISION.                               
020800 01  DETAIL-2.                                                            
020900     05  FILLER                   PIC X(14) VALUE SPACES.                 
021000     05  FILLER                   PIC X(08) VALUE "REASON: ".             
021100     05  D-REASON                 PIC X(60).                              
021200     05  FILLER                   PIC X(50) VALUE SPACES.                 
021300                                                                          
021400*    TIER SUBTOTAL LINE, PRINTED BY 0220 AT EVERY CHANGE OF               
021500*    APPROVAL TIER - DECISION COUNT AND DOLLAR TOTAL FOR THE              
021600*    TIER JUST FINISHED.                                                  
021700 01  CONTROL-BREAK.                                                       
021800     05  CB-DESCRIPTION           PIC X(14).                              
021900     05  FILLER                   PIC X(02) VALUE SPACES.                 
022000     05  CB-TIER                  PIC 9.                                  
022100     05  FILLER                   PIC X(05) VALUE SPACES.                 
022200     05  CB-COUNT                 PIC ZZZ9.                               
022300     05  FILLER                   PIC X(03) VALUE SPACES.                 
022400     05  FILLER                   PIC X(08) VALUE "DOLLARS:".             
022500     05  CB-DOLLARS               PIC ZZZ,ZZZ,ZZ9.99-.                    
022600     05  FILLER                   PIC X(80) VALUE SPACES.                 
022700                                                                          
022800*    ONE OF THE FOUR COUNT LINES PRINTED BY 0300 AT END OF                
022900*    JOB - DESCRIPTION ON THE LEFT, RIGHT-JUSTIFIED COUNT ON              
023000*    THE RIGHT, REUSED FOR EACH OF THE FOUR RUN TOTALS.                   
023100 01  GRAND-TOTAL-COUNT-LINE.                                              
023200     05  GT-COUNT-DESCRIPTION     PIC X(30).                              
023300     05  FILLER                  PIC X(05) VALUE SPACES.                  
023400     05  GT-COUNT-VALUE          PIC ZZZ,ZZZ,ZZ9.                         
023500     05  FILLER                  PIC X(86) VALUE SPACES.                  
023600                                                                          
023700*    ALTERNATE VIEW OF THE COUNT LINE USED ONLY WHEN THE                  
023800*    OPERATOR CONSOLE DUMPS A PARTIALLY-BUILT LINE DURING AN              
023900*    ABEND POST-MORTEM - LETS SUPPORT READ THE EDITED COUNT               
024000*    FIELD AS PLAIN TEXT WITHOUT DECODING THE Z-SUPPRESSED                
024100*    PICTURE.                                                             
024200 01  GT-COUNT-LINE-ALPHA REDEFINES GRAND-TOTAL-COUNT-LINE.                
024300     05  FILLER                  PIC X(35).                               
024400     05  GT-COUNT-VALUE-ALPHA    PIC X(11).                               
024500     05  FILLER                  PIC X(86).                               
024600                                                                          
024700*    THE FIFTH AND LAST GRAND-TOTAL LINE - TOTAL PO DOLLARS               
024800*    ACROSS ALL TIERS, PRINTED ONCE AT THE VERY END OF THE                
024900*    REPORT.                                                              
025000 01  GRAND-TOTAL-DOLLAR-LINE.                                             
025100     05  GT-DOLLAR-DESCRIPTION    PIC X(30).                              
025200     05  FILLER                  PIC X(05) VALUE SPACES.                  
025300     05  GT-DOLLAR-VALUE         PIC ZZZ,ZZZ,ZZ9.99-.                     
025400     05  FILLER                  PIC X(82) VALUE SPACES.                  
025500                                                                          
025600*    SET BY THE READ IN PL-READ-WORK-NEXT-RECORD.CBL WHEN                 
025700*    WORK-FILE IS EXHAUSTED.                                              
025800 01  WS-EOF-WORK-SW               PIC X          VALUE "N".               
025900     88  WS-EOF-WORK                               VALUE "Y".             
026000                                                                          
026100*    DETAIL AND CONTROL-BREAK LINES PRINTED ON THE CURRENT                
026200*    PAGE - WHEN IT REACHES THE PAGE-FULL THRESHOLD, 0210                 
026300*    FORCES A PAGE EJECT AND A FRESH HEADING BEFORE PRINTING              
026400*    THE NEXT DECISION.                                                   
026500 01  WS-PRINTED-LINES             PIC 9(02) COMP  VALUE ZERO.             
026600     88  WS-PAGE-FULL                    VALUE 54 THRU 99.        CR-0402 
026700                                                                          
026800*    CURRENT PAGE NUMBER, INCREMENTED EACH TIME PL-PRINT-                 
026900*    HEADINGS.CBL STARTS A NEW PAGE.  A GENUINE STANDALONE                
027000*    COUNTER, SO IT IS CARRIED AT THE 77 LEVEL.                           
027100 77  PAGE-NUMBER                  PIC 9(04) COMP   VALUE ZERO.            
027200                                                                          
027300*    THE TIER NUMBER THE CONTROL BREAK IS CURRENTLY                       
027400*    ACCUMULATING AGAINST - SAVED AT THE TOP OF EACH BREAK IN             
027500*    0200 AND COMPARED TO WORK-APPROVAL-TIER ON EVERY RECORD.             
027600 01  WS-CURRENT-TIER              PIC 9           VALUE ZERO.             
027700*    DECISION COUNT AND DOLLAR TOTAL FOR THE TIER CURRENTLY               
027800*    BEING ACCUMULATED - RESET TO ZERO AT THE TOP OF EVERY                
027900*    BREAK AND PRINTED BY 0220 WHEN THE BREAK ENDS.  BOTH ARE             
028000*    GENUINE STANDALONE ACCUMULATORS, CARRIED AT THE 77 LEVEL.            
028100 77  WS-CURRENT-TIER-COUNT        PIC 9(05) COMP  VALUE ZERO.             
028200 77  WS-CURRENT-TIER-DOLLARS      PIC S9(11)V99   VALUE ZERO.             
028300*    RUNNING TOTAL OF PO-AMOUNT ACROSS EVERY DECISION ON THE              
028400*    REPORT, PRINTED ON THE LAST GRAND-TOTAL LINE IN 0300.                
028500 77  WS-GRAND-TOTAL-DOLLARS       PIC S9(11)V99   VALUE ZERO.             
028600                                                                          
028700*    RUN-DATE STAMP FOR THE TITLE LINE ONLY - NEVER COMPARED.             
028800 01  WS-RUN-DATE-FIELD            PIC X(06)       VALUE SPACES.           
028900 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-FIELD                      
029000                                   PIC 9(06).                             
029100                                                                          
029200*    THE FOUR RUN-TOTAL COUNTERS PASSED FROM PO-APPROVAL-                 
029300*    BATCH'S WS-JOB-TOTALS GROUP - PRINTED VERBATIM ON THE                
029400*    FIRST FOUR GRAND-TOTAL LINES IN PARAGRAPH 0300.                      
029500 LINKAGE SECTION.                                                         
029600                                                                          
029700 01  LK-EVENTS-READ-CT            PIC 9(07) COMP.                         
029800 01  LK-EVENTS-IGNORED-CT         PIC 9(07) COMP.                         
029900 01  LK-EVENTS-REJECTED-CT        PIC 9(07) COMP.                         
030000 01  LK-DECISIONS-WRITTEN-CT      PIC 9(07) COMP.                         
030100*----------------------------------------------------------------         
030200*   PROCEDURE DIVISION                                                    
030300*----------------------------------------------------------------         
030400*   0100-MAIN-CONTROL SORTS THE DECISIONS FILE BY TIER, THEN              
030500*   DRIVES THE CONTROL-BREAK PRINT LOOP UNTIL THE SORTED WORK             
030600*   FILE IS EXHAUSTED, THEN PRINTS THE GRAND TOTALS AND EJECTS            
030700*   THE LAST PAGE.  IF THE RUN POSTED NO DECISIONS AT ALL, A              
030800*   SINGLE "NO APPROVAL DECISIONS" LINE STANDS IN FOR THE                 
030900*   DETAIL SECTION SO THE CONTROLLER IS NOT HANDED A REPORT               
031000*   THAT LOOKS LIKE IT FAILED TO RUN.                                     
031100*----------------------------------------------------------------         
031200 PROCEDURE DIVISION USING LK-EVENTS-READ-CT                               
031300                          LK-EVENTS-IGNORED-CT                            
031400                          LK-EVENTS-REJECTED-CT                           
031500                          LK-DECISIONS-WRITTEN-CT.                        
031600                                                                          
031700 0100-MAIN-CONTROL.                                                       
031800                                                                          
031900     ACCEPT WS-RUN-DATE-FIELD FROM DATE.                                  
032000     MOVE WS-RUN-DATE-NUMERIC TO T-RUN-DATE.                              
032100                                                                          
032200*    USING/GIVING SORTS THE DECISION RECORDS STRAIGHT FROM                
032300*    ONE SEQUENTIAL FILE TO ANOTHER, ASCENDING BY APPROVAL                
032400*    TIER, WITHOUT THIS PROGRAM HAVING TO OPEN AND READ                   
032500*    DECISION-FILE ITSELF.                                                
032600     SORT SORT-FILE                                                       
032700         ON ASCENDING KEY SORT-APPROVAL-TIER                              
032800         USING DECISION-FILE                                              
032900         GIVING WORK-FILE.                                                
033000                                                                          
033100     OPEN INPUT  WORK-FILE.                                               
033200     OPEN OUTPUT PRINTER-FILE.                                            
033300                                                                          
033400*    PAGE-NUMBER AND THE RUNNING DOLLAR TOTAL MUST START AT               
033500*    ZERO EVERY RUN - THIS IS A ONE-SHOT BATCH PROGRAM, NEVER             
033600*    RESTARTED MID-REPORT, SO THERE IS NO CHECKPOINT TO                   
033700*    RESTORE THEM FROM.                                                   
033800     MOVE ZERO TO PAGE-NUMBER.                                            
033900     MOVE ZERO TO WS-GRAND-TOTAL-DOLLARS.                                 
034000     MOVE "N"  TO WS-EOF-WORK-SW.                                         
034100                                                                          
034200     PERFORM 0110-PRINT-HEADINGS THRU 0110-EXIT.                          
034300     PERFORM 0120-READ-WORK-NEXT-RECORD THRU 0120-EXIT.                   
034400                                                                          
034500*    A RUN WITH NO DECISIONS AT ALL IS RARE BUT NOT A BUG - IT            
034600*    HAPPENS ON A HOLIDAY RUN WHEN THE EVENT FILE ARRIVED                 
034700*    EMPTY.  SAY SO EXPLICITLY RATHER THAN HANDING THE                    
034800*    CONTROLLER A REPORT WITH NOTHING BUT HEADINGS ON IT.                 
034900     IF WS-EOF-WORK                                                       
035000         MOVE SPACES TO PRINTER-RECORD                                    
035100         MOVE "NO APPROVAL DECISIONS WERE POSTED THIS RUN"                
035200                                        TO PRINTER-RECORD                 
035300         WRITE PRINTER-RECORD BEFORE ADVANCING 1                          
035400     ELSE                                                                 
035500         PERFORM 0200-PRINT-ALL-DECISIONS-BY-TIER THRU 0200-EXIT          
035600             UNTIL WS-EOF-WORK                                            
035700     END-IF.                                                              
035800                                                                          
035900     PERFORM 0300-PRINT-GRAND-TOTALS THRU 0300-EXIT.                      
036000     PERFORM 0130-FINALIZE-PAGE THRU 0130-EXIT.                           
036100                                                                          
036200     CLOSE WORK-FILE.                                                     
036300     CLOSE PRINTER-FILE.                                                  
036400                                                                          
036500*    EXIT PROGRAM RETURNS CONTROL TO PO-APPROVAL-BATCH, WHICH             
036600*    CALLED THIS PROGRAM AS ITS LAST STEP.  THE STOP RUN BELOW            
036700*    IS DEAD CODE, CARRIED OVER FROM THE DEDUCTIBLES-REPORT               
036800*    PATTERN THIS PROGRAM WAS MODELED ON, AND IS LEFT IN PLACE            
036900*    RATHER THAN REMOVED SO THE TWO PROGRAMS' STRUCTURE STAYS             
037000*    RECOGNIZABLY THE SAME TO WHOEVER MAINTAINS THEM NEXT.                
037100     EXIT PROGRAM.                                                        
037200                                                                          
037300     STOP RUN.                                                            
037400 0100-EXIT.                                                               
037500     EXIT.                                                                
037600*----------------------------------------------------------------         
037700*   CONTROL BREAK ON APPROVAL TIER (WORK-FILE IS TIER-SORTED) -           
037800*   ONE PASS OF THIS PARAGRAPH PRINTS EVERY DECISION IN A                 
037900*   SINGLE TIER, THEN ITS SUBTOTAL LINE, THEN RETURNS TO                  
038000*   0100-MAIN-CONTROL'S PERFORM UNTIL LOOP FOR THE NEXT TIER.             
038100*----------------------------------------------------------------         
038200 0200-PRINT-ALL-DECISIONS-BY-TIER.                                        
038300                                                                          
038400     MOVE ZERO TO WS-CURRENT-TIER-COUNT.                                  
038500     MOVE ZERO TO WS-CURRENT-TIER-DOLLARS.                                
038600     MOVE WORK-APPROVAL-TIER TO WS-CURRENT-TIER.                          
038700                                                                          
038800     PERFORM 0210-PRINT-A-DECISION THRU 0210-EXIT                         
038900         UNTIL WORK-APPROVAL-TIER NOT = WS-CURRENT-TIER                   
039000            OR WS-EOF-WORK.                                               
039100                                                                          
039200     PERFORM 0220-PRINT-TIER-TOTAL THRU 0220-EXIT.                        
039300 0200-EXIT.                                                               
039400     EXIT.                                                                
039500*----------------------------------------------------------------         
039600*   ONE DECISION, TWO PRINT LINES: DETAIL-1 CARRIES THE IDS,              
039700*   TIER AND DOLLAR AMOUNTS; DETAIL-2 CARRIES THE REASON TEXT             
039800*   DIRECTLY UNDERNEATH.  A PAGE-FULL CHECK RUNS BEFORE EVERY             
039900*   DECISION SO A SUBTOTAL LINE NEVER GETS SEPARATED FROM THE             
040000*   DETAIL LINES IT TOTALS BY A PAGE BREAK.                               
040100*----------------------------------------------------------------         
040200 0210-PRINT-A-DECISION.                                                   
040300                                                                          
040400     IF WS-PAGE-FULL                                                      
040500         PERFORM 0130-FINALIZE-PAGE THRU 0130-EXIT                        
040600         PERFORM 0110-PRINT-HEADINGS THRU 0110-EXIT                       
040700     END-IF.                                                              
040800                                                                          
040900     MOVE WORK-EVENT-ID          TO D-EVENT-ID.                           
041000     MOVE WORK-PO-ID             TO D-PO-ID.                              
041100     MOVE WORK-APPROVAL-TIER     TO D-TIER.                               
041200     MOVE WORK-PO-AMOUNT         TO D-PO-AMOUNT.                          
041300     MOVE WORK-REVISED-BUDGET    TO D-REVISED-BUDGET.                     
041400                                                                          
041500     MOVE DETAIL-1 TO PRINTER-RECORD.                                     
041600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
041700                                                                          
041800     MOVE WORK-REASON TO D-REASON.                                        
041900     MOVE DETAIL-2 TO PRINTER-RECORD.                                     
042000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
042100                                                                          
042200     ADD 2 TO WS-PRINTED-LINES.                                           
042300                                                                          
042400     ADD 1 TO WS-CURRENT-TIER-COUNT.                                      
042500     ADD WORK-PO-AMOUNT TO WS-CURRENT-TIER-DOLLARS.                       
042600     ADD WORK-PO-AMOUNT TO WS-GRAND-TOTAL-DOLLARS.                        
042700                                                                          
042800     PERFORM 0120-READ-WORK-NEXT-RECORD THRU 0120-EXIT.                   
042900 0210-EXIT.                                                               
043000     EXIT.                                                                
043100*----------------------------------------------------------------         
043200*   TIER SUBTOTAL LINE - A BLANK LINE, THE CONTROL-BREAK LINE             
043300*   ITSELF, THEN A BLANK LINE, SO THE NEXT TIER'S DETAIL LINES            
043400*   START CLEAR OF THE SUBTOTAL ABOVE THEM.                               
043500*----------------------------------------------------------------         
043600 0220-PRINT-TIER-TOTAL.                                                   
043700                                                                          
043800     MOVE SPACES          TO CONTROL-BREAK.                               
043900     MOVE "TIER TOTAL"    TO CB-DESCRIPTION.                              
044000     MOVE WS-CURRENT-TIER TO CB-TIER.                                     
044100     MOVE WS-CURRENT-TIER-COUNT   TO CB-COUNT.                            
044200     MOVE WS-CURRENT-TIER-DOLLARS TO CB-DOLLARS.                          
044300                                                                          
044400     MOVE SPACES TO PRINTER-RECORD.                                       
044500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
044600     MOVE CONTROL-BREAK TO PRINTER-RECORD.                                
044700     WRITE PRINTER-RECORD BEFORE ADVANCING 2.                             
044800                                                                          
044900     ADD 3 TO WS-PRINTED-LINES.                                           
045000 0220-EXIT.                                                               
045100     EXIT.                                                                
045200*----------------------------------------------------------------         
045300*   END-OF-JOB GRAND TOTALS FOR THE CONTROLLER'S PACKAGE - THE            
045400*   FOUR RUN-TOTAL COUNTERS PASSED IN FROM PO-APPROVAL-BATCH              
045500*   PLUS THE DOLLAR TOTAL ACCUMULATED ACROSS EVERY DECISION               
045600*   THIS PROGRAM PRINTED.  GRAND-TOTAL-COUNT-LINE IS REUSED               
045700*   FOR EACH OF THE FOUR COUNT LINES, CLEARED TO SPACES                   
045800*   BEFORE EVERY REUSE SO NO FIELD FROM THE PRIOR LINE BLEEDS             
045900*   THROUGH.                                                              
046000*----------------------------------------------------------------         
046100 0300-PRINT-GRAND-TOTALS.                                                 
046200                                                                          
046300     MOVE SPACES TO PRINTER-RECORD.                                       
046400     WRITE PRINTER-RECORD BEFORE ADVANCING 2.                             
046500                                                                          
046600     MOVE SPACES TO GRAND-TOTAL-COUNT-LINE.                               
046700     MOVE "EVENTS READ" TO GT-COUNT-DESCRIPTION.                          
046800     MOVE LK-EVENTS-READ-CT TO GT-COUNT-VALUE.                            
046900     MOVE GRAND-TOTAL-COUNT-LINE TO PRINTER-RECORD.                       
047000     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
047100                                                                          
047200     MOVE SPACES TO GRAND-TOTAL-COUNT-LINE.                               
047300     MOVE "EVENTS IGNORED" TO GT-COUNT-DESCRIPTION.                       
047400     MOVE LK-EVENTS-IGNORED-CT TO GT-COUNT-VALUE.                         
047500     MOVE GRAND-TOTAL-COUNT-LINE TO PRINTER-RECORD.                       
047600     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
047700                                                                          
047800     MOVE SPACES TO GRAND-TOTAL-COUNT-LINE.                               
047900     MOVE "EVENTS REJECTED" TO GT-COUNT-DESCRIPTION.                      
048000     MOVE LK-EVENTS-REJECTED-CT TO GT-COUNT-VALUE.                        
048100     MOVE GRAND-TOTAL-COUNT-LINE TO PRINTER-RECORD.                       
048200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
048300                                                                          
048400     MOVE SPACES TO GRAND-TOTAL-COUNT-LINE.                               
048500     MOVE "DECISIONS WRITTEN" TO GT-COUNT-DESCRIPTION.                    
048600     MOVE LK-DECISIONS-WRITTEN-CT TO GT-COUNT-VALUE.                      
048700     MOVE GRAND-TOTAL-COUNT-LINE TO PRINTER-RECORD.                       
048800     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
048900                                                                          
049000     MOVE SPACES TO GRAND-TOTAL-DOLLAR-LINE.                              
049100     MOVE "TOTAL PO DOLLARS - ALL TIERS" TO GT-DOLLAR-DESCRIPTION.        
049200     MOVE WS-GRAND-TOTAL-DOLLARS TO GT-DOLLAR-VALUE.                      
049300     MOVE GRAND-TOTAL-DOLLAR-LINE TO PRINTER-RECORD.                      
049400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.                             
049500                                                                          
049600     ADD 6 TO WS-PRINTED-LINES.                                           
049700 0300-EXIT.                                                               
049800     EXIT.                                                                
049900*----------------------------------------------------------------         
050000*   PARAGRAPH LIBRARIES COPIED IN FROM THE SHOP'S COMMON                  
050100*   REPORT-WRITER COPYBOOKS - PL-READ-WORK-NEXT-RECORD.CBL                
050200*   SUPPLIES PARAGRAPH 0120 (THE NEXT-RECORD READ AGAINST                 
050300*   WORK-FILE), AND PL-PRINT-HEADINGS.CBL SUPPLIES PARAGRAPHS             
050400*   0110 (NEW-PAGE HEADING) AND 0130 (PAGE EJECT).                        
050500*----------------------------------------------------------------         
050600     COPY "PL-READ-WORK-NEXT-RECORD.CBL".                                 
050700     COPY "PL-PRINT-HEADINGS.CBL".                                        
050800*----------------------------------------------------------------         
