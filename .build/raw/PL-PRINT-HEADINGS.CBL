      *----------------------------------------------------------------
      *    PL-PRINT-HEADINGS.CBL  -  PAGE HEADING AND PAGE-EJECT
      *    PARAGRAPHS FOR THE TIER REPORT
      *    0110 IS CALLED ONCE AT START OF JOB AND AGAIN BY 0210 ANY
      *    TIME THE PAGE-FULL SWITCH TRIPS.  0130 IS CALLED WHEN A
      *    PAGE ENDS, WHETHER BECAUSE IT IS FULL OR BECAUSE THE
      *    REPORT ITSELF IS FINISHED.
      *----------------------------------------------------------------
       0110-PRINT-HEADINGS.

           ADD 1 TO PAGE-NUMBER.
           MOVE PAGE-NUMBER TO T-PAGE-NUMBER.

           MOVE SPACES TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING C01.
           MOVE TITLE TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING 2.
           MOVE HEADING-1 TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING 1.
           MOVE HEADING-2 TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING 2.

      *        6 PRINT LINES ALREADY USED BY THE TITLE/HEADING
      *        BLOCK - THE PAGE-FULL TEST IN 0210 STARTS COUNTING
      *        FROM HERE, NOT FROM ZERO.
           MOVE 6 TO WS-PRINTED-LINES.
       0110-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *    ADVANCE TO CHANNEL 1 (TOP OF FORM) TO FORCE THE PRINTER
      *    TO A FRESH PAGE - USED BOTH MID-REPORT, WHEN THE PAGE
      *    FILLS, AND AT END OF JOB TO CLOSE OUT THE LAST PAGE
      *    CLEANLY.
      *----------------------------------------------------------------
       0130-FINALIZE-PAGE.

           MOVE SPACES TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING C01.
       0130-EXIT.
           EXIT.
