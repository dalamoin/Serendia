      *----------------------------------------------------------------
      *   PROGRAM:  PO-TIER-REPORT
      *   PURPOSE:  CALLED BY PO-APPROVAL-BATCH AT END OF JOB.  SORTS
      *             THE DECISIONS FILE BY APPROVAL TIER, PRINTS ONE
      *             DETAIL LINE PER DECISION WITH A TIER SUBTOTAL AT
      *             EACH BREAK, AND FINISHES WITH THE JOB'S GRAND
      *             TOTALS FOR THE CONTROLLER'S MONTH-END PACKAGE.
      *
      *   REPORT SHAPE: A TITLE/HEADING PAIR AT THE TOP OF EACH PAGE,
      *   TWO PRINT LINES PER DECISION (THE ID/AMOUNT LINE AND THE
      *   REASON LINE UNDERNEATH IT), A "TIER TOTAL" LINE AT EVERY
      *   CHANGE OF APPROVAL TIER, AND FIVE GRAND-TOTAL LINES AT THE
      *   VERY END.  THE SORT STEP EXISTS SOLELY SO THE CONTROL
      *   BREAK BELOW CAN ASSUME THE WORK FILE ARRIVES IN TIER ORDER
      *   - THE DECISIONS FILE ITSELF IS WRITTEN IN EVENT-PROCESSING
      *   ORDER BY PO-APPROVAL-BATCH, NOT TIER ORDER.
      *----------------------------------------------------------------
       IDENTIFICATION DIVISION.
       PROGRAM-ID.     PO-TIER-REPORT.
       AUTHOR.         T. L. FAIRWEATHER.
       INSTALLATION.   CRESTVIEW BUILDERS INC - DATA PROCESSING.
       DATE-WRITTEN.   09/17/1992.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *----------------------------------------------------------------
      *   CHANGE LOG
      *----------------------------------------------------------------
      *   09/17/1992  TLF   ORIGINAL PROGRAM - CONTROL-BREAK REPORT
      *                     BY TIER FOR THE CONTROLLER'S MONTH-END
      *                     PACKAGE.  MODELED ON THE PAID-VOUCHER
      *                     DEDUCTIBLES REPORT'S SORT/WORK-FILE/
      *                     CONTROL-BREAK SHAPE.
      *   02/25/1994  TLF   GRAND TOTALS EXPANDED TO CARRY THE
      *                     EVENTS-READ, EVENTS-IGNORED, AND
      *                     EVENTS-REJECTED COUNTS PASSED FROM THE
      *                     BATCH DRIVER.  CR-0241.
      *   04/02/1998  KAS   Y2K REMEDIATION - PAGE-NUMBER AND THE
      *                     HEADING RUN-DATE ARE NOT CENTURY
      *                     SENSITIVE; NO CHANGE REQUIRED.  CR-0309.
      *   08/23/2001  NGP   DETAIL-2 REASON LINE WIDENED TO MATCH THE
      *                     60-BYTE DECISION-FILE REASON FIELD.
      *                     CR-0355.
      *   05/15/2006  NGP   PAGE-FULL THRESHOLD LOWERED FROM 58 TO 54
      *                     DETAIL LINES - NEW LASER FORMS RUN
      *                     SHORTER THAN THE OLD GREEN-BAR STOCK.
      *                     CR-0402.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *    C01 DRIVES THE PRINTER'S TOP-OF-FORM CHANNEL - USED BY
      *    PARAGRAPH 0110 AT THE START OF EVERY PAGE.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    SLDCSN.CBL SUPPLIES THE DECISION-FILE SELECT CLAUSE THIS
      *    PROGRAM READS FROM (VIA THE SORT'S USING PHRASE BELOW) -
      *    THE OTHER THREE FILES BELONG ONLY TO THIS REPORT.

           COPY "SLDCSN.CBL".

           SELECT PRINTER-FILE
                  ASSIGN TO PRTFILE
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-PRINTER-FILE.

      *    THE TIER-SORTED COPY OF THE DECISION RECORDS - WRITTEN BY
      *    THE SORT STATEMENT IN 0100-MAIN-CONTROL AND THEN READ
      *    SEQUENTIALLY, ONE RECORD AT A TIME, BY THE CONTROL-BREAK
      *    LOGIC IN 0200/0210.
           SELECT WORK-FILE
                  ASSIGN TO WORKFIL
                  ORGANIZATION IS SEQUENTIAL
                  FILE STATUS IS FS-WORK-FILE.

      *    THE SORT'S OWN SCRATCH FILE - NEVER OPENED OR READ
      *    DIRECTLY BY THIS PROGRAM, ONLY NAMED ON THE SORT
      *    STATEMENT ITSELF.
           SELECT SORT-FILE
                  ASSIGN TO SRTFILE.

       DATA DIVISION.
       FILE SECTION.
      *    DECISION-RECORD'S LAYOUT (DCSN-* FIELDS) COMES IN FROM
      *    FDDCSN.CBL - SEE THAT COPYBOOK FOR THE FIELD-LEVEL NOTES.
      *    IT IS NEVER OPENED DIRECTLY HERE; IT IS ONLY NAMED ON THE
      *    SORT'S USING PHRASE BELOW.

           COPY "FDDCSN.CBL".

           FD  PRINTER-FILE
               LABEL RECORDS ARE OMITTED.
      *    ONE FULL PRINT LINE, 132 BYTES WIDE TO MATCH THE SHOP'S
      *    STANDARD WIDE-CARRIAGE REPORT FORMS.
       01  PRINTER-RECORD              PIC X(132).

      *    THE SORT'S GIVING FILE - A PHYSICAL RECORD-FOR-RECORD
      *    COPY OF DECISION-RECORD, REORDERED BY APPROVAL TIER.
      *    WORK-RECORD'S LAYOUT MUST STAY BYTE-FOR-BYTE IDENTICAL TO
      *    DECISION-RECORD (SAME FIELDS, SAME WIDTHS, SAME ORDER,
      *    INCLUDING THE FILLER WHERE DECISION-RECORD CARRIES THE
      *    FIVE TIER FLAGS) SINCE A SORT USING/GIVING MOVES RAW
      *    BYTES, NOT FIELD BY NAME.
           FD  WORK-FILE
               LABEL RECORDS ARE STANDARD.
           01  WORK-RECORD.
               05  WORK-EVENT-ID            PIC 9(10).
               05  WORK-PO-ID               PIC 9(10).
               05  WORK-APPROVAL-TIER       PIC 9(01).
      *            DECISION-RECORD CARRIES THE FIVE TIER FLAGS IN
      *            THIS POSITION - THE REPORT NEVER NEEDS THEM, SO
      *            THEY ARE CARRIED HERE ONLY AS A WIDTH PLACEHOLDER.
               05  FILLER                   PIC X(05).
               05  WORK-PO-AMOUNT           PIC S9(11)V99.
               05  WORK-REVISED-BUDGET      PIC S9(11)V99.
               05  WORK-REASON              PIC X(60).
               05  FILLER                   PIC X(02).

      *    ALTERNATE VIEW OF THE TWO KEY IDS, USED BY THE PURCHASING
      *    CLERKS' AD-HOC DUPLICATE-EVENT LOOK-UP UTILITY.
           01  WORK-RECORD-ID-VIEW REDEFINES WORK-RECORD.
               05  WORK-ID-PAIR             PIC 9(10) OCCURS 2 TIMES.
               05  FILLER                   PIC X(94).

      *    SORT-RECORD MIRRORS WORK-RECORD FIELD FOR FIELD - IT IS
      *    THE SD THE SORT VERB ITSELF OPERATES AGAINST, WHILE
      *    WORK-FILE IS WHERE THE SORTED OUTPUT FINALLY LANDS.
           SD  SORT-FILE.
           01  SORT-RECORD.
               05  SORT-EVENT-ID            PIC 9(10).
               05  SORT-PO-ID               PIC 9(10).
               05  SORT-APPROVAL-TIER       PIC 9(01).
               05  FILLER                   PIC X(05).
               05  SORT-PO-AMOUNT           PIC S9(11)V99.
               05  SORT-REVISED-BUDGET      PIC S9(11)V99.
               05  SORT-REASON              PIC X(60).
               05  FILLER                   PIC X(02).

       WORKING-STORAGE SECTION.

           COPY "wsfstat.cbl".

      *    FILE STATUS FIELDS FOR THIS PROGRAM'S OWN TWO FILES -
      *    NOT PART OF WSFSTAT.CBL SINCE PRINTER-FILE AND WORK-FILE
      *    BELONG TO THIS REPORT ALONE, NOT TO THE WHOLE JOB.
       01  WS-REPORT-FILE-STATUSES.
           05  FS-PRINTER-FILE             PIC X(02)  VALUE "00".
           05  FS-WORK-FILE                PIC X(02)  VALUE "00".
           05  FILLER                      PIC X(04).

      *    PAGE TITLE LINE - COMPANY REPORT TITLE, RUN DATE, AND
      *    PAGE NUMBER, CENTERED ACROSS THE 132-BYTE PRINT LINE WITH
      *    FILLER ON EITHER SIDE THE SAME WAY THE SHOP'S OTHER
      *    REPORTS ARE LAID OUT.
       01  TITLE.
           05  FILLER                  PIC X(30) VALUE SPACES.
           05  FILLER                  PIC X(23)
                                        VALUE "PO APPROVAL TIER REPORT".
           05  FILLER                  PIC X(20) VALUE SPACES.
           05  FILLER                  PIC X(09) VALUE "RUN DATE:".
           05  T-RUN-DATE              PIC 99/99/99.
           05  FILLER                  PIC X(20) VALUE SPACES.
           05  FILLER                  PIC X(05) VALUE "PAGE:".
           05  T-PAGE-NUMBER           PIC 9(04) VALUE ZERO.
           05  FILLER                  PIC X(13) VALUE SPACES.

      *    COLUMN HEADINGS FOR THE FIVE FIELDS PRINTED ON DETAIL-1 -
      *    EVENT ID, PO ID, TIER, PO AMOUNT, REVISED BUDGET.
       01  HEADING-1.
           05  FILLER                  PIC X(13) VALUE "EVENT ID".
           05  FILLER                  PIC X(13) VALUE "PO ID".
           05  FILLER                  PIC X(07) VALUE "TIER".
           05  FILLER                  PIC X(18) VALUE "PO AMOUNT".
           05  FILLER                  PIC X(18) VALUE "REVISED BUDGET".
           05  FILLER                  PIC X(63) VALUE SPACES.

      *    UNDERLINE ROW BENEATH HEADING-1 - EQUAL SIGNS RATHER THAN
      *    DASHES, MATCHING THE CONTROLLER'S PREFERRED REPORT STYLE.
       01  HEADING-2.
           05  FILLER                  PIC X(13) VALUE "==========".
           05  FILLER                  PIC X(13) VALUE "==========".
           05  FILLER                  PIC X(07) VALUE "====".
           05  FILLER                  PIC X(18) VALUE "==============".
           05  FILLER                  PIC X(18) VALUE "==============".
           05  FILLER                  PIC X(63) VALUE SPACES.

      *    FIRST OF THE TWO PRINT LINES PER DECISION - EVENT ID, PO
      *    ID, TIER NUMBER, PO AMOUNT AND REVISED BUDGET, EDITED
      *    WITH LEADING ZERO SUPPRESSION AND A TRAILING MINUS SIGN
      *    ON THE TWO DOLLAR FIELDS.
       01  DETAIL-1.
           05  D-EVENT-ID               PIC Z(9)9.
           05  FILLER                   PIC X(03) VALUE SPACES.
           05  D-PO-ID                  PIC Z(9)9.
           05  FILLER                   PIC X(03) VALUE SPACES.
           05  D-TIER                   PIC 9.
           05  FILLER                   PIC X(06) VALUE SPACES.
           05  D-PO-AMOUNT              PIC ZZZ,ZZZ,ZZ9.99-.
           05  FILLER                   PIC X(03) VALUE SPACES.
           05  D-REVISED-BUDGET         PIC ZZZ,ZZZ,ZZ9.99-.
           05  FILLER                   PIC X(66) VALUE SPACES.

      *    SECOND PRINT LINE PER DECISION, DIRECTLY UNDER DETAIL-1 -
      *    THE REASON TEXT THE ENGINE BUILT, INDENTED UNDER THE
      *    EVENT ID COLUMN SO IT READS AS A FOOTNOTE TO THE LINE
      *    ABOVE RATHER THAN A SEPARATE DECISION.
       01  DETAIL-2.
           05  FILLER                   PIC X(14) VALUE SPACES.
           05  FILLER                   PIC X(08) VALUE "REASON: ".
           05  D-REASON                 PIC X(60).
           05  FILLER                   PIC X(50) VALUE SPACES.

      *    TIER SUBTOTAL LINE, PRINTED BY 0220 AT EVERY CHANGE OF
      *    APPROVAL TIER - DECISION COUNT AND DOLLAR TOTAL FOR THE
      *    TIER JUST FINISHED.
       01  CONTROL-BREAK.
           05  CB-DESCRIPTION           PIC X(14).
           05  FILLER                   PIC X(02) VALUE SPACES.
           05  CB-TIER                  PIC 9.
           05  FILLER                   PIC X(05) VALUE SPACES.
           05  CB-COUNT                 PIC ZZZ9.
           05  FILLER                   PIC X(03) VALUE SPACES.
           05  FILLER                   PIC X(08) VALUE "DOLLARS:".
           05  CB-DOLLARS               PIC ZZZ,ZZZ,ZZ9.99-.
           05  FILLER                   PIC X(80) VALUE SPACES.

      *    ONE OF THE FOUR COUNT LINES PRINTED BY 0300 AT END OF
      *    JOB - DESCRIPTION ON THE LEFT, RIGHT-JUSTIFIED COUNT ON
      *    THE RIGHT, REUSED FOR EACH OF THE FOUR RUN TOTALS.
       01  GRAND-TOTAL-COUNT-LINE.
           05  GT-COUNT-DESCRIPTION     PIC X(30).
           05  FILLER                  PIC X(05) VALUE SPACES.
           05  GT-COUNT-VALUE          PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                  PIC X(86) VALUE SPACES.

      *    ALTERNATE VIEW OF THE COUNT LINE USED ONLY WHEN THE
      *    OPERATOR CONSOLE DUMPS A PARTIALLY-BUILT LINE DURING AN
      *    ABEND POST-MORTEM - LETS SUPPORT READ THE EDITED COUNT
      *    FIELD AS PLAIN TEXT WITHOUT DECODING THE Z-SUPPRESSED
      *    PICTURE.
       01  GT-COUNT-LINE-ALPHA REDEFINES GRAND-TOTAL-COUNT-LINE.
           05  FILLER                  PIC X(35).
           05  GT-COUNT-VALUE-ALPHA    PIC X(11).
           05  FILLER                  PIC X(86).

      *    THE FIFTH AND LAST GRAND-TOTAL LINE - TOTAL PO DOLLARS
      *    ACROSS ALL TIERS, PRINTED ONCE AT THE VERY END OF THE
      *    REPORT.
       01  GRAND-TOTAL-DOLLAR-LINE.
           05  GT-DOLLAR-DESCRIPTION    PIC X(30).
           05  FILLER                  PIC X(05) VALUE SPACES.
           05  GT-DOLLAR-VALUE         PIC ZZZ,ZZZ,ZZ9.99-.
           05  FILLER                  PIC X(82) VALUE SPACES.

      *    SET BY THE READ IN PL-READ-WORK-NEXT-RECORD.CBL WHEN
      *    WORK-FILE IS EXHAUSTED.
       01  WS-EOF-WORK-SW               PIC X          VALUE "N".
           88  WS-EOF-WORK                               VALUE "Y".

      *    DETAIL AND CONTROL-BREAK LINES PRINTED ON THE CURRENT
      *    PAGE - WHEN IT REACHES THE PAGE-FULL THRESHOLD, 0210
      *    FORCES A PAGE EJECT AND A FRESH HEADING BEFORE PRINTING
      *    THE NEXT DECISION.
       01  WS-PRINTED-LINES             PIC 9(02) COMP  VALUE ZERO.
           88  WS-PAGE-FULL                    VALUE 54 THRU 99.~TAG~CR-0402

      *    CURRENT PAGE NUMBER, INCREMENTED EACH TIME PL-PRINT-
      *    HEADINGS.CBL STARTS A NEW PAGE.  A GENUINE STANDALONE
      *    COUNTER, SO IT IS CARRIED AT THE 77 LEVEL.
       77  PAGE-NUMBER                  PIC 9(04) COMP   VALUE ZERO.

      *    THE TIER NUMBER THE CONTROL BREAK IS CURRENTLY
      *    ACCUMULATING AGAINST - SAVED AT THE TOP OF EACH BREAK IN
      *    0200 AND COMPARED TO WORK-APPROVAL-TIER ON EVERY RECORD.
       01  WS-CURRENT-TIER              PIC 9           VALUE ZERO.
      *    DECISION COUNT AND DOLLAR TOTAL FOR THE TIER CURRENTLY
      *    BEING ACCUMULATED - RESET TO ZERO AT THE TOP OF EVERY
      *    BREAK AND PRINTED BY 0220 WHEN THE BREAK ENDS.  BOTH ARE
      *    GENUINE STANDALONE ACCUMULATORS, CARRIED AT THE 77 LEVEL.
       77  WS-CURRENT-TIER-COUNT        PIC 9(05) COMP  VALUE ZERO.
       77  WS-CURRENT-TIER-DOLLARS      PIC S9(11)V99   VALUE ZERO.
      *    RUNNING TOTAL OF PO-AMOUNT ACROSS EVERY DECISION ON THE
      *    REPORT, PRINTED ON THE LAST GRAND-TOTAL LINE IN 0300.
       77  WS-GRAND-TOTAL-DOLLARS       PIC S9(11)V99   VALUE ZERO.

      *    RUN-DATE STAMP FOR THE TITLE LINE ONLY - NEVER COMPARED.
       01  WS-RUN-DATE-FIELD            PIC X(06)       VALUE SPACES.
       01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-FIELD
                                         PIC 9(06).

      *    THE FOUR RUN-TOTAL COUNTERS PASSED FROM PO-APPROVAL-
      *    BATCH'S WS-JOB-TOTALS GROUP - PRINTED VERBATIM ON THE
      *    FIRST FOUR GRAND-TOTAL LINES IN PARAGRAPH 0300.
       LINKAGE SECTION.

       01  LK-EVENTS-READ-CT            PIC 9(07) COMP.
       01  LK-EVENTS-IGNORED-CT         PIC 9(07) COMP.
       01  LK-EVENTS-REJECTED-CT        PIC 9(07) COMP.
       01  LK-DECISIONS-WRITTEN-CT      PIC 9(07) COMP.
      *----------------------------------------------------------------
      *   PROCEDURE DIVISION
      *----------------------------------------------------------------
      *   0100-MAIN-CONTROL SORTS THE DECISIONS FILE BY TIER, THEN
      *   DRIVES THE CONTROL-BREAK PRINT LOOP UNTIL THE SORTED WORK
      *   FILE IS EXHAUSTED, THEN PRINTS THE GRAND TOTALS AND EJECTS
      *   THE LAST PAGE.  IF THE RUN POSTED NO DECISIONS AT ALL, A
      *   SINGLE "NO APPROVAL DECISIONS" LINE STANDS IN FOR THE
      *   DETAIL SECTION SO THE CONTROLLER IS NOT HANDED A REPORT
      *   THAT LOOKS LIKE IT FAILED TO RUN.
      *----------------------------------------------------------------
       PROCEDURE DIVISION USING LK-EVENTS-READ-CT
                                LK-EVENTS-IGNORED-CT
                                LK-EVENTS-REJECTED-CT
                                LK-DECISIONS-WRITTEN-CT.

       0100-MAIN-CONTROL.

           ACCEPT WS-RUN-DATE-FIELD FROM DATE.
           MOVE WS-RUN-DATE-NUMERIC TO T-RUN-DATE.

      *    USING/GIVING SORTS THE DECISION RECORDS STRAIGHT FROM
      *    ONE SEQUENTIAL FILE TO ANOTHER, ASCENDING BY APPROVAL
      *    TIER, WITHOUT THIS PROGRAM HAVING TO OPEN AND READ
      *    DECISION-FILE ITSELF.
           SORT SORT-FILE
               ON ASCENDING KEY SORT-APPROVAL-TIER
               USING DECISION-FILE
               GIVING WORK-FILE.

           OPEN INPUT  WORK-FILE.
           OPEN OUTPUT PRINTER-FILE.

      *    PAGE-NUMBER AND THE RUNNING DOLLAR TOTAL MUST START AT
      *    ZERO EVERY RUN - THIS IS A ONE-SHOT BATCH PROGRAM, NEVER
      *    RESTARTED MID-REPORT, SO THERE IS NO CHECKPOINT TO
      *    RESTORE THEM FROM.
           MOVE ZERO TO PAGE-NUMBER.
           MOVE ZERO TO WS-GRAND-TOTAL-DOLLARS.
           MOVE "N"  TO WS-EOF-WORK-SW.

           PERFORM 0110-PRINT-HEADINGS THRU 0110-EXIT.
           PERFORM 0120-READ-WORK-NEXT-RECORD THRU 0120-EXIT.

      *    A RUN WITH NO DECISIONS AT ALL IS RARE BUT NOT A BUG - IT
      *    HAPPENS ON A HOLIDAY RUN WHEN THE EVENT FILE ARRIVED
      *    EMPTY.  SAY SO EXPLICITLY RATHER THAN HANDING THE
      *    CONTROLLER A REPORT WITH NOTHING BUT HEADINGS ON IT.
           IF WS-EOF-WORK
               MOVE SPACES TO PRINTER-RECORD
               MOVE "NO APPROVAL DECISIONS WERE POSTED THIS RUN"
                                              TO PRINTER-RECORD
               WRITE PRINTER-RECORD BEFORE ADVANCING 1
           ELSE
               PERFORM 0200-PRINT-ALL-DECISIONS-BY-TIER THRU 0200-EXIT
                   UNTIL WS-EOF-WORK
           END-IF.

           PERFORM 0300-PRINT-GRAND-TOTALS THRU 0300-EXIT.
           PERFORM 0130-FINALIZE-PAGE THRU 0130-EXIT.

           CLOSE WORK-FILE.
           CLOSE PRINTER-FILE.

      *    EXIT PROGRAM RETURNS CONTROL TO PO-APPROVAL-BATCH, WHICH
      *    CALLED THIS PROGRAM AS ITS LAST STEP.  THE STOP RUN BELOW
      *    IS DEAD CODE, CARRIED OVER FROM THE DEDUCTIBLES-REPORT
      *    PATTERN THIS PROGRAM WAS MODELED ON, AND IS LEFT IN PLACE
      *    RATHER THAN REMOVED SO THE TWO PROGRAMS' STRUCTURE STAYS
      *    RECOGNIZABLY THE SAME TO WHOEVER MAINTAINS THEM NEXT.
           EXIT PROGRAM.

           STOP RUN.
       0100-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   CONTROL BREAK ON APPROVAL TIER (WORK-FILE IS TIER-SORTED) -
      *   ONE PASS OF THIS PARAGRAPH PRINTS EVERY DECISION IN A
      *   SINGLE TIER, THEN ITS SUBTOTAL LINE, THEN RETURNS TO
      *   0100-MAIN-CONTROL'S PERFORM UNTIL LOOP FOR THE NEXT TIER.
      *----------------------------------------------------------------
       0200-PRINT-ALL-DECISIONS-BY-TIER.

           MOVE ZERO TO WS-CURRENT-TIER-COUNT.
           MOVE ZERO TO WS-CURRENT-TIER-DOLLARS.
           MOVE WORK-APPROVAL-TIER TO WS-CURRENT-TIER.

           PERFORM 0210-PRINT-A-DECISION THRU 0210-EXIT
               UNTIL WORK-APPROVAL-TIER NOT = WS-CURRENT-TIER
                  OR WS-EOF-WORK.

           PERFORM 0220-PRINT-TIER-TOTAL THRU 0220-EXIT.
       0200-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   ONE DECISION, TWO PRINT LINES: DETAIL-1 CARRIES THE IDS,
      *   TIER AND DOLLAR AMOUNTS; DETAIL-2 CARRIES THE REASON TEXT
      *   DIRECTLY UNDERNEATH.  A PAGE-FULL CHECK RUNS BEFORE EVERY
      *   DECISION SO A SUBTOTAL LINE NEVER GETS SEPARATED FROM THE
      *   DETAIL LINES IT TOTALS BY A PAGE BREAK.
      *----------------------------------------------------------------
       0210-PRINT-A-DECISION.

           IF WS-PAGE-FULL
               PERFORM 0130-FINALIZE-PAGE THRU 0130-EXIT
               PERFORM 0110-PRINT-HEADINGS THRU 0110-EXIT
           END-IF.

           MOVE WORK-EVENT-ID          TO D-EVENT-ID.
           MOVE WORK-PO-ID             TO D-PO-ID.
           MOVE WORK-APPROVAL-TIER     TO D-TIER.
           MOVE WORK-PO-AMOUNT         TO D-PO-AMOUNT.
           MOVE WORK-REVISED-BUDGET    TO D-REVISED-BUDGET.

           MOVE DETAIL-1 TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING 1.

           MOVE WORK-REASON TO D-REASON.
           MOVE DETAIL-2 TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING 1.

           ADD 2 TO WS-PRINTED-LINES.

           ADD 1 TO WS-CURRENT-TIER-COUNT.
           ADD WORK-PO-AMOUNT TO WS-CURRENT-TIER-DOLLARS.
           ADD WORK-PO-AMOUNT TO WS-GRAND-TOTAL-DOLLARS.

           PERFORM 0120-READ-WORK-NEXT-RECORD THRU 0120-EXIT.
       0210-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   TIER SUBTOTAL LINE - A BLANK LINE, THE CONTROL-BREAK LINE
      *   ITSELF, THEN A BLANK LINE, SO THE NEXT TIER'S DETAIL LINES
      *   START CLEAR OF THE SUBTOTAL ABOVE THEM.
      *----------------------------------------------------------------
       0220-PRINT-TIER-TOTAL.

           MOVE SPACES          TO CONTROL-BREAK.
           MOVE "TIER TOTAL"    TO CB-DESCRIPTION.
           MOVE WS-CURRENT-TIER TO CB-TIER.
           MOVE WS-CURRENT-TIER-COUNT   TO CB-COUNT.
           MOVE WS-CURRENT-TIER-DOLLARS TO CB-DOLLARS.

           MOVE SPACES TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING 1.
           MOVE CONTROL-BREAK TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING 2.

           ADD 3 TO WS-PRINTED-LINES.
       0220-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   END-OF-JOB GRAND TOTALS FOR THE CONTROLLER'S PACKAGE - THE
      *   FOUR RUN-TOTAL COUNTERS PASSED IN FROM PO-APPROVAL-BATCH
      *   PLUS THE DOLLAR TOTAL ACCUMULATED ACROSS EVERY DECISION
      *   THIS PROGRAM PRINTED.  GRAND-TOTAL-COUNT-LINE IS REUSED
      *   FOR EACH OF THE FOUR COUNT LINES, CLEARED TO SPACES
      *   BEFORE EVERY REUSE SO NO FIELD FROM THE PRIOR LINE BLEEDS
      *   THROUGH.
      *----------------------------------------------------------------
       0300-PRINT-GRAND-TOTALS.

           MOVE SPACES TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING 2.

           MOVE SPACES TO GRAND-TOTAL-COUNT-LINE.
           MOVE "EVENTS READ" TO GT-COUNT-DESCRIPTION.
           MOVE LK-EVENTS-READ-CT TO GT-COUNT-VALUE.
           MOVE GRAND-TOTAL-COUNT-LINE TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING 1.

           MOVE SPACES TO GRAND-TOTAL-COUNT-LINE.
           MOVE "EVENTS IGNORED" TO GT-COUNT-DESCRIPTION.
           MOVE LK-EVENTS-IGNORED-CT TO GT-COUNT-VALUE.
           MOVE GRAND-TOTAL-COUNT-LINE TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING 1.

           MOVE SPACES TO GRAND-TOTAL-COUNT-LINE.
           MOVE "EVENTS REJECTED" TO GT-COUNT-DESCRIPTION.
           MOVE LK-EVENTS-REJECTED-CT TO GT-COUNT-VALUE.
           MOVE GRAND-TOTAL-COUNT-LINE TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING 1.

           MOVE SPACES TO GRAND-TOTAL-COUNT-LINE.
           MOVE "DECISIONS WRITTEN" TO GT-COUNT-DESCRIPTION.
           MOVE LK-DECISIONS-WRITTEN-CT TO GT-COUNT-VALUE.
           MOVE GRAND-TOTAL-COUNT-LINE TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING 1.

           MOVE SPACES TO GRAND-TOTAL-DOLLAR-LINE.
           MOVE "TOTAL PO DOLLARS - ALL TIERS" TO GT-DOLLAR-DESCRIPTION.
           MOVE WS-GRAND-TOTAL-DOLLARS TO GT-DOLLAR-VALUE.
           MOVE GRAND-TOTAL-DOLLAR-LINE TO PRINTER-RECORD.
           WRITE PRINTER-RECORD BEFORE ADVANCING 1.

           ADD 6 TO WS-PRINTED-LINES.
       0300-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   PARAGRAPH LIBRARIES COPIED IN FROM THE SHOP'S COMMON
      *   REPORT-WRITER COPYBOOKS - PL-READ-WORK-NEXT-RECORD.CBL
      *   SUPPLIES PARAGRAPH 0120 (THE NEXT-RECORD READ AGAINST
      *   WORK-FILE), AND PL-PRINT-HEADINGS.CBL SUPPLIES PARAGRAPHS
      *   0110 (NEW-PAGE HEADING) AND 0130 (PAGE EJECT).
      *----------------------------------------------------------------
           COPY "PL-READ-WORK-NEXT-RECORD.CBL".
           COPY "PL-PRINT-HEADINGS.CBL".
      *----------------------------------------------------------------
