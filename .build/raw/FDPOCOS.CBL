      *----------------------------------------------------------------
      *    FDPOCOS.CBL  -  PO CHANGE-ORDER STATUS RECORD LAYOUT
      *    ONE RECORD PER CHANGE-ORDER PACKAGE ATTACHED TO A PO.
      *    USED ONLY FOR RULE 2 - AN UNAPPROVED CHANGE ORDER ON THE PO
      *    FORCES THE EVENT TO TIER 4 NO MATTER WHAT THE DOLLAR
      *    AMOUNT WOULD OTHERWISE CALL FOR.
      *----------------------------------------------------------------
           FD  PO-CO-STATUS-FILE
               LABEL RECORDS ARE STANDARD.

           01  PO-CO-STATUS-RECORD.
      *        THE PO THIS CHANGE-ORDER PACKAGE IS ATTACHED TO.
               05  POCOS-PO-ID             PIC 9(10).
      *        THE CHANGE-ORDER PACKAGE ITSELF - NOT USED BY THE
      *        ENGINE, CARRIED FOR TRACEABILITY ONLY.
               05  POCOS-CO-ID             PIC 9(10).
      *        "approved" (LOWER CASE, AS THE FEED SENDS IT) OR ANY
      *        OTHER VALUE - ONLY "approved" CLEARS RULE 2.
               05  POCOS-CO-STATUS         PIC X(10).
                   88  POCOS-CO-APPROVED       VALUE "approved".
               05  FILLER                  PIC X(01).
