      *----------------------------------------------------------------
      *    SLBUDCH.CBL  -  SELECT CLAUSE FOR THE BUDGET-CHANGE FILE
      *    LINE SEQUENTIAL LIKE ALL SIX OF THE BATCH'S OTHER FEEDS -
      *    THE UPSTREAM INTERFACES ALL DROP FLAT TEXT, NOT A DATABASE
      *    EXTRACT.
      *----------------------------------------------------------------
           SELECT BUDGET-CHANGE-FILE ASSIGN TO BUDCHFL
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-BUDGET-CHANGE-FILE.
