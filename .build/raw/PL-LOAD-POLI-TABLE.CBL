      *----------------------------------------------------------------
      *    PL-LOAD-POLI-TABLE.CBL  -  LOAD THE PO LINE-ITEM TABLE
      *    CALLED ONCE, AT START OF JOB, BY PO-APPROVAL-BATCH'S
      *    0200-LOAD-REFERENCE-TABLES.  THIS IS THE BIGGEST OF THE
      *    SIX TABLE LOADS - UP TO 5000 ROWS, NOT THE USUAL 2000.
      *----------------------------------------------------------------
       0210-LOAD-POLI-TABLE.

           MOVE ZERO TO WS-POLI-COUNT.
           MOVE "N"  TO WS-EOF-POLI-SW.

           OPEN INPUT PO-LINE-ITEM-FILE.

           PERFORM 0211-READ-POLI-RECORD.
           PERFORM 0212-STORE-POLI-ENTRY
               UNTIL WS-EOF-POLI
                  OR WS-POLI-COUNT EQUAL 5000.

           CLOSE PO-LINE-ITEM-FILE.
       0210-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *    PRIMING READ / SUBSEQUENT READS FOR THE PO LINE-ITEM
      *    TABLE LOAD.
      *----------------------------------------------------------------
       0211-READ-POLI-RECORD.

           READ PO-LINE-ITEM-FILE
               AT END
                   MOVE "Y" TO WS-EOF-POLI-SW
               NOT AT END
                   CONTINUE
           END-READ.
       0211-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *    ONE TABLE ENTRY PER PO LINE-ITEM RECORD, INCLUDING THE
      *    COST-CODE NAME FIELD THE RULE 3 AD-HOC TEST LOOKS AT.
      *----------------------------------------------------------------
       0212-STORE-POLI-ENTRY.

           ADD 1 TO WS-POLI-COUNT.
           SET WS-POLI-IDX TO WS-POLI-COUNT.

           MOVE POLI-PO-ID
                        TO WS-POLI-PO-ID (WS-POLI-IDX).
           MOVE POLI-LINE-ITEM-ID
                        TO WS-POLI-LINE-ITEM-ID (WS-POLI-IDX).
           MOVE POLI-LINE-AMOUNT
                        TO WS-POLI-LINE-AMOUNT (WS-POLI-IDX).
           MOVE POLI-COST-CODE
                        TO WS-POLI-COST-CODE (WS-POLI-IDX).
           MOVE POLI-COST-CODE-NAME
                        TO WS-POLI-COST-CODE-NAME (WS-POLI-IDX).

           PERFORM 0211-READ-POLI-RECORD.
       0212-EXIT.
           EXIT.
