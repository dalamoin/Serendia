      *----------------------------------------------------------------
      *    SLCOLI.CBL  -  SELECT CLAUSE FOR THE CHANGE-ORDER
      *    LINE-ITEM FILE
      *    FILE STATUS IS CHECKED BY 0231-READ-COLI-RECORD IN
      *    PL-LOAD-COLI-TABLE.CBL AFTER EVERY READ.
      *----------------------------------------------------------------
           SELECT CO-LINE-ITEM-FILE ASSIGN TO COLIFL
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-CO-LINE-ITEM-FILE.
