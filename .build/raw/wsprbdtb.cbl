      *----------------------------------------------------------------
      *    WSPRBDTB.CBL  -  IN-MEMORY PROJECT BUDGET TABLE
      *    LOADED ONCE AT START OF JOB FROM PROJECT-BUDGET-FILE AND
      *    SCANNED BY PROJECT-ID WHEN THE REVISED BUDGET IS BUILT.
      *    MATCHING FD LAYOUT IS FDPRBUD.CBL; THE LOAD PARAGRAPHS ARE
      *    IN PL-LOAD-PRBUD-TABLE.CBL.
      *----------------------------------------------------------------
           01  WS-PRBUD-TABLE.
      *        HOW MANY ROWS ARE ACTUALLY IN THE TABLE.
               05  WS-PRBUD-COUNT          PIC 9(05) COMP.
               05  FILLER                  PIC X(04).
      *        500-ROW CAP - ONE ROW PER PROJECT, SO THIS CEILING
      *        IS THE LOWEST OF THE SIX TABLES IN THIS JOB.
               05  WS-PRBUD-ENTRY OCCURS 500 TIMES
                                  INDEXED BY WS-PRBUD-IDX.
                   10  WS-PRBUD-PROJECT-ID      PIC 9(10).
                   10  WS-PRBUD-ORIGINAL-BUDGET PIC S9(11)V99.
