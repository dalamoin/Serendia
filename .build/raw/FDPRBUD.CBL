      *----------------------------------------------------------------
      *    FDPRBUD.CBL  -  PROJECT BUDGET RECORD LAYOUT
      *    ORIGINAL-BUDGET IS PINNED AT 1,000,000.00 BY THE UPSTREAM
      *    FEED UNTIL THE REAL PROJECT-BUDGET INTERFACE IS BUILT; THE
      *    BATCH JUST READS WHATEVER IS ON THE FILE.
      *    LOADED INTO WSPRBDTB.CBL'S TABLE AT START OF JOB AND
      *    SCANNED WHEN THE REVISED BUDGET IS COMPUTED FOR A PROJECT.
      *----------------------------------------------------------------
           FD  PROJECT-BUDGET-FILE
               LABEL RECORDS ARE STANDARD.

           01  PROJECT-BUDGET-RECORD.
      *        THE PROJECT THIS ORIGINAL BUDGET APPLIES TO.
               05  PRBUD-PROJECT-ID        PIC 9(10).
      *        THE ORIGINAL, PRE-CHANGE-ORDER BUDGET FOR THE
      *        PROJECT.  REVISED BUDGET = ORIGINAL BUDGET PLUS
      *        APPROVED BUDGET CHANGES PLUS APPROVED CHANGE-ORDER
      *        DOLLARS.
               05  PRBUD-ORIGINAL-BUDGET   PIC S9(11)V99.
               05  FILLER                  PIC X(01).
