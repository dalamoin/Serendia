      *----------------------------------------------------------------
      *    SLDCSN.CBL  -  SELECT CLAUSE FOR THE DECISION FILE
      *    OPENED OUTPUT BY PO-APPROVAL-BATCH AND OPENED INPUT AGAIN
      *    (VIA THE SORT'S USING PHRASE) BY PO-TIER-REPORT - TWO
      *    PROGRAMS, ONE SHARED SELECT.
      *----------------------------------------------------------------
           SELECT DECISION-FILE ASSIGN TO DCSNFL
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-DECISION-FILE.
