      *----------------------------------------------------------------
      *    FDEVENT.CBL  -  EVENT RECORD LAYOUT
      *    ONE RECORD PER INBOUND PO / PO-LINE-ITEM EVENT.
      *    RESOURCE-TYPE "PO" CARRIES THE PO ID DIRECTLY IN
      *    RESOURCE-ID;  "LI" CARRIES THE LINE-ITEM ID IN RESOURCE-ID
      *    AND THE OWNING PO ID IN RELATED-PO-ID.
      *    THIS IS THE ONLY INPUT DRIVING PO-APPROVAL-BATCH'S MAIN
      *    LOOP - EVERY OTHER FILE IS LOADED ONCE INTO A TABLE AND
      *    ONLY EVENT-FILE IS READ RECORD BY RECORD THROUGHOUT THE
      *    RUN.
      *----------------------------------------------------------------
           FD  EVENT-FILE
               LABEL RECORDS ARE STANDARD.

           01  EVENT-RECORD.
      *        UNIQUE KEY FOR THIS EVENT - CARRIED THROUGH TO THE
      *        DECISION RECORD UNCHANGED.
               05  EVENT-ID                PIC 9(10).
      *        ISO-STYLE DATE/TIME STAMP FROM THE UPSTREAM FEED -
      *        NOT PARSED OR VALIDATED BY THIS BATCH, CARRIED FOR
      *        AUDIT ONLY.
               05  EVENT-TIMESTAMP         PIC X(19).
      *        SHORT CODE DESCRIBING WHY THE EVENT WAS RAISED
      *        (E.G. NEW PO, LINE-ITEM CHANGE) - NOT TESTED BY THE
      *        ENGINE, CARRIED FOR THE AUDIT TRAIL.
               05  EVENT-REASON            PIC X(10).
               05  EVENT-COMPANY-ID        PIC 9(10).
      *        THE PROJECT THE EVENT'S PO BELONGS TO - USED TO KEY
      *        THE BUDGET/CHANGE-ORDER TABLE SCANS.
               05  EVENT-PROJECT-ID        PIC 9(10).
      *        "PO" OR "LI" - DETERMINES WHETHER RESOURCE-ID IS
      *        READ AS A PO ID DIRECTLY OR AS A LINE-ITEM ID WHOSE
      *        OWNING PO IS IN RELATED-PO-ID.
               05  EVENT-RESOURCE-TYPE     PIC X(02).
                   88  EVENT-IS-PO-TYPE        VALUE "PO".
                   88  EVENT-IS-LI-TYPE        VALUE "LI".
               05  EVENT-RESOURCE-ID       PIC 9(10).
               05  EVENT-RELATED-PO-ID     PIC 9(10).
               05  FILLER                  PIC X(01).

      *    ALTERNATE VIEW OF RESOURCE-ID/RELATED-PO-ID AS A TWO-ENTRY
      *    TABLE, USED WHEN A FUTURE RUN NEEDS TO SCAN BOTH ID FIELDS
      *    TOGETHER INSTEAD OF TESTING EACH ONE BY NAME.
           01  EVENT-ID-PAIR REDEFINES EVENT-RECORD.
               05  FILLER                  PIC X(61).
               05  EVENT-ID-PAIR-ENTRY     PIC 9(10) OCCURS 2 TIMES.
               05  FILLER                  PIC X(01).
