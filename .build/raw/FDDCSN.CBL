      *----------------------------------------------------------------
      *    FDDCSN.CBL  -  DECISION RECORD LAYOUT
      *    ONE RECORD WRITTEN PER PROCESSED EVENT.  EXACTLY ONE OF
      *    THE FIVE TIER FLAGS IS "Y"; THE OTHER FOUR ARE "N".
      *    WRITTEN BY PO-APPROVAL-BATCH AFTER EVERY CALL TO THE
      *    ENGINE AND LATER READ BACK, SORTED BY TIER, BY
      *    PO-TIER-REPORT AT END OF JOB.
      *----------------------------------------------------------------
           FD  DECISION-FILE
               LABEL RECORDS ARE STANDARD.

           01  DECISION-RECORD.
      *        THE INBOUND EVENT THAT PRODUCED THIS DECISION.
               05  DCSN-EVENT-ID           PIC 9(10).
      *        THE PO THE DECISION WAS SCORED AGAINST.
               05  DCSN-PO-ID              PIC 9(10).
      *        1 THRU 5 - THE TIER THE ENGINE ASSIGNED.  DRIVES THE
      *        SORT KEY IN PO-TIER-REPORT'S CONTROL BREAK.
               05  DCSN-APPROVAL-TIER      PIC 9(01).
      *        FIVE INDEPENDENT "Y"/"N" SWITCHES, ONE PER TIER - A
      *        HOLDOVER FROM AN EARLIER VERSION OF THE ENGINE THAT
      *        COULD, IN THEORY, FLAG MORE THAN ONE TIER AT ONCE.
      *        TODAY EXACTLY ONE IS EVER "Y".
               05  DCSN-TIER-FLAGS.
                   10  DCSN-TIER-1-FLAG    PIC X(01).
                       88  DCSN-TIER-1-SELECTED  VALUE "Y".
                   10  DCSN-TIER-2-FLAG    PIC X(01).
                       88  DCSN-TIER-2-SELECTED  VALUE "Y".
                   10  DCSN-TIER-3-FLAG    PIC X(01).
                       88  DCSN-TIER-3-SELECTED  VALUE "Y".
                   10  DCSN-TIER-4-FLAG    PIC X(01).
                       88  DCSN-TIER-4-SELECTED  VALUE "Y".
                   10  DCSN-TIER-5-FLAG    PIC X(01).
                       88  DCSN-TIER-5-SELECTED  VALUE "Y".
      *    ALTERNATE VIEW OF THE FIVE TIER FLAGS AS ONE 5-BYTE
      *    STRING - USED BY THE REPORT WRITER FOR THE "TIER PICKED"
      *    COLUMN WITHOUT TESTING EACH 88-LEVEL SEPARATELY.
               05  DCSN-TIER-FLAGS-STRING REDEFINES DCSN-TIER-FLAGS
                                       PIC X(05).
      *        TOTAL DOLLAR AMOUNT OF THE PO AT THE TIME OF
      *        SCORING.
               05  DCSN-PO-AMOUNT          PIC S9(11)V99.
      *        THE PROJECT'S REVISED BUDGET AT THE TIME OF SCORING.
               05  DCSN-REVISED-BUDGET     PIC S9(11)V99.
      *        FREE-TEXT EXPLANATION BUILT BY THE ENGINE - WIDENED
      *        FROM 40 TO 60 BYTES UNDER CR-0355 WHEN THE LONGER
      *        RULE-3/RULE-4 WORDING NO LONGER FIT.
               05  DCSN-REASON             PIC X(60).~TAG~CR-0355
               05  FILLER                  PIC X(02).
