      *----------------------------------------------------------------
      *    SLPOCOS.CBL  -  SELECT CLAUSE FOR THE PO CHANGE-ORDER
      *    STATUS FILE
      *    LOADED ONCE INTO WSPOCOTB.CBL'S TABLE BY
      *    PL-LOAD-POCOS-TABLE.CBL AT START OF JOB.
      *----------------------------------------------------------------
           SELECT PO-CO-STATUS-FILE ASSIGN TO POCOSFL
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-PO-CO-STATUS-FILE.
