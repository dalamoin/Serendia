      *----------------------------------------------------------------
      *    WSBUDCTB.CBL  -  IN-MEMORY BUDGET-CHANGE TABLE
      *    LOADED ONCE AT START OF JOB FROM BUDGET-CHANGE-FILE AND
      *    SCANNED BY PROJECT-ID WHEN THE REVISED BUDGET IS BUILT.
      *    MATCHING FD LAYOUT IS FDBUDCH.CBL; THE LOAD PARAGRAPHS ARE
      *    IN PL-LOAD-BUDCH-TABLE.CBL.
      *----------------------------------------------------------------
           01  WS-BUDCH-TABLE.
      *        HOW MANY ROWS ARE ACTUALLY IN THE TABLE - SET BY THE
      *        LOADER, NEVER BY THIS COPYBOOK.
               05  WS-BUDCH-COUNT          PIC 9(05) COMP.
               05  FILLER                  PIC X(04).
      *        2000-ROW CAP - SAME LIMIT THE LOADER'S PERFORM UNTIL
      *        ENFORCES.
               05  WS-BUDCH-ENTRY OCCURS 2000 TIMES
                                  INDEXED BY WS-BUDCH-IDX.
                   10  WS-BUDCH-PROJECT-ID     PIC 9(10).
                   10  WS-BUDCH-WBS-ID         PIC 9(10).
                   10  WS-BUDCH-CHANGE-AMOUNT  PIC S9(11)V99.
