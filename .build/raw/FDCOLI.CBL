      *----------------------------------------------------------------
      *    FDCOLI.CBL  -  CHANGE-ORDER LINE-ITEM RECORD LAYOUT
      *    APPROVED CHANGE ORDERS ONLY;  BY PROJECT-ID / CO-ID ON
      *    THE FEED.  WBS-ID ZERO MEANS NOT WBS-ALIGNED.
      *    LOADED INTO WSCOLITB.CBL'S TABLE AT START OF JOB AND
      *    SCANNED WHENEVER THE REVISED BUDGET IS BUILT FOR A PROJECT.
      *----------------------------------------------------------------
           FD  CO-LINE-ITEM-FILE
               LABEL RECORDS ARE STANDARD.

           01  CO-LINE-ITEM-RECORD.
      *        PROJECT OWNING THIS CHANGE ORDER LINE.
               05  COLI-PROJECT-ID         PIC 9(10).
      *        THE CHANGE-ORDER PACKAGE THIS LINE BELONGS TO - NOT
      *        COMPARED TO PO-CO-STATUS-FILE HERE, ONLY CARRIED FOR
      *        TRACEABILITY ON THE FEED.
               05  COLI-CO-ID              PIC 9(10).
      *        ZERO WHEN NOT ALIGNED TO A WORK-BREAKDOWN-STRUCTURE
      *        CODE - SUCH A LINE IS EXCLUDED FROM THE PROJECT'S
      *        REVISED BUDGET TOTAL (LOGGED AND REPORTED ONLY).
               05  COLI-WBS-ID             PIC 9(10).
      *        DOLLAR VALUE OF THIS APPROVED CHANGE-ORDER LINE.
               05  COLI-LINE-AMOUNT        PIC S9(11)V99.
               05  FILLER                  PIC X(01).
