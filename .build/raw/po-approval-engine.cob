      *----------------------------------------------------------------
      *   PROGRAM:  PO-APPROVAL-ENGINE
      *   PURPOSE:  CALLED ONCE PER RESOLVED PURCHASE ORDER BY
      *             PO-APPROVAL-BATCH.  TOTALS THE PO'S LINE ITEMS,
      *             BUILDS THE PROJECT'S REVISED BUDGET, APPLIES THE
      *             FOUR APPROVAL-TIER RULES IN PRECEDENCE ORDER, AND
      *             RETURNS THE TIER NUMBER AND A REASON LINE.
      *
      *   PRECEDENCE ORDER (HIGHEST WINS, CHECKED IN THIS SEQUENCE):
      *       1. PO AMOUNT OR REVISED BUDGET COULD NOT BE FOUND
      *          (TIER 5, "SEND IT UP" - SOMETHING IS WRONG WITH THE
      *          REFERENCE DATA AND A HUMAN HAS TO LOOK AT IT).
      *       2. PO AMOUNT EXCEEDS THE PROJECT'S REVISED BUDGET.
      *       3. AN UNAPPROVED CHANGE ORDER IS ATTACHED TO THE PO.
      *       4. AN AD-HOC (UNALLOCATED) COST CODE APPEARS ON ANY
      *          LINE ITEM.
      *       5. OTHERWISE, THE PLAIN DOLLAR-AMOUNT BAND DECIDES.
      *   THIS PROGRAM HAS NO CALLER OF ITS OWN BELOW IT - PARAGRAPH
      *   0100-CALCULATE-APPROVAL-TIER IS BOTH THE PROCEDURE DIVISION
      *   ENTRY POINT AND THE ONLY PARAGRAPH PO-APPROVAL-BATCH EVER
      *   SEES; EVERYTHING FROM 0200 DOWN IS A HELPER REACHED ONLY BY
      *   PERFORM ... THRU ... FROM 0100.
      *----------------------------------------------------------------
       IDENTIFICATION DIVISION.
       PROGRAM-ID.     PO-APPROVAL-ENGINE.
       AUTHOR.         D. HARTWELL.
       INSTALLATION.   CRESTVIEW BUILDERS INC - DATA PROCESSING.
       DATE-WRITTEN.   01/14/1988.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *----------------------------------------------------------------
      *   CHANGE LOG
      *----------------------------------------------------------------
      *   01/14/1988  DH    ORIGINAL PROGRAM - PO AMOUNT TOTAL AND
      *                     THREE AMOUNT-BAND TIERS ONLY, NO BUDGET
      *                     COMPARISON.
      *   06/02/1988  DH    AD-HOC COST-CODE CHECK ADDED PER
      *                     PURCHASING DEPT MEMO OF 05/19/1988.
      *                     CR-0098.  ANY LINE ITEM CHARGED TO COST
      *                     CODE 99-999, OR WHOSE COST-CODE NAME
      *                     CONTAINS THE WORD "UNALLOCATED", FORCES
      *                     THE WHOLE PO TO TIER 3 REGARDLESS OF
      *                     DOLLAR AMOUNT.
      *   11/30/1989  RMC   REVISED BUDGET CALCULATOR ADDED - BUDGET
      *                     CHANGES AND APPROVED CHANGE ORDERS NOW
      *                     ALIGNED BY WBS CODE BEFORE COMPARISON TO
      *                     THE PO AMOUNT.  CR-0114.
      *   03/08/1991  RMC   TIER 2 UPPER BOUNDARY CORRECTED TO
      *                     $10,000.00 INCLUSIVE (WAS EXCLUSIVE).
      *                     CR-0188.
      *   02/25/1994  TLF   UNAPPROVED CHANGE-ORDER CHECK REWRITTEN
      *                     AGAINST PO-CO-STATUS-FILE; PRECEDENCE
      *                     ORDER CONFIRMED AS OVER-BUDGET, THEN
      *                     UNAPPROVED CO, THEN AD-HOC, THEN AMOUNT
      *                     BAND.  CR-0241.
      *   04/02/1998  KAS   Y2K REMEDIATION - NO DATE ARITHMETIC IN
      *                     THIS PROGRAM; WS-ENGINE-RUN-DATE IS A
      *                     TRACE STAMP ONLY (2-DIGIT YEAR), NEVER
      *                     COMPARED OR STORED.  SIGNED OFF CR-0309.
      *   08/23/2001  NGP   REASON TEXT WIDENED TO CARRY BOTH THE PO
      *                     AMOUNT AND THE REVISED BUDGET ON THE
      *                     OVER-BUDGET CASE.  CR-0355.
      *   05/15/2006  NGP   NO CHANGE REQUIRED HERE FOR THE LINE-ITEM
      *                     TABLE SIZE INCREASE ON PO-APPROVAL-BATCH -
      *                     THIS PROGRAM SCANS BY COUNT, NOT BY A
      *                     FIXED LIMIT.  CR-0402.
      *   03/11/2011  WRP   0100-CALCULATE-APPROVAL-TIER FELL THROUGH
      *                     INTO 0200-TOTAL-PO-AMOUNT INSTEAD OF
      *                     RETURNING TO THE CALLER - EVERY PO WAS
      *                     BEING SCORED TWICE, THE SECOND TIME WITH
      *                     THE LINE-ITEM SUBSCRIPT ONE PAST THE LAST
      *                     TABLE ENTRY.  GOBACK ADDED AT 0100-EXIT.
      *                     FOUND DURING THE PURCHASING DEPT TIER
      *                     AUDIT.  CR-0430.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *    C01 IS DECLARED HERE ONLY FOR CONSISTENCY WITH THE SHOP'S
      *    STANDARD SPECIAL-NAMES PARAGRAPH - THIS PROGRAM HAS NO
      *    PRINTER FILE AND NEVER REFERENCES THE TOP-OF-FORM CHANNEL.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       DATA DIVISION.
       WORKING-STORAGE SECTION.

      *    SET BY 0210 WHEN AT LEAST ONE LINE ITEM ON WS-POLI-TABLE
      *    MATCHES THE CALLER'S PO ID - IF NEVER SET, THE PO AMOUNT
      *    COULD NOT BE RETRIEVED AND THE PO IS SENT TO TIER 5.
       01  WS-FOUND-SW                  PIC X           VALUE "N".
           88  WS-FOUND                                  VALUE "Y".

      *    SET BY 0305 WHEN THE CALLER'S PROJECT ID IS FOUND ON
      *    WS-PRBUD-TABLE - IF NEVER SET, THE REVISED BUDGET COULD
      *    NOT BE RETRIEVED AND THE PO IS SENT TO TIER 5.
       01  WS-PRBUD-FOUND-SW            PIC X           VALUE "N".
           88  WS-PRBUD-FOUND                            VALUE "Y".

      *    SET BY 0220 WHEN ANY LINE ITEM ON THE PO CARRIES THE
      *    AD-HOC COST CODE 99-999 OR A COST-CODE NAME CONTAINING
      *    "UNALLOCATED".
       01  WS-AD-HOC-PO-SW              PIC X           VALUE "N".
           88  WS-AD-HOC-PO                              VALUE "Y".

      *    SET BY 0510 WHEN THE PO HAS A CHANGE-ORDER ENTRY ON
      *    WS-POCOS-TABLE WHOSE STATUS IS ANYTHING OTHER THAN
      *    "APPROVED".
       01  WS-UNAPPROVED-CO-SW          PIC X           VALUE "N".
           88  WS-UNAPPROVED-CO                          VALUE "Y".

      *    THE FOUR DOLLAR ACCUMULATORS BELOW ARE GENUINE STANDALONE
      *    SCRATCH TOTALS - NOT PART OF ANY GROUP - SO THEY ARE
      *    CARRIED AT THE 77 LEVEL PER SHOP CONVENTION.
      *    SUM OF WS-POLI-LINE-AMOUNT ACROSS EVERY LINE ITEM ON THE
      *    CALLER'S PO (PARAGRAPH 0200/0210).
       77  WS-PO-AMOUNT-TOTAL           PIC S9(11)V99   VALUE ZERO.
      *    WS-ORIGINAL-BUDGET PLUS WS-WBS-ALIGNED-TOTAL - THE FIGURE
      *    THE PO AMOUNT IS ACTUALLY JUDGED AGAINST (PARAGRAPH 0300).
       77  WS-REVISED-BUDGET-TOTAL      PIC S9(11)V99   VALUE ZERO.
      *    THE PROJECT'S ORIGINAL BUDGET FIGURE, READ STRAIGHT FROM
      *    WS-PRBUD-TABLE BEFORE ANY WBS ALIGNMENT (PARAGRAPH 0305).
       77  WS-ORIGINAL-BUDGET           PIC S9(11)V99   VALUE ZERO.
      *    SUM OF APPROVED BUDGET CHANGES AND CHANGE-ORDER LINE
      *    AMOUNTS SHARING A WBS CODE WITH THE PROJECT (PARAGRAPHS
      *    0310 AND 0320) - ADDED TO WS-ORIGINAL-BUDGET TO PRODUCE
      *    THE REVISED BUDGET.
       77  WS-WBS-ALIGNED-TOTAL         PIC S9(11)V99   VALUE ZERO.

      *    EDITED COPIES OF THE TWO DOLLAR TOTALS ABOVE, USED ONLY
      *    TO BUILD THE HUMAN-READABLE REASON TEXT RETURNED TO THE
      *    CALLER (SEE 0100-CALCULATE-APPROVAL-TIER).
       01  WS-REASON-AMOUNT-EDIT        PIC ZZZ,ZZZ,ZZ9.99-.
       01  WS-REASON-BUDGET-EDIT        PIC ZZZ,ZZZ,ZZ9.99-.

      *    UPPERCASED WORKING COPY OF THE LINE ITEM'S COST-CODE NAME
      *    AND THE TALLY OF "UNALLOCATED" OCCURRENCES WITHIN IT -
      *    BOTH SCRATCH AREAS FOR PARAGRAPH 0220, NEITHER ONE PART
      *    OF A GROUP, SO BOTH ARE CARRIED AT THE 77 LEVEL.
       77  WS-COST-CODE-NAME-UC         PIC X(30)       VALUE SPACES.
       77  WS-UNALLOC-TALLY             PIC 9(02) COMP  VALUE ZERO.

      *    TRACE STAMP ONLY, DISPLAYED TO THE JOB LOG FOR EACH CALL -
      *    SEE THE 04/02/1998 Y2K CHANGE-LOG ENTRY ABOVE.  NEVER
      *    COMPARED OR STORED.
       01  WS-ENGINE-RUN-DATE           PIC X(06)       VALUE SPACES.
       01  WS-ENGINE-RUN-DATE-NUMERIC REDEFINES
                                    WS-ENGINE-RUN-DATE   PIC 9(06).

       LINKAGE SECTION.

      *    THE PO, PROJECT AND COMPANY IDS PASSED BY PO-APPROVAL-
      *    BATCH.  THE ALPHA REDEFINITIONS EXIST SO THE DISPLAY
      *    STATEMENT IN 0100 CAN PRINT THE PO ID WITHOUT AN
      *    INTERVENING NUMERIC-TO-DISPLAY EDIT.
       01  LK-PO-ID                     PIC 9(10).
       01  LK-PO-ID-ALPHA REDEFINES LK-PO-ID
                                        PIC X(10).

       01  LK-PROJECT-ID                PIC 9(10).
       01  LK-PROJECT-ID-ALPHA REDEFINES LK-PROJECT-ID
                                        PIC X(10).

       01  LK-COMPANY-ID                PIC 9(10).

      *    THE FIVE REFERENCE TABLES LOADED BY PO-APPROVAL-BATCH AT
      *    START OF JOB, PASSED THROUGH UNCHANGED - THIS PROGRAM
      *    ONLY READS THEM, NEVER UPDATES THEM.  PLUS THE ANSWER
      *    GROUP THIS PROGRAM FILLS IN BEFORE RETURNING.
           COPY "wspolitb.cbl".
           COPY "wsbudctb.cbl".
           COPY "wscolitb.cbl".
           COPY "wspocotb.cbl".
           COPY "wsprbdtb.cbl".
           COPY "wsenres.cbl".
      *----------------------------------------------------------------
      *   PROCEDURE DIVISION
      *----------------------------------------------------------------
       PROCEDURE DIVISION USING LK-PO-ID
                                LK-PROJECT-ID
                                LK-COMPANY-ID
                                WS-POLI-TABLE
                                WS-BUDCH-TABLE
                                WS-COLI-TABLE
                                WS-POCOS-TABLE
                                WS-PRBUD-TABLE
                                WS-ENGINE-RESULTS.

      *----------------------------------------------------------------
      *   0100-CALCULATE-APPROVAL-TIER IS THE ENTIRE CONTRACT WITH
      *   PO-APPROVAL-BATCH - IT RUNS EVERY CHECK IN PRECEDENCE
      *   ORDER AND GO TO'S OUT TO 0100-DONE THE MOMENT A DECIDING
      *   RULE FIRES, SO ONLY ONE STRING STATEMENT EVER BUILDS THE
      *   REASON TEXT ON ANY GIVEN CALL.
      *----------------------------------------------------------------
       0100-CALCULATE-APPROVAL-TIER.

           ACCEPT WS-ENGINE-RUN-DATE FROM DATE.
           DISPLAY "PO-APPROVAL-ENGINE RUN " WS-ENGINE-RUN-DATE
                   " PO " LK-PO-ID-ALPHA.

           MOVE SPACES TO WS-ENGINE-REASON.
           MOVE ZERO   TO WS-PO-AMOUNT-TOTAL.
           MOVE ZERO   TO WS-REVISED-BUDGET-TOTAL.
           MOVE 5      TO WS-ENGINE-APPROVAL-TIER.

           PERFORM 0200-TOTAL-PO-AMOUNT THRU 0200-EXIT.

      *    THE PO AMOUNT COULD NOT BE RETRIEVED - NO LINE ITEM ON
      *    WS-POLI-TABLE MATCHED THE CALLER'S PO ID.  LEAVE THE
      *    TIER AT ITS DEFAULT OF 5 AND RETURN.
           IF NOT WS-FOUND
               STRING "COULD NOT RETRIEVE PO AMOUNT" DELIMITED BY SIZE
                   INTO WS-ENGINE-REASON
               GO TO 0100-DONE
           END-IF.

           PERFORM 0300-CALCULATE-REVISED-BUDGET THRU 0300-EXIT.

      *    THE REVISED BUDGET COULD NOT BE RETRIEVED - THE CALLER'S
      *    PROJECT ID WAS NOT FOUND ON WS-PRBUD-TABLE.
           IF NOT WS-PRBUD-FOUND
               STRING "COULD NOT RETRIEVE REVISED BUDGET"
                      DELIMITED BY SIZE
                   INTO WS-ENGINE-REASON
               GO TO 0100-DONE
           END-IF.

           MOVE WS-PO-AMOUNT-TOTAL      TO WS-REASON-AMOUNT-EDIT.
           MOVE WS-REVISED-BUDGET-TOTAL TO WS-REASON-BUDGET-EDIT.

      *    RULE 1 (HIGHEST PRECEDENCE): THE PO AMOUNT EXCEEDS THE
      *    PROJECT'S REVISED BUDGET - TIER 5 REGARDLESS OF DOLLAR
      *    BAND, UNAPPROVED CO, OR AD-HOC COST CODE.
           IF WS-PO-AMOUNT-TOTAL > WS-REVISED-BUDGET-TOTAL
               STRING "OVER BUDGET AMT " DELIMITED BY SIZE
                      WS-REASON-AMOUNT-EDIT DELIMITED BY SIZE
                      " BUD " DELIMITED BY SIZE
                      WS-REASON-BUDGET-EDIT DELIMITED BY SIZE
                   INTO WS-ENGINE-REASON
               GO TO 0100-DONE
           END-IF.

           PERFORM 0500-CHECK-UNAPPROVED-CHANGE-ORDERS THRU 0500-EXIT.

      *    RULE 2: AN UNAPPROVED CHANGE ORDER IS ATTACHED - TIER 4.
           IF WS-UNAPPROVED-CO
               MOVE 4 TO WS-ENGINE-APPROVAL-TIER
               STRING "UNAPPROVED CHANGE ORDER ATTACHED"
                      DELIMITED BY SIZE
                   INTO WS-ENGINE-REASON
               GO TO 0100-DONE
           END-IF.

      *    RULE 3: AN AD-HOC COST CODE APPEARS ON A LINE ITEM -
      *    TIER 3.
           IF WS-AD-HOC-PO
               MOVE 3 TO WS-ENGINE-APPROVAL-TIER
               STRING "AD-HOC COST CODE ON PO LINE ITEM"
                      DELIMITED BY SIZE
                   INTO WS-ENGINE-REASON
               GO TO 0100-DONE
           END-IF.

      *    RULE 4 (LOWEST PRECEDENCE): NONE OF THE ABOVE APPLY -
      *    CLASSIFY BY THE PLAIN DOLLAR-AMOUNT BAND.
           PERFORM 0400-CLASSIFY-BASE-TIER THRU 0400-EXIT.

           STRING "AMOUNT BAND AMT " DELIMITED BY SIZE
                  WS-REASON-AMOUNT-EDIT DELIMITED BY SIZE
               INTO WS-ENGINE-REASON.

       0100-DONE.

           MOVE WS-PO-AMOUNT-TOTAL      TO WS-ENGINE-PO-AMOUNT.
           MOVE WS-REVISED-BUDGET-TOTAL TO WS-ENGINE-REVISED-BUDGET.
       0100-EXIT.
           EXIT.

      *    RETURN CONTROL TO PO-APPROVAL-BATCH HERE - THE HELPER
      *    PARAGRAPHS BELOW (0200 THRU 0510) MUST NEVER BE ENTERED
      *    EXCEPT VIA THE PERFORM STATEMENTS ABOVE.  CR-0430 FIX -
      *    A MISSING GOBACK LET CONTROL FALL THROUGH INTO 0200 AND
      *    RESCAN THE LINE-ITEM TABLE ONE PAST ITS LAST ENTRY ON
      *    EVERY CALL.
           GOBACK.
      *----------------------------------------------------------------
      *   PO AMOUNT TOTALER / AD-HOC CHECK (SAME LINE-ITEM SCAN) -
      *   ONE PASS OF WS-POLI-TABLE ANSWERS BOTH QUESTIONS AT ONCE
      *   SO THE TABLE IS NEVER SCANNED TWICE FOR THE SAME PO.
      *----------------------------------------------------------------
       0200-TOTAL-PO-AMOUNT.

           MOVE "N"  TO WS-FOUND-SW.
           MOVE "N"  TO WS-AD-HOC-PO-SW.
           MOVE ZERO TO WS-PO-AMOUNT-TOTAL.

           PERFORM 0210-SCAN-ONE-LINE-ITEM THRU 0210-EXIT
               VARYING WS-POLI-IDX FROM 1 BY 1
                   UNTIL WS-POLI-IDX > WS-POLI-COUNT.
       0200-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   EVERY LINE ITEM BELONGING TO THE CALLER'S PO IS ADDED INTO
      *   THE RUNNING TOTAL AND CHECKED FOR THE AD-HOC COST CODE -
      *   A LINE ITEM FOR A DIFFERENT PO IS SKIPPED ENTIRELY.
      *----------------------------------------------------------------
       0210-SCAN-ONE-LINE-ITEM.

           IF WS-POLI-PO-ID (WS-POLI-IDX) = LK-PO-ID
               MOVE "Y" TO WS-FOUND-SW
               ADD WS-POLI-LINE-AMOUNT (WS-POLI-IDX)
                   TO WS-PO-AMOUNT-TOTAL
               PERFORM 0220-CHECK-LINE-ITEM-AD-HOC THRU 0220-EXIT
           END-IF.
       0210-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   AD-HOC COST-CODE CHECK - EXACT MATCH ON THE COST-CODE
      *   FIELD OR ITS NAME CATCHES THE COMMON CASE CHEAPLY; THE
      *   INSPECT/CONVERTING AND TALLYING BELOW CATCH A COST-CODE
      *   NAME THAT MERELY CONTAINS THE WORD "UNALLOCATED" IN MIXED
      *   CASE SOMEWHERE WITHIN A LONGER DESCRIPTION.
      *----------------------------------------------------------------
       0220-CHECK-LINE-ITEM-AD-HOC.

           IF WS-POLI-COST-CODE (WS-POLI-IDX) = "99-999    "
               MOVE "Y" TO WS-AD-HOC-PO-SW
               GO TO 0220-EXIT
           END-IF.

           IF WS-POLI-COST-CODE-NAME (WS-POLI-IDX) =
                   "99-999                        "
               MOVE "Y" TO WS-AD-HOC-PO-SW
               GO TO 0220-EXIT
           END-IF.

           MOVE WS-POLI-COST-CODE-NAME (WS-POLI-IDX)
                                         TO WS-COST-CODE-NAME-UC.
      *    UPPERCASE THE WORKING COPY BEFORE THE TALLY BELOW - NO
      *    INTRINSIC FUNCTION IS USED HERE, PER SHOP CONVENTION.
           INSPECT WS-COST-CODE-NAME-UC
               CONVERTING "abcdefghijklmnopqrstuvwxyz"
                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".

           MOVE ZERO TO WS-UNALLOC-TALLY.
           INSPECT WS-COST-CODE-NAME-UC
               TALLYING WS-UNALLOC-TALLY FOR ALL "UNALLOCATED".

           IF WS-UNALLOC-TALLY > ZERO
               MOVE "Y" TO WS-AD-HOC-PO-SW
           END-IF.
       0220-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   REVISED BUDGET CALCULATOR - FINDS THE PROJECT'S ORIGINAL
      *   BUDGET, THEN ADDS EVERY APPROVED BUDGET CHANGE AND CHANGE
      *   ORDER LINE THAT SHARES A WBS CODE WITH THE PROJECT.  IF
      *   THE PROJECT ITSELF CANNOT BE FOUND THE CALCULATOR EXITS
      *   EARLY WITHOUT SCANNING EITHER WBS TABLE.
      *----------------------------------------------------------------
       0300-CALCULATE-REVISED-BUDGET.

           MOVE "N"  TO WS-PRBUD-FOUND-SW.
           MOVE ZERO TO WS-ORIGINAL-BUDGET.
           MOVE ZERO TO WS-WBS-ALIGNED-TOTAL.

           PERFORM 0305-FIND-PROJECT-BUDGET THRU 0305-EXIT
               VARYING WS-PRBUD-IDX FROM 1 BY 1
                   UNTIL WS-PRBUD-IDX > WS-PRBUD-COUNT.

           IF NOT WS-PRBUD-FOUND
               GO TO 0300-EXIT
           END-IF.

           PERFORM 0310-ACCUMULATE-WBS-AMOUNT THRU 0310-EXIT
               VARYING WS-BUDCH-IDX FROM 1 BY 1
                   UNTIL WS-BUDCH-IDX > WS-BUDCH-COUNT.

           PERFORM 0320-ACCUMULATE-CO-WBS-AMOUNT THRU 0320-EXIT
               VARYING WS-COLI-IDX FROM 1 BY 1
                   UNTIL WS-COLI-IDX > WS-COLI-COUNT.

           MOVE WS-ORIGINAL-BUDGET TO WS-REVISED-BUDGET-TOTAL.
           ADD WS-WBS-ALIGNED-TOTAL TO WS-REVISED-BUDGET-TOTAL.
       0300-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   ONE PROJECT-BUDGET ENTRY PER PROJECT ON WS-PRBUD-TABLE -
      *   THE SCAN STOPS NATURALLY AT THE END OF THE VARYING RANGE
      *   SINCE NO DUPLICATE PROJECT ID CAN APPEAR ON THE FILE.
      *----------------------------------------------------------------
       0305-FIND-PROJECT-BUDGET.

           IF WS-PRBUD-PROJECT-ID (WS-PRBUD-IDX) = LK-PROJECT-ID
               MOVE "Y" TO WS-PRBUD-FOUND-SW
               MOVE WS-PRBUD-ORIGINAL-BUDGET (WS-PRBUD-IDX)
                                     TO WS-ORIGINAL-BUDGET
           END-IF.
       0305-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   A BUDGET-CHANGE OR CHANGE-ORDER LINE CARRYING NO WBS-ID
      *   CONTRIBUTES TO NEITHER PARAGRAPH BELOW - IT IS REPORTED ON
      *   BUT PLAYS NO PART IN THE REVISED BUDGET, PER THE
      *   CONTROLLER'S STANDING INSTRUCTION OF 11/30/1989.
      *----------------------------------------------------------------
       0310-ACCUMULATE-WBS-AMOUNT.

           IF WS-BUDCH-PROJECT-ID (WS-BUDCH-IDX) = LK-PROJECT-ID~TAG~CR-0114
               AND WS-BUDCH-WBS-ID (WS-BUDCH-IDX) NOT EQUAL ZERO
               ADD WS-BUDCH-CHANGE-AMOUNT (WS-BUDCH-IDX)
                   TO WS-WBS-ALIGNED-TOTAL
           END-IF.
       0310-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   SAME WBS-ALIGNMENT RULE AS 0310 ABOVE, APPLIED TO APPROVED
      *   CHANGE-ORDER LINE ITEMS ON WS-COLI-TABLE INSTEAD OF
      *   BUDGET-CHANGE LINES.  THIS TABLE IS NOT CROSS-CHECKED
      *   AGAINST WS-POCOS-TABLE AT RUN TIME - CO-LINE-ITEM-FILE IS
      *   ALREADY FILTERED TO APPROVED CHANGE ORDERS BEFORE IT REACHES
      *   THIS JOB, SO PL-LOAD-COLI-TABLE.CBL LOADS EVERY RECORD ON
      *   THE FEED UNCONDITIONALLY.
      *----------------------------------------------------------------
       0320-ACCUMULATE-CO-WBS-AMOUNT.

           IF WS-COLI-PROJECT-ID (WS-COLI-IDX) = LK-PROJECT-ID
               AND WS-COLI-WBS-ID (WS-COLI-IDX) NOT EQUAL ZERO
               ADD WS-COLI-LINE-AMOUNT (WS-COLI-IDX)
                   TO WS-WBS-ALIGNED-TOTAL
           END-IF.
       0320-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   BASE TIER CLASSIFIER - AMOUNT BANDS.  ONLY REACHED WHEN
      *   THE PO IS WITHIN BUDGET, CARRIES NO UNAPPROVED CHANGE
      *   ORDER, AND HAS NO AD-HOC COST CODE.
      *       UNDER $5,000.00            - TIER 1
      *       $5,000.00 TO $10,000.00    - TIER 2 (INCLUSIVE, CR-0188)
      *       OVER $10,000.00            - TIER 3
      *----------------------------------------------------------------
       0400-CLASSIFY-BASE-TIER.

           IF WS-PO-AMOUNT-TOTAL < 5000.00
               MOVE 1 TO WS-ENGINE-APPROVAL-TIER
               GO TO 0400-EXIT
           END-IF.

           IF WS-PO-AMOUNT-TOTAL <= 10000.00~TAG~CR-0188
               MOVE 2 TO WS-ENGINE-APPROVAL-TIER
               GO TO 0400-EXIT
           END-IF.

           MOVE 3 TO WS-ENGINE-APPROVAL-TIER.
       0400-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   UNAPPROVED CHANGE ORDER CHECK - SCANS WS-POCOS-TABLE FOR
      *   ANY CHANGE-ORDER HEADER AGAINST THE CALLER'S PO WHOSE
      *   STATUS IS NOT "APPROVED".  A PO WITH NO CHANGE-ORDER
      *   ENTRIES AT ALL NEVER SETS THE SWITCH AND FALLS THROUGH TO
      *   THE AD-HOC AND AMOUNT-BAND CHECKS.
      *----------------------------------------------------------------
       0500-CHECK-UNAPPROVED-CHANGE-ORDERS.

           MOVE "N" TO WS-UNAPPROVED-CO-SW.

           PERFORM 0510-CHECK-ONE-POCOS-ENTRY THRU 0510-EXIT
               VARYING WS-POCOS-IDX FROM 1 BY 1
                   UNTIL WS-POCOS-IDX > WS-POCOS-COUNT.
       0500-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   A PO CAN CARRY MORE THAN ONE CHANGE-ORDER ENTRY - THE SCAN
      *   DOES NOT STOP AT THE FIRST MATCH SO A LATER UNAPPROVED
      *   ENTRY IS STILL CAUGHT EVEN IF AN EARLIER ONE WAS APPROVED.
      *----------------------------------------------------------------
       0510-CHECK-ONE-POCOS-ENTRY.

           IF WS-POCOS-PO-ID (WS-POCOS-IDX) = LK-PO-ID
               IF WS-POCOS-CO-STATUS (WS-POCOS-IDX) NOT EQUAL~TAG~CR-0241
                       "approved  "
                   MOVE "Y" TO WS-UNAPPROVED-CO-SW
               END-IF
           END-IF.
       0510-EXIT.
           EXIT.
      *----------------------------------------------------------------
