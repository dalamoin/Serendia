      *----------------------------------------------------------------
      *   PROGRAM:  PO-APPROVAL-BATCH
      *   PURPOSE:  NIGHTLY DRIVER FOR THE PURCHASE-ORDER APPROVAL
      *             TIER ENGINE.  READS THE EVENT FEED, RESOLVES EACH
      *             EVENT TO A PURCHASE ORDER, CALLS THE TIER ENGINE,
      *             POSTS ONE DECISION RECORD PER EVENT, AND HANDS
      *             THE RUN TOTALS TO THE REPORT WRITER.
      *
      *   THIS PROGRAM OWNS NO BUSINESS RULES OF ITS OWN BEYOND THE
      *   EVENT FILTER AND PO-ID RESOLUTION IN PARAGRAPH 0300 - THE
      *   AMOUNT, BUDGET AND TIER RULES ALL LIVE IN PO-APPROVAL-ENGINE,
      *   WHICH IS CALLED ONCE PER RESOLVED PURCHASE ORDER.  THINK OF
      *   THIS PROGRAM AS THE MAILROOM: IT SORTS THE INCOMING EVENTS,
      *   HANDS THE GOOD ONES TO THE ENGINE, AND FILES THE ENGINE'S
      *   ANSWER AWAY ON THE DECISIONS FILE.
      *----------------------------------------------------------------
       IDENTIFICATION DIVISION.
       PROGRAM-ID.     PO-APPROVAL-BATCH.
       AUTHOR.         D. HARTWELL.
       INSTALLATION.   CRESTVIEW BUILDERS INC - DATA PROCESSING.
       DATE-WRITTEN.   01/14/1988.
       DATE-COMPILED.
       SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
      *----------------------------------------------------------------
      *   CHANGE LOG
      *----------------------------------------------------------------
      *   01/14/1988  DH    ORIGINAL PROGRAM, REPLACES THE MANUAL
      *                     TIER-ASSIGNMENT SIGN-OFF SHEET.  THE
      *                     PURCHASING CLERKS USED TO WALK A PAPER
      *                     FORM AROUND THE OFFICE FOR SIGN-OFF ON
      *                     EVERY PO OVER $1,000 - THIS JOB REPLACES
      *                     THAT ROUTING SLIP WITH AN OVERNIGHT BATCH
      *                     RUN AGAINST THE EVENT FEED.
      *   06/02/1988  DH    ADDED THE AD-HOC COST-CODE CHECK PER
      *                     PURCHASING DEPT MEMO OF 05/19/1988.  ANY
      *                     PO CHARGED TO COST CODE 99-999 (THE
      *                     CATCH-ALL "UNALLOCATED" CODE) IS FORCED TO
      *                     MANUAL REVIEW REGARDLESS OF DOLLAR AMOUNT.
      *   11/30/1989  RMC   WBS-ALIGNED REVISED BUDGET LOGIC ADDED.
      *                     REQUEST #CR-0114.  THE ENGINE NOW COMPARES
      *                     THE PO AMOUNT AGAINST THE PROJECT'S
      *                     ORIGINAL BUDGET AS ADJUSTED BY APPROVED
      *                     BUDGET CHANGES AND CHANGE ORDERS ON THE
      *                     SAME WBS CODE, NOT THE ORIGINAL BUDGET
      *                     ALONE.
      *   03/08/1991  RMC   TIER BOUNDARY AT $10,000.00 CORRECTED TO
      *                     CLASSIFY AS TIER 2, NOT TIER 3.  CR-0188.
      *                     A PO FOR EXACTLY $10,000.00 WAS BEING
      *                     KICKED TO THE PROJECT MANAGER TIER INSTEAD
      *                     OF THE SITE SUPERINTENDENT TIER - FIXED IN
      *                     THE ENGINE'S BASE-TIER CLASSIFIER.
      *   09/17/1992  TLF   RUN-REPORT CONTROL TOTALS BY TIER ADDED
      *                     FOR THE CONTROLLER'S MONTH-END PACKAGE.
      *                     SEE PO-TIER-REPORT, CALLED AT END OF JOB
      *                     FROM PARAGRAPH 0400 BELOW.
      *   02/25/1994  TLF   UNAPPROVED CHANGE-ORDER CHECK REWORKED TO
      *                     READ PO-CO-STATUS-FILE INSTEAD OF A
      *                     MANUAL FLAG ON THE PO RECORD.  CR-0241.
      *                     PRECEDENCE ORDER CONFIRMED WITH THE
      *                     CONTROLLER: OVER-BUDGET BEATS UNAPPROVED
      *                     CHANGE ORDER, WHICH BEATS AD-HOC COST
      *                     CODE, WHICH BEATS THE PLAIN AMOUNT BAND.
      *   07/11/1996  KAS   REFERENCE FILES NOW LOADED INTO TABLES AT
      *                     START OF JOB INSTEAD OF REOPENED PER
      *                     EVENT - JOB RUN TIME CUT FROM 40 MIN TO
      *                     UNDER 4 MIN ON THE FULL PROJECT LIST.
      *                     SEE PARAGRAPH 0200 AND THE FIVE PL-LOAD-*
      *                     PARAGRAPH LIBRARIES COPIED IN AT THE FOOT
      *                     OF THIS PROGRAM.
      *   04/02/1998  KAS   Y2K REMEDIATION - ALL DATE-CARRYING
      *                     WORKING-STORAGE REVIEWED; EVENT-TIMESTAMP
      *                     IS INFORMATIONAL ONLY, NO CENTURY WINDOW
      *                     LOGIC REQUIRED IN THIS PROGRAM.  CR-0309.
      *   01/06/1999  KAS   WS-RUN-DATE-FIELD (2-DIGIT YEAR FROM
      *                     ACCEPT FROM DATE) IS A RUN-STAMP ONLY,
      *                     NEVER COMPARED OR STORED - NO CENTURY
      *                     WINDOW NEEDED.  SIGNED OFF PER CR-0309.
      *   08/23/2001  NGP   DECISIONS FILE LINE-SEQUENTIAL WIDTH
      *                     EXTENDED FOR THE REASON TEXT TRUNCATION
      *                     REPORTED BY PURCHASING.  CR-0355.  SEE
      *                     FDDCSN.CBL FOR THE WIDENED DCSN-REASON
      *                     FIELD.
      *   05/15/2006  NGP   PO LINE-ITEM TABLE OCCURS RAISED TO 5000
      *                     - TABLE OVERFLOW ON THE HIGHWAY 9 PROJECT
      *                     JOB RUN.  CR-0402.
      *   03/11/2011  WRP   NO CHANGE REQUIRED IN THIS PROGRAM FOR THE
      *                     GOBACK FIX IN PO-APPROVAL-ENGINE - THIS
      *                     DRIVER ALREADY RETURNS VIA STOP RUN AND
      *                     NEVER FELL THROUGH.  NOTED HERE SO THE
      *                     NEXT PROGRAMMER DOES NOT GO LOOKING FOR
      *                     A MATCHING CHANGE.  CR-0430.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
      *    C01 DRIVES THE PRINTER'S TOP-OF-FORM CHANNEL FOR THE
      *    RUN REPORT CALLED FROM PARAGRAPH 0400 - THIS PROGRAM
      *    HAS NO PRINT FILE OF ITS OWN.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *    ONE SELECT PER REFERENCE FILE LOADED INTO A TABLE AT
      *    START OF JOB (SEE 0200 BELOW), PLUS THE EVENT FEED AND
      *    THE DECISIONS FILE THIS JOB WRITES.

           COPY "SLEVENT.CBL".
           COPY "SLPOLI.CBL".
           COPY "SLBUDCH.CBL".
           COPY "SLCOLI.CBL".
           COPY "SLPOCOS.CBL".
           COPY "SLPRBUD.CBL".
           COPY "SLDCSN.CBL".

       DATA DIVISION.
       FILE SECTION.
      *    RECORD LAYOUTS MATCH THE SELECT CLAUSES ABOVE, FILE FOR
      *    FILE.  SEE EACH FD*.CBL COPYBOOK FOR THE FIELD-LEVEL
      *    NOTES - THEY ARE NOT REPEATED HERE.

           COPY "FDEVENT.CBL".
           COPY "FDPOLI.CBL".
           COPY "FDBUDCH.CBL".
           COPY "FDCOLI.CBL".
           COPY "FDPOCOS.CBL".
           COPY "FDPRBUD.CBL".
           COPY "FDDCSN.CBL".

       WORKING-STORAGE SECTION.
      *    FILE STATUS FIELDS AND THE FIVE REFERENCE-FILE TABLES
      *    LOADED AT START OF JOB - SEE PARAGRAPH 0200 AND THE
      *    PL-LOAD-* PARAGRAPH LIBRARIES COPIED IN AT THE FOOT OF
      *    THIS PROGRAM'S PROCEDURE DIVISION.

           COPY "wsfstat.cbl".
           COPY "wspolitb.cbl".
           COPY "wsbudctb.cbl".
           COPY "wscolitb.cbl".
           COPY "wspocotb.cbl".
           COPY "wsprbdtb.cbl".

      *    END-OF-FILE SWITCHES FOR THE FIVE REFERENCE FILES - EACH
      *    IS TESTED ONLY ONCE, BY ITS OWN PL-LOAD-* PARAGRAPH,
      *    WHILE THE TABLE IS BEING BUILT AT START OF JOB.
       01  WS-EOF-SWITCHES.
           05  WS-EOF-EVENT-SW         PIC X           VALUE "N".
               88  WS-EOF-EVENT                         VALUE "Y".
           05  WS-EOF-POLI-SW          PIC X           VALUE "N".
               88  WS-EOF-POLI                          VALUE "Y".
           05  WS-EOF-BUDCH-SW         PIC X           VALUE "N".
               88  WS-EOF-BUDCH                         VALUE "Y".
           05  WS-EOF-COLI-SW          PIC X           VALUE "N".
               88  WS-EOF-COLI                          VALUE "Y".
           05  WS-EOF-POCOS-SW         PIC X           VALUE "N".
               88  WS-EOF-POCOS                         VALUE "Y".
           05  WS-EOF-PRBUD-SW         PIC X           VALUE "N".
               88  WS-EOF-PRBUD                         VALUE "Y".
           05  FILLER                  PIC X(02).

      *    ALTERNATE VIEW OF THE SIX SWITCHES AS ONE EIGHT-BYTE
      *    STRING - USED BY THE OPERATOR CONSOLE'S "LOAD STATUS"
      *    DUMP WHEN A TABLE LOAD HANGS AND SUPPORT NEEDS TO SEE
      *    ALL SIX FLAGS IN ONE GLANCE WITHOUT SPELLING OUT EACH
      *    88-LEVEL.
       01  WS-EOF-SWITCHES-STRING REDEFINES WS-EOF-SWITCHES
                                        PIC X(08).

      *    SET IN 0300 WHEN THE EVENT IS A CREATE OR UPDATE AGAINST
      *    A PO OR A PO LINE ITEM - EVERYTHING ELSE IS IGNORED.
       01  WS-EVENT-ACCEPTED-SW        PIC X           VALUE "N".
           88  WS-EVENT-ACCEPTED                        VALUE "Y".

      *    SET IN 0310 WHEN THE EVENT CARRIES ENOUGH INFORMATION TO
      *    IDENTIFY THE PURCHASE ORDER IT BELONGS TO.
       01  WS-RESOLVE-OK-SW            PIC X           VALUE "N".
           88  WS-RESOLVE-OK                            VALUE "Y".

      *    THE PO ID RESOLVED BY 0310, PASSED TO THE ENGINE AND
      *    ON TO THE DECISION RECORD.  A GENUINE STANDALONE WORK
      *    FIELD - NOT PART OF ANY GROUP - SO IT IS CARRIED AT THE
      *    77 LEVEL PER SHOP CONVENTION.
       77  WS-RESOLVED-PO-ID           PIC 9(10)       VALUE ZERO.
      *    OPERATOR-CONSOLE MESSAGE DISPLAYED AT END OF JOB SO THE
      *    OVERNIGHT RUN LOG SHOWS THE JOB REACHED NORMAL END-OF-JOB
      *    RATHER THAN AN ABEND PARTWAY THROUGH.
       77  WS-JOB-COMPLETE-MSG         PIC X(40)
                   VALUE "PO-APPROVAL-BATCH JOB COMPLETED NORMALLY".

      *    RUN TOTALS - ACCUMULATED THROUGH THE EVENT LOOP AND
      *    HANDED TO PO-TIER-REPORT AT END OF JOB (PARAGRAPH 0400)
      *    FOR THE CONTROLLER'S GRAND-TOTAL LINES.
       01  WS-JOB-TOTALS.
           05  WS-EVENTS-READ-CT       PIC 9(07) COMP  VALUE ZERO.
           05  WS-EVENTS-IGNORED-CT    PIC 9(07) COMP  VALUE ZERO.
           05  WS-EVENTS-REJECTED-CT   PIC 9(07) COMP  VALUE ZERO.
           05  WS-DECISIONS-WRITTEN-CT PIC 9(07) COMP  VALUE ZERO.
           05  FILLER                  PIC X(04).

      *    ALTERNATE TABLE VIEW OF THE FOUR RUN-TOTAL COUNTERS ABOVE -
      *    LETS A FUTURE SUMMARY PARAGRAPH STEP THROUGH ALL FOUR WITH
      *    A SINGLE SUBSCRIPT INSTEAD OF NAMING EACH ONE, THE SAME WAY
      *    EVENT-ID-PAIR LETS THE EVENT FILE'S TWO ID FIELDS BE
      *    SCANNED TOGETHER.
       01  WS-JOB-TOTALS-TABLE REDEFINES WS-JOB-TOTALS.
           05  WS-JOB-TOTAL-ENTRY      PIC 9(07) COMP OCCURS 4 TIMES.
           05  FILLER                  PIC X(04).

      *    THE ANSWER GROUP FILLED IN BY PO-APPROVAL-ENGINE ON EACH
      *    CALL - TIER NUMBER, PO AMOUNT, REVISED BUDGET, REASON.
           COPY "wsenres.cbl".

      *    RUN-DATE STAMP - DISPLAY-ONLY, NEVER COMPARED.  SEE THE
      *    01/06/1999 CHANGE-LOG ENTRY ABOVE.
       01  WS-RUN-DATE-FIELD            PIC X(06)     VALUE SPACES.
       01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-FIELD
                                         PIC 9(06).
      *----------------------------------------------------------------
      *   PROCEDURE DIVISION
      *----------------------------------------------------------------
      *   0100-MAIN-CONTROL IS THE ONLY PARAGRAPH EVER PERFORMED BY
      *   THE OPERATING SYSTEM - EVERYTHING ELSE IS REACHED ONLY BY
      *   PERFORM ... THRU ... FROM HERE DOWN.  SEQUENCE IS: LOAD THE
      *   FIVE REFERENCE TABLES, OPEN THE EVENT FEED AND DECISIONS
      *   FILE, THEN PROCESS ONE EVENT PER ITERATION UNTIL THE EVENT
      *   FEED IS EXHAUSTED, THEN HAND THE RUN TOTALS TO THE REPORT
      *   WRITER AND STOP.
      *----------------------------------------------------------------
       PROCEDURE DIVISION.

       0100-MAIN-CONTROL.

           ACCEPT WS-RUN-DATE-FIELD FROM DATE.

           PERFORM 0200-LOAD-REFERENCE-TABLES THRU 0200-EXIT.

           OPEN INPUT  EVENT-FILE.
           OPEN OUTPUT DECISION-FILE.

           READ EVENT-FILE
               AT END
                   MOVE "Y" TO WS-EOF-EVENT-SW
           END-READ.

           PERFORM 0300-PROCESS-ONE-EVENT THRU 0300-EXIT
               UNTIL WS-EOF-EVENT.

           CLOSE EVENT-FILE.
           CLOSE DECISION-FILE.

           PERFORM 0400-PRODUCE-RUN-REPORT THRU 0400-EXIT.

           DISPLAY WS-JOB-COMPLETE-MSG.

           STOP RUN.
       0100-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   START-OF-JOB TABLE LOADS - ONE PERFORM PER REFERENCE FILE.
      *   EACH PL-LOAD-* PARAGRAPH (COPIED IN AT THE FOOT OF THIS
      *   PROGRAM) OPENS ITS OWN FILE, READS IT TO END OF FILE INTO
      *   THE MATCHING WS-*-TABLE OCCURS TABLE, AND CLOSES IT.  THE
      *   ENGINE THEN SCANS THESE TABLES IN MEMORY INSTEAD OF
      *   REOPENING THE FILES FOR EVERY EVENT - SEE THE 07/11/1996
      *   CHANGE-LOG ENTRY ABOVE.
      *----------------------------------------------------------------
       0200-LOAD-REFERENCE-TABLES.

           PERFORM 0210-LOAD-POLI-TABLE  THRU 0210-EXIT.
           PERFORM 0220-LOAD-BUDCH-TABLE THRU 0220-EXIT.
           PERFORM 0230-LOAD-COLI-TABLE  THRU 0230-EXIT.
           PERFORM 0240-LOAD-POCOS-TABLE THRU 0240-EXIT.
           PERFORM 0250-LOAD-PRBUD-TABLE THRU 0250-EXIT.
       0200-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   EVENT FILTER AND PO RESOLUTION - ONLY CREATE/UPDATE EVENTS
      *   AGAINST A PURCHASE ORDER OR A PO LINE ITEM ARE ACCEPTED FOR
      *   SCORING.  EVERYTHING ELSE IS COUNTED AND SET ASIDE.  AN
      *   ACCEPTED EVENT THAT STILL CANNOT BE RESOLVED TO A PO ID
      *   (PARAGRAPH 0310) IS COUNTED AS REJECTED RATHER THAN SCORED
      *   - THE ENGINE IS NEVER CALLED WITHOUT A PO ID IN HAND.
      *----------------------------------------------------------------
       0300-PROCESS-ONE-EVENT.

           ADD 1 TO WS-EVENTS-READ-CT.
           MOVE "N" TO WS-EVENT-ACCEPTED-SW.
           MOVE "N" TO WS-RESOLVE-OK-SW.

           IF EVENT-IS-PO-TYPE OR EVENT-IS-LI-TYPE
               IF EVENT-REASON = "create    " OR
                  EVENT-REASON = "update    "
                   MOVE "Y" TO WS-EVENT-ACCEPTED-SW
               END-IF
           END-IF.

           IF NOT WS-EVENT-ACCEPTED
               ADD 1 TO WS-EVENTS-IGNORED-CT
           ELSE
               PERFORM 0310-RESOLVE-PO-ID THRU 0310-EXIT
               IF WS-RESOLVE-OK
                   CALL "po-approval-engine" USING
                        WS-RESOLVED-PO-ID
                        EVENT-PROJECT-ID
                        EVENT-COMPANY-ID
                        WS-POLI-TABLE
                        WS-BUDCH-TABLE
                        WS-COLI-TABLE
                        WS-POCOS-TABLE
                        WS-PRBUD-TABLE
                        WS-ENGINE-RESULTS
                   PERFORM 0320-POST-APPROVAL-DECISION THRU 0320-EXIT
               ELSE
                   ADD 1 TO WS-EVENTS-REJECTED-CT
               END-IF
           END-IF.

           READ EVENT-FILE
               AT END
                   MOVE "Y" TO WS-EOF-EVENT-SW
           END-READ.
       0300-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   PO-ID RESOLUTION - A PO-TYPE EVENT NAMES THE PO DIRECTLY AS
      *   ITS RESOURCE; A LINE-ITEM-TYPE EVENT CARRIES THE OWNING
      *   PO'S ID IN EVENT-RELATED-PO-ID, WHICH IS ZERO ON A LINE
      *   ITEM EVENT THAT ARRIVED BEFORE ITS PARENT PO WAS LOADED -
      *   THAT CASE IS LEFT UNRESOLVED AND REJECTED BY THE CALLER.
      *----------------------------------------------------------------
       0310-RESOLVE-PO-ID.

           IF EVENT-IS-PO-TYPE
               MOVE EVENT-RESOURCE-ID TO WS-RESOLVED-PO-ID
               MOVE "Y" TO WS-RESOLVE-OK-SW
           ELSE
               IF EVENT-RELATED-PO-ID NOT EQUAL ZERO
                   MOVE EVENT-RELATED-PO-ID TO WS-RESOLVED-PO-ID
                   MOVE "Y" TO WS-RESOLVE-OK-SW
               END-IF
           END-IF.
       0310-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   DECISION POSTER - MAPS THE TIER NUMBER RETURNED BY THE
      *   ENGINE TO THE FIVE TIER FLAGS AND WRITES THE DECISION
      *   RECORD.  AN OUT-OF-RANGE TIER DEFAULTS TO TIER 5 (THE
      *   "SEND IT UP" TIER) RATHER THAN LETTING A BAD TIER NUMBER
      *   FALL THROUGH UNFLAGGED ON THE DECISIONS FILE.
      *----------------------------------------------------------------
       0320-POST-APPROVAL-DECISION.

           MOVE EVENT-ID                 TO DCSN-EVENT-ID.
           MOVE WS-RESOLVED-PO-ID        TO DCSN-PO-ID.
           MOVE WS-ENGINE-PO-AMOUNT      TO DCSN-PO-AMOUNT.
           MOVE WS-ENGINE-REVISED-BUDGET TO DCSN-REVISED-BUDGET.
           MOVE WS-ENGINE-REASON         TO DCSN-REASON.

           IF WS-ENGINE-APPROVAL-TIER < 1 OR
              WS-ENGINE-APPROVAL-TIER > 5
               MOVE 5 TO WS-ENGINE-APPROVAL-TIER
           END-IF.

           MOVE WS-ENGINE-APPROVAL-TIER TO DCSN-APPROVAL-TIER.

      *    CLEAR ALL FIVE FLAGS BEFORE SETTING THE ONE THAT MATCHES
      *    THE RESOLVED TIER - A PRIOR RUN'S LEFTOVER "Y" MUST NEVER
      *    SURVIVE INTO THIS RECORD.
           MOVE "N" TO DCSN-TIER-1-FLAG.
           MOVE "N" TO DCSN-TIER-2-FLAG.
           MOVE "N" TO DCSN-TIER-3-FLAG.
           MOVE "N" TO DCSN-TIER-4-FLAG.
           MOVE "N" TO DCSN-TIER-5-FLAG.

           IF DCSN-APPROVAL-TIER = 1
               MOVE "Y" TO DCSN-TIER-1-FLAG.
           IF DCSN-APPROVAL-TIER = 2
               MOVE "Y" TO DCSN-TIER-2-FLAG.
           IF DCSN-APPROVAL-TIER = 3
               MOVE "Y" TO DCSN-TIER-3-FLAG.
           IF DCSN-APPROVAL-TIER = 4
               MOVE "Y" TO DCSN-TIER-4-FLAG.
           IF DCSN-APPROVAL-TIER = 5
               MOVE "Y" TO DCSN-TIER-5-FLAG.

           WRITE DECISION-RECORD.

           ADD 1 TO WS-DECISIONS-WRITTEN-CT.
       0320-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   END-OF-JOB REPORT - HANDS THE FOUR RUN-TOTAL COUNTERS TO
      *   PO-TIER-REPORT, WHICH RE-SORTS THE DECISIONS FILE BY TIER
      *   AND PRINTS THE CONTROLLER'S MONTH-END PACKAGE.  THIS
      *   PROGRAM NEVER TOUCHES THE PRINTER ITSELF.
      *----------------------------------------------------------------
       0400-PRODUCE-RUN-REPORT.

           CALL "po-tier-report" USING
                WS-EVENTS-READ-CT
                WS-EVENTS-IGNORED-CT
                WS-EVENTS-REJECTED-CT
                WS-DECISIONS-WRITTEN-CT.
       0400-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *   REFERENCE-TABLE LOADERS - ONE PARAGRAPH LIBRARY PER FILE,
      *   RUN ONCE AT START OF JOB.  EACH LIBRARY'S OWN COPYBOOK
      *   DESCRIBES THE INDIVIDUAL FIELDS MOVED INTO ITS TABLE - SEE
      *   PL-LOAD-POLI-TABLE.CBL, PL-LOAD-BUDCH-TABLE.CBL,
      *   PL-LOAD-COLI-TABLE.CBL, PL-LOAD-POCOS-TABLE.CBL AND
      *   PL-LOAD-PRBUD-TABLE.CBL.
      *----------------------------------------------------------------
           COPY "PL-LOAD-POLI-TABLE.CBL".
           COPY "PL-LOAD-BUDCH-TABLE.CBL".
           COPY "PL-LOAD-COLI-TABLE.CBL".
           COPY "PL-LOAD-POCOS-TABLE.CBL".
           COPY "PL-LOAD-PRBUD-TABLE.CBL".
      *----------------------------------------------------------------
