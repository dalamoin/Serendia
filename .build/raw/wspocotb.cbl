      *----------------------------------------------------------------
      *    WSPOCOTB.CBL  -  IN-MEMORY PO CHANGE-ORDER STATUS TABLE
      *    LOADED ONCE AT START OF JOB FROM PO-CO-STATUS-FILE AND
      *    SCANNED BY PO-ID FOR THE UNAPPROVED CHANGE-ORDER CHECK.
      *    MATCHING FD LAYOUT IS FDPOCOS.CBL; THE LOAD PARAGRAPHS ARE
      *    IN PL-LOAD-POCOS-TABLE.CBL.
      *----------------------------------------------------------------
           01  WS-POCOS-TABLE.
      *        HOW MANY ROWS ARE ACTUALLY IN THE TABLE.
               05  WS-POCOS-COUNT          PIC 9(05) COMP.
               05  FILLER                  PIC X(04).
      *        2000-ROW CAP.
               05  WS-POCOS-ENTRY OCCURS 2000 TIMES
                                  INDEXED BY WS-POCOS-IDX.
                   10  WS-POCOS-PO-ID          PIC 9(10).
                   10  WS-POCOS-CO-ID          PIC 9(10).
      *                "approved" OR ANYTHING ELSE - RULE 2 TESTS
      *                THIS FIELD FOR EVERY CHANGE-ORDER PACKAGE
      *                ON THE PO BEING SCORED.
                   10  WS-POCOS-CO-STATUS      PIC X(10).
