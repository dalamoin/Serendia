      *----------------------------------------------------------------
      *    WSFSTAT.CBL  -  FILE STATUS FIELDS FOR THE APPROVAL-TIER
      *    JOB'S LINE-SEQUENTIAL FILES
      *    ONE TWO-BYTE FIELD PER SELECT CLAUSE - COPIED INTO EVERY
      *    PROGRAM IN THIS JOB SO THE NAMES LINE UP WITH THE
      *    FS-* REFERENCES IN EACH PROGRAM'S FILE-CONTROL PARAGRAPH.
      *----------------------------------------------------------------
           01  WS-FILE-STATUSES.
      *        "00" MEANS SUCCESSFUL COMPLETION FOR EVERY ONE OF
      *        THESE FIELDS - NONE OF THEM ARE TESTED FOR ANYTHING
      *        OTHER THAN END-OF-FILE ELSEWHERE IN THIS JOB.
               05  FS-EVENT-FILE             PIC X(02)  VALUE "00".
               05  FS-PO-LINE-ITEM-FILE      PIC X(02)  VALUE "00".
               05  FS-BUDGET-CHANGE-FILE     PIC X(02)  VALUE "00".
               05  FS-CO-LINE-ITEM-FILE      PIC X(02)  VALUE "00".
               05  FS-PO-CO-STATUS-FILE      PIC X(02)  VALUE "00".
               05  FS-PROJECT-BUDGET-FILE    PIC X(02)  VALUE "00".
               05  FS-DECISION-FILE          PIC X(02)  VALUE "00".
               05  FILLER                    PIC X(02).
