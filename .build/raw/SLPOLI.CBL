      *----------------------------------------------------------------
      *    SLPOLI.CBL  -  SELECT CLAUSE FOR THE PO LINE-ITEM FILE
      *    THE LARGEST OF THE SIX TABLE-LOAD FEEDS - WSPOLITB.CBL'S
      *    TABLE HOLDS UP TO 5000 ENTRIES, MORE THAN TWICE THE OTHER
      *    TABLES' CAPACITY.
      *----------------------------------------------------------------
           SELECT PO-LINE-ITEM-FILE ASSIGN TO POLIFL
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-PO-LINE-ITEM-FILE.
