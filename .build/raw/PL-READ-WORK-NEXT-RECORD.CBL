      *----------------------------------------------------------------
      *    PL-READ-WORK-NEXT-RECORD.CBL  -  READ THE NEXT TIER-SORTED
      *    DECISION OFF WORK-FILE
      *    CALLED BY 0100-MAIN-CONTROL FOR THE PRIMING READ AND BY
      *    0210-PRINT-A-DECISION AFTER EVERY DETAIL LINE PRINTED.
      *----------------------------------------------------------------
       0120-READ-WORK-NEXT-RECORD.

           READ WORK-FILE
               AT END
                   MOVE "Y" TO WS-EOF-WORK-SW
               NOT AT END
                   CONTINUE
           END-READ.
       0120-EXIT.
           EXIT.
