      *----------------------------------------------------------------
      *    SLPRBUD.CBL  -  SELECT CLAUSE FOR THE PROJECT BUDGET FILE
      *    LOADED ONCE INTO WSPRBDTB.CBL'S TABLE BY
      *    PL-LOAD-PRBUD-TABLE.CBL AT START OF JOB.
      *----------------------------------------------------------------
           SELECT PROJECT-BUDGET-FILE ASSIGN TO PRBUDFL
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-PROJECT-BUDGET-FILE.
