      *----------------------------------------------------------------
      *    WSENRES.CBL  -  APPROVAL ENGINE RESULT AREA
      *    PASSED BY REFERENCE FROM PO-APPROVAL-BATCH TO
      *    PO-APPROVAL-ENGINE ON EVERY CALL AND FILLED IN BY THE
      *    ENGINE BEFORE CONTROL RETURNS.  THIS COPYBOOK IS COPIED
      *    BY BOTH PROGRAMS SO THE TWO NEVER DRIFT APART ON WIDTHS.
      *----------------------------------------------------------------
           01  WS-ENGINE-RESULTS.
      *        TOTAL OF ALL LINE-ITEM AMOUNTS ON THE PO BEING SCORED.
               05  WS-ENGINE-PO-AMOUNT       PIC S9(11)V99.
      *        THE PROJECT'S REVISED BUDGET (ORIGINAL PLUS APPROVED
      *        CHANGES) AS OF THIS CALL.
               05  WS-ENGINE-REVISED-BUDGET  PIC S9(11)V99.
      *        1 THRU 5 - THE TIER THE ENGINE ASSIGNED THIS CALL.
               05  WS-ENGINE-APPROVAL-TIER   PIC 9(01).
      *        FREE-TEXT EXPLANATION OF WHY THIS TIER WAS CHOSEN -
      *        COPIED STRAIGHT ONTO THE DECISION RECORD.
               05  WS-ENGINE-REASON          PIC X(60).
               05  FILLER                    PIC X(02).
