      *----------------------------------------------------------------
      *    PL-LOAD-BUDCH-TABLE.CBL  -  LOAD THE BUDGET-CHANGE TABLE
      *    CALLED ONCE, AT START OF JOB, BY PO-APPROVAL-BATCH'S
      *    0200-LOAD-REFERENCE-TABLES.  THE TABLE IS NEVER RELOADED
      *    OR REFRESHED DURING THE RUN.
      *----------------------------------------------------------------
       0220-LOAD-BUDCH-TABLE.

           MOVE ZERO TO WS-BUDCH-COUNT.
           MOVE "N"  TO WS-EOF-BUDCH-SW.

           OPEN INPUT BUDGET-CHANGE-FILE.

           PERFORM 0221-READ-BUDCH-RECORD.
           PERFORM 0222-STORE-BUDCH-ENTRY
               UNTIL WS-EOF-BUDCH
                  OR WS-BUDCH-COUNT EQUAL 2000.

           CLOSE BUDGET-CHANGE-FILE.
       0220-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *    PRIMING READ / SUBSEQUENT READS FOR THE BUDGET-CHANGE
      *    TABLE LOAD - SAME READ-AHEAD SHAPE USED BY EVERY OTHER
      *    TABLE LOADER IN THIS BATCH.
      *----------------------------------------------------------------
       0221-READ-BUDCH-RECORD.

           READ BUDGET-CHANGE-FILE
               AT END
                   MOVE "Y" TO WS-EOF-BUDCH-SW
               NOT AT END
                   CONTINUE
           END-READ.
       0221-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *    ONE TABLE ENTRY PER BUDGET-CHANGE RECORD - 2000 ENTRIES IS
      *    THE CAP; A RUN WITH MORE BUDGET CHANGES THAN THAT IN A
      *    SINGLE BATCH SIMPLY STOPS LOADING AT THE 2000TH ROW.
      *----------------------------------------------------------------
       0222-STORE-BUDCH-ENTRY.

           ADD 1 TO WS-BUDCH-COUNT.
           SET WS-BUDCH-IDX TO WS-BUDCH-COUNT.

           MOVE BUDCH-PROJECT-ID
                        TO WS-BUDCH-PROJECT-ID (WS-BUDCH-IDX).
           MOVE BUDCH-WBS-ID
                        TO WS-BUDCH-WBS-ID (WS-BUDCH-IDX).
           MOVE BUDCH-CHANGE-AMOUNT
                        TO WS-BUDCH-CHANGE-AMOUNT (WS-BUDCH-IDX).

           PERFORM 0221-READ-BUDCH-RECORD.
       0222-EXIT.
           EXIT.
