      *----------------------------------------------------------------
      *    FDBUDCH.CBL  -  BUDGET-CHANGE RECORD LAYOUT
      *    APPROVED BUDGET ADJUSTMENTS ONLY;  WBS-ID ZERO MEANS THE
      *    CHANGE IS NOT ALIGNED TO ANY WORK-BREAKDOWN-STRUCTURE CODE.
      *    ONE RECORD PER APPROVED CHANGE - THE ENGINE NEVER SEES AN
      *    UNAPPROVED BUDGET CHANGE, SO THERE IS NO STATUS FIELD HERE
      *    TO TEST.
      *----------------------------------------------------------------
           FD  BUDGET-CHANGE-FILE
               LABEL RECORDS ARE STANDARD.

           01  BUDGET-CHANGE-RECORD.
      *        THE PROJECT THIS BUDGET CHANGE BELONGS TO - SCANNED
      *        AGAINST WHEN THE REVISED BUDGET IS BUILT FOR A PO.
               05  BUDCH-PROJECT-ID        PIC 9(10).
      *        ZERO WHEN THE CHANGE IS NOT TIED TO ANY SPECIFIC WORK-
      *        BREAKDOWN-STRUCTURE CODE - SUCH A CHANGE IS EXCLUDED
      *        FROM THE PROJECT'S REVISED BUDGET TOTAL (LOGGED AND
      *        REPORTED ONLY).
               05  BUDCH-WBS-ID            PIC 9(10).
      *        THE DOLLAR AMOUNT OF THE APPROVED CHANGE - MAY BE
      *        NEGATIVE WHEN A PRIOR BUDGET INCREASE IS BEING
      *        REVERSED.
               05  BUDCH-CHANGE-AMOUNT     PIC S9(11)V99.
               05  FILLER                  PIC X(01).
