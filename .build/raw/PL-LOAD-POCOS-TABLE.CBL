      *----------------------------------------------------------------
      *    PL-LOAD-POCOS-TABLE.CBL  -  LOAD THE PO CHANGE-ORDER
      *    STATUS TABLE
      *    CALLED ONCE, AT START OF JOB, BY PO-APPROVAL-BATCH'S
      *    0200-LOAD-REFERENCE-TABLES.
      *----------------------------------------------------------------
       0240-LOAD-POCOS-TABLE.

           MOVE ZERO TO WS-POCOS-COUNT.
           MOVE "N"  TO WS-EOF-POCOS-SW.

           OPEN INPUT PO-CO-STATUS-FILE.

           PERFORM 0241-READ-POCOS-RECORD.
           PERFORM 0242-STORE-POCOS-ENTRY
               UNTIL WS-EOF-POCOS
                  OR WS-POCOS-COUNT EQUAL 2000.

           CLOSE PO-CO-STATUS-FILE.
       0240-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *    PRIMING READ / SUBSEQUENT READS FOR THE PO CHANGE-ORDER
      *    STATUS TABLE LOAD.
      *----------------------------------------------------------------
       0241-READ-POCOS-RECORD.

           READ PO-CO-STATUS-FILE
               AT END
                   MOVE "Y" TO WS-EOF-POCOS-SW
               NOT AT END
                   CONTINUE
           END-READ.
       0241-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *    ONE TABLE ENTRY PER CHANGE-ORDER STATUS RECORD - CAPPED AT
      *    2000 ROWS.  RULE 2'S UNAPPROVED-CHANGE-ORDER SCAN RUNS
      *    AGAINST THIS TABLE.
      *----------------------------------------------------------------
       0242-STORE-POCOS-ENTRY.

           ADD 1 TO WS-POCOS-COUNT.
           SET WS-POCOS-IDX TO WS-POCOS-COUNT.

           MOVE POCOS-PO-ID
                        TO WS-POCOS-PO-ID (WS-POCOS-IDX).
           MOVE POCOS-CO-ID
                        TO WS-POCOS-CO-ID (WS-POCOS-IDX).
           MOVE POCOS-CO-STATUS
                        TO WS-POCOS-CO-STATUS (WS-POCOS-IDX).

           PERFORM 0241-READ-POCOS-RECORD.
       0242-EXIT.
           EXIT.
