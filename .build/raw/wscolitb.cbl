      *----------------------------------------------------------------
      *    WSCOLITB.CBL  -  IN-MEMORY CHANGE-ORDER LINE-ITEM TABLE
      *    LOADED ONCE AT START OF JOB FROM CO-LINE-ITEM-FILE AND
      *    SCANNED BY PROJECT-ID WHEN THE REVISED BUDGET IS BUILT.
      *    MATCHING FD LAYOUT IS FDCOLI.CBL; THE LOAD PARAGRAPHS ARE
      *    IN PL-LOAD-COLI-TABLE.CBL.
      *----------------------------------------------------------------
           01  WS-COLI-TABLE.
      *        HOW MANY ROWS ARE ACTUALLY IN THE TABLE.
               05  WS-COLI-COUNT           PIC 9(05) COMP.
               05  FILLER                  PIC X(04).
      *        2000-ROW CAP, SAME AS THE BUDGET-CHANGE TABLE.
               05  WS-COLI-ENTRY OCCURS 2000 TIMES
                                 INDEXED BY WS-COLI-IDX.
                   10  WS-COLI-PROJECT-ID      PIC 9(10).
                   10  WS-COLI-CO-ID           PIC 9(10).
                   10  WS-COLI-WBS-ID          PIC 9(10).
                   10  WS-COLI-LINE-AMOUNT     PIC S9(11)V99.
