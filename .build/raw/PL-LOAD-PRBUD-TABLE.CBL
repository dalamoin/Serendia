      *----------------------------------------------------------------
      *    PL-LOAD-PRBUD-TABLE.CBL  -  LOAD THE PROJECT BUDGET TABLE
      *    CALLED ONCE, AT START OF JOB, BY PO-APPROVAL-BATCH'S
      *    0200-LOAD-REFERENCE-TABLES.  THE SMALLEST OF THE SIX
      *    TABLES - ONE ROW PER PROJECT, CAPPED AT 500.
      *----------------------------------------------------------------
       0250-LOAD-PRBUD-TABLE.

           MOVE ZERO TO WS-PRBUD-COUNT.
           MOVE "N"  TO WS-EOF-PRBUD-SW.

           OPEN INPUT PROJECT-BUDGET-FILE.

           PERFORM 0251-READ-PRBUD-RECORD.
           PERFORM 0252-STORE-PRBUD-ENTRY
               UNTIL WS-EOF-PRBUD
                  OR WS-PRBUD-COUNT EQUAL 500.

           CLOSE PROJECT-BUDGET-FILE.
       0250-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *    PRIMING READ / SUBSEQUENT READS FOR THE PROJECT BUDGET
      *    TABLE LOAD.
      *----------------------------------------------------------------
       0251-READ-PRBUD-RECORD.

           READ PROJECT-BUDGET-FILE
               AT END
                   MOVE "Y" TO WS-EOF-PRBUD-SW
               NOT AT END
                   CONTINUE
           END-READ.
       0251-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *    ONE TABLE ENTRY PER PROJECT BUDGET RECORD - THE ORIGINAL
      *    BUDGET FIGURE THE ENGINE ADDS APPROVED BUDGET CHANGES AND
      *    CHANGE-ORDER DOLLARS TO.
      *----------------------------------------------------------------
       0252-STORE-PRBUD-ENTRY.

           ADD 1 TO WS-PRBUD-COUNT.
           SET WS-PRBUD-IDX TO WS-PRBUD-COUNT.

           MOVE PRBUD-PROJECT-ID
                        TO WS-PRBUD-PROJECT-ID (WS-PRBUD-IDX).
           MOVE PRBUD-ORIGINAL-BUDGET
                        TO WS-PRBUD-ORIGINAL-BUDGET (WS-PRBUD-IDX).

           PERFORM 0251-READ-PRBUD-RECORD.
       0252-EXIT.
           EXIT.
