      *----------------------------------------------------------------
      *    SLEVENT.CBL  -  SELECT CLAUSE FOR THE EVENT FILE
      *    PO-TIER APPROVAL ENGINE - EVENT FEED (PO/LINE-ITEM EVENTS)
      *    THE ONLY FILE READ RECORD BY RECORD ACROSS THE WHOLE RUN -
      *    EVERYTHING ELSE IS LOADED ONCE INTO A TABLE AT START OF
      *    JOB.
      *----------------------------------------------------------------
           SELECT EVENT-FILE ASSIGN TO EVENTFL
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS FS-EVENT-FILE.
