      *----------------------------------------------------------------
      *    WSPOLITB.CBL  -  IN-MEMORY PO LINE-ITEM TABLE
      *    LOADED ONCE AT START OF JOB FROM PO-LINE-ITEM-FILE AND
      *    SCANNED BY PO-ID FOR EACH EVENT PROCESSED.
      *    MATCHING FD LAYOUT IS FDPOLI.CBL; THE LOAD PARAGRAPHS ARE
      *    IN PL-LOAD-POLI-TABLE.CBL.
      *----------------------------------------------------------------
           01  WS-POLI-TABLE.
      *        HOW MANY ROWS ARE ACTUALLY IN THE TABLE.
               05  WS-POLI-COUNT           PIC 9(05) COMP.
               05  FILLER                  PIC X(04).
      *        5000-ROW CAP - RAISED FROM 2000 UNDER CR-0402 WHEN A
      *        LARGE MULTI-PHASE PROJECT'S PO EXCEEDED THE OLD
      *        LIMIT AND SILENTLY LOST ITS LAST LINE ITEMS.
               05  WS-POLI-ENTRY OCCURS 5000 TIMES~TAG~CR-0402
                                 INDEXED BY WS-POLI-IDX.
                   10  WS-POLI-PO-ID           PIC 9(10).
                   10  WS-POLI-LINE-ITEM-ID    PIC 9(10).
                   10  WS-POLI-LINE-AMOUNT     PIC S9(11)V99.
      *                COST-CODE 99-999 / "UNALLOCATED COSTS" MARKS
      *                AN AD-HOC LINE ITEM FOR RULE 3.
                   10  WS-POLI-COST-CODE       PIC X(10).
                   10  WS-POLI-COST-CODE-NAME  PIC X(30).
