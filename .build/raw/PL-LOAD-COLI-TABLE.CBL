      *----------------------------------------------------------------
      *    PL-LOAD-COLI-TABLE.CBL  -  LOAD THE CHANGE-ORDER
      *    LINE-ITEM TABLE
      *    CALLED ONCE, AT START OF JOB, BY PO-APPROVAL-BATCH'S
      *    0200-LOAD-REFERENCE-TABLES.
      *----------------------------------------------------------------
       0230-LOAD-COLI-TABLE.

           MOVE ZERO TO WS-COLI-COUNT.
           MOVE "N"  TO WS-EOF-COLI-SW.

           OPEN INPUT CO-LINE-ITEM-FILE.

           PERFORM 0231-READ-COLI-RECORD.
           PERFORM 0232-STORE-COLI-ENTRY
               UNTIL WS-EOF-COLI
                  OR WS-COLI-COUNT EQUAL 2000.

           CLOSE CO-LINE-ITEM-FILE.
       0230-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *    PRIMING READ / SUBSEQUENT READS FOR THE CHANGE-ORDER
      *    LINE-ITEM TABLE LOAD.
      *----------------------------------------------------------------
       0231-READ-COLI-RECORD.

           READ CO-LINE-ITEM-FILE
               AT END
                   MOVE "Y" TO WS-EOF-COLI-SW
               NOT AT END
                   CONTINUE
           END-READ.
       0231-EXIT.
           EXIT.
      *----------------------------------------------------------------
      *    ONE TABLE ENTRY PER CHANGE-ORDER LINE-ITEM RECORD - CAPPED
      *    AT 2000 ROWS THE SAME AS THE BUDGET-CHANGE TABLE.
      *----------------------------------------------------------------
       0232-STORE-COLI-ENTRY.

           ADD 1 TO WS-COLI-COUNT.
           SET WS-COLI-IDX TO WS-COLI-COUNT.

           MOVE COLI-PROJECT-ID     TO WS-COLI-PROJECT-ID (WS-COLI-IDX).
           MOVE COLI-CO-ID          TO WS-COLI-CO-ID (WS-COLI-IDX).
           MOVE COLI-WBS-ID         TO WS-COLI-WBS-ID (WS-COLI-IDX).
           MOVE COLI-LINE-AMOUNT
                                   TO WS-COLI-LINE-AMOUNT (WS-COLI-IDX).

           PERFORM 0231-READ-COLI-RECORD.
       0232-EXIT.
           EXIT.
