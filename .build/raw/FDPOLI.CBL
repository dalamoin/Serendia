      *----------------------------------------------------------------
      *    FDPOLI.CBL  -  PO LINE-ITEM RECORD LAYOUT
      *    SORTED BY PO-ID ON THE FEED;  COST-CODE 99-999 /
      *    "UNALLOCATED COSTS" MARKS AN AD-HOC LINE ITEM.
      *    LOADED INTO WSPOLITB.CBL'S TABLE AT START OF JOB AND
      *    SCANNED FOR EVERY EVENT THE BATCH PROCESSES.
      *----------------------------------------------------------------
           FD  PO-LINE-ITEM-FILE
               LABEL RECORDS ARE STANDARD.

           01  PO-LINE-ITEM-RECORD.
      *        THE PURCHASE ORDER THIS LINE ITEM BELONGS TO.
               05  POLI-PO-ID              PIC 9(10).
      *        UNIQUE WITHIN THE PO - NOT UNIQUE ACROSS THE WHOLE
      *        FILE.
               05  POLI-LINE-ITEM-ID       PIC 9(10).
      *        DOLLAR AMOUNT OF THIS LINE - SUMMED ACROSS ALL LINES
      *        ON THE PO TO GET THE PO'S TOTAL AMOUNT.
               05  POLI-LINE-AMOUNT        PIC S9(11)V99.
      *        COST-CODE 99-999 / "UNALLOCATED COSTS" IDENTIFIES AN
      *        AD-HOC LINE ITEM - RULE 3 ROUTES SUCH A LINE TO
      *        TIER 3 REGARDLESS OF DOLLAR AMOUNT.
               05  POLI-COST-CODE          PIC X(10).
               05  POLI-COST-CODE-NAME     PIC X(30).
               05  FILLER                  PIC X(01).
