000100*----------------------------------------------------------------         
000200*    FDEVENT.CBL  -  EVENT RECORD LAYOUT                                  
000300*    ONE RECORD PER INBOUND PO / PO-LINE-ITEM EVENT.                      
000400*    RESOURCE-TYPE "PO" CARRIES THE PO ID DIRECTLY IN                     
000500*    RESOURCE-ID;  "LI" CARRIES THE LINE-ITEM ID IN RESOURCE-ID           
000600*    AND THE OWNING PO ID IN RELATED-PO-ID.                               
000700*    THIS IS THE ONLY INPUT DRIVING PO-APPROVAL-BATCH'S MAIN              
000800*    LOOP - EVERY OTHER FILE IS LOADED ONCE INTO A TABLE AND              
000900*    ONLY EVENT-FILE IS READ RECORD BY RECORD THROUGHOUT THE              
001000*    RUN.                                                                 
001100*----------------------------------------------------------------         
001200     FD  EVENT-FILE                                                       
001300         LABEL RECORDS ARE STANDARD.                                      
001400                                                                          
001500     01  EVENT-RECORD.                                                    
001600*        UNIQUE KEY FOR THIS EVENT - CARRIED THROUGH TO THE               
001700*        DECISION RECORD UNCHANGED.                                       
001800         05  EVENT-ID                PIC 9(10).                           
001900*        ISO-STYLE DATE/TIME STAMP FROM THE UPSTREAM FEED -               
002000*        NOT PARSED OR VALIDATED BY THIS BATCH, CARRIED FOR               
002100*        AUDIT ONLY.                                                      
002200         05  EVENT-TIMESTAMP         PIC X(19).                           
002300*        SHORT CODE DESCRIBING WHY THE EVENT WAS RAISED                   
002400*        (E.G. NEW PO, LINE-ITEM CHANGE) - NOT TESTED BY THE              
002500*        ENGINE, CARRIED FOR THE AUDIT TRAIL.                             
002600         05  EVENT-REASON            PIC X(10).                           
002700         05  EVENT-COMPANY-ID        PIC 9(10).                           
002800*        THE PROJECT THE EVENT'S PO BELONGS TO - USED TO KEY              
002900*        THE BUDGET/CHANGE-ORDER TABLE SCANS.                             
003000         05  EVENT-PROJECT-ID        PIC 9(10).                           
003100*        "PO" OR "LI" - DETERMINES WHETHER RESOURCE-ID IS                 
003200*        READ AS A PO ID DIRECTLY OR AS A LINE-ITEM ID WHOSE              
003300*        OWNING PO IS IN RELATED-PO-ID.                                   
003400         05  EVENT-RESOURCE-TYPE     PIC X(02).                           
003500             88  EVENT-IS-PO-TYPE        VALUE "PO".                      
003600             88  EVENT-IS-LI-TYPE        VALUE "LI".                      
003700         05  EVENT-RESOURCE-ID       PIC 9(10).                           
003800         05  EVENT-RELATED-PO-ID     PIC 9(10).                           
003900         05  FILLER                  PIC X(01).                           
004000                                                                          
004100*    ALTERNATE VIEW OF RESOURCE-ID/RELATED-PO-ID AS A TWO-ENTRY           
004200*    TABLE, USED WHEN A FUTURE RUN NEEDS TO SCAN BOTH ID FIELDS           
004300*    TOGETHER INSTEAD OF TESTING EACH ONE BY NAME.                        
004400     01  EVENT-ID-PAIR REDEFINES EVENT-RECORD.                            
004500         05  FILLER                  PIC X(61).                           
004600         05  EVENT-ID-PAIR-ENTRY     PIC 9(10) OCCURS 2 TIMES.            
004700         05  FILLER                  PIC X(01).                           
