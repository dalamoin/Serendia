000100*----------------------------------------------------------------         
000200*    PL-LOAD-PRBUD-TABLE.CBL  -  LOAD THE PROJECT BUDGET TABLE            
000300*    CALLED ONCE, AT START OF JOB, BY PO-APPROVAL-BATCH'S                 
000400*    0200-LOAD-REFERENCE-TABLES.  THE SMALLEST OF THE SIX                 
000500*    TABLES - ONE ROW PER PROJECT, CAPPED AT 500.                         
000600*----------------------------------------------------------------         
000700 0250-LOAD-PRBUD-TABLE.                                                   
000800                                                                          
000900     MOVE ZERO TO WS-PRBUD-COUNT.                                         
001000     MOVE "N"  TO WS-EOF-PRBUD-SW.                                        
001100                                                                          
001200     OPEN INPUT PROJECT-BUDGET-FILE.                                      
001300                                                                          
001400     PERFORM 0251-READ-PRBUD-RECORD.                                      
001500     PERFORM 0252-STORE-PRBUD-ENTRY                                       
001600         UNTIL WS-EOF-PRBUD                                               
001700            OR WS-PRBUD-COUNT EQUAL 500.                                  
001800                                                                          
001900     CLOSE PROJECT-BUDGET-FILE.                                           
002000 0250-EXIT.                                                               
002100     EXIT.                                                                
002200*----------------------------------------------------------------         
002300*    PRIMING READ / SUBSEQUENT READS FOR THE PROJECT BUDGET               
002400*    TABLE LOAD.                                                          
002500*----------------------------------------------------------------         
002600 0251-READ-PRBUD-RECORD.                                                  
002700                                                                          
002800     READ PROJECT-BUDGET-FILE                                             
002900         AT END                                                           
003000             MOVE "Y" TO WS-EOF-PRBUD-SW                                  
003100         NOT AT END                                                       
003200             CONTINUE                                                     
003300     END-READ.                                                            
003400 0251-EXIT.                                                               
003500     EXIT.                                                                
003600*----------------------------------------------------------------         
003700*    ONE TABLE ENTRY PER PROJECT BUDGET RECORD - THE ORIGINAL             
003800*    BUDGET FIGURE THE ENGINE ADDS APPROVED BUDGET CHANGES AND            
003900*    CHANGE-ORDER DOLLARS TO.                                             
004000*----------------------------------------------------------------         
004100 0252-STORE-PRBUD-ENTRY.                                                  
004200                                                                          
004300     ADD 1 TO WS-PRBUD-COUNT.                                             
004400     SET WS-PRBUD-IDX TO WS-PRBUD-COUNT.                                  
004500                                                                          
004600     MOVE PRBUD-PROJECT-ID                                                
004700                  TO WS-PRBUD-PROJECT-ID (WS-PRBUD-IDX).                  
004800     MOVE PRBUD-ORIGINAL-BUDGET                                           
004900                  TO WS-PRBUD-ORIGINAL-BUDGET (WS-PRBUD-IDX).             
005000                                                                          
005100     PERFORM 0251-READ-PRBUD-RECORD.                                      
005200 0252-EXIT.                                                               
005300     EXIT.                                                                
