000100*----------------------------------------------------------------         
000200*    WSPRBDTB.CBL  -  IN-MEMORY PROJECT BUDGET TABLE                      
000300*    LOADED ONCE AT START OF JOB FROM PROJECT-BUDGET-FILE AND             
000400*    SCANNED BY PROJECT-ID WHEN THE REVISED BUDGET IS BUILT.              
000500*    MATCHING FD LAYOUT IS FDPRBUD.CBL; THE LOAD PARAGRAPHS ARE           
000600*    IN PL-LOAD-PRBUD-TABLE.CBL.                                          
000700*----------------------------------------------------------------         
000800     01  WS-PRBUD-TABLE.                                                  
000900*        HOW MANY ROWS ARE ACTUALLY IN THE TABLE.                         
001000         05  WS-PRBUD-COUNT          PIC 9(05) COMP.                      
001100         05  FILLER                  PIC X(04).                           
001200*        500-ROW CAP - ONE ROW PER PROJECT, SO THIS CEILING               
001300*        IS THE LOWEST OF THE SIX TABLES IN THIS JOB.                     
001400         05  WS-PRBUD-ENTRY OCCURS 500 TIMES                              
001500                            INDEXED BY WS-PRBUD-IDX.                      
001600             10  WS-PRBUD-PROJECT-ID      PIC 9(10).                      
001700             10  WS-PRBUD-ORIGINAL-BUDGET PIC S9(11)V99.                  
