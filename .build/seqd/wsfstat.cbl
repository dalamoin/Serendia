000100*----------------------------------------------------------------         
000200*    WSFSTAT.CBL  -  FILE STATUS FIELDS FOR THE APPROVAL-TIER             
000300*    JOB'S LINE-SEQUENTIAL FILES                                          
000400*    ONE TWO-BYTE FIELD PER SELECT CLAUSE - COPIED INTO EVERY             
000500*    PROGRAM IN THIS JOB SO THE NAMES LINE UP WITH THE                    
000600*    FS-* REFERENCES IN EACH PROGRAM'S FILE-CONTROL PARAGRAPH.            
000700*----------------------------------------------------------------         
000800     01  WS-FILE-STATUSES.                                                
000900*        "00" MEANS SUCCESSFUL COMPLETION FOR EVERY ONE OF                
001000*        THESE FIELDS - NONE OF THEM ARE TESTED FOR ANYTHING              
001100*        OTHER THAN END-OF-FILE ELSEWHERE IN THIS JOB.                    
001200         05  FS-EVENT-FILE             PIC X(02)  VALUE "00".             
001300         05  FS-PO-LINE-ITEM-FILE      PIC X(02)  VALUE "00".             
001400         05  FS-BUDGET-CHANGE-FILE     PIC X(02)  VALUE "00".             
001500         05  FS-CO-LINE-ITEM-FILE      PIC X(02)  VALUE "00".             
001600         05  FS-PO-CO-STATUS-FILE      PIC X(02)  VALUE "00".             
001700         05  FS-PROJECT-BUDGET-FILE    PIC X(02)  VALUE "00".             
001800         05  FS-DECISION-FILE          PIC X(02)  VALUE "00".             
001900         05  FILLER                    PIC X(02).                         
