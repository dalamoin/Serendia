000100*----------------------------------------------------------------         
000200*    SLCOLI.CBL  -  SELECT CLAUSE FOR THE CHANGE-ORDER                    
000300*    LINE-ITEM FILE                                                       
000400*    FILE STATUS IS CHECKED BY 0231-READ-COLI-RECORD IN                   
000500*    PL-LOAD-COLI-TABLE.CBL AFTER EVERY READ.                             
000600*----------------------------------------------------------------         
000700     SELECT CO-LINE-ITEM-FILE ASSIGN TO COLIFL                            
000800            ORGANIZATION IS LINE SEQUENTIAL                               
000900            FILE STATUS IS FS-CO-LINE-ITEM-FILE.                          
