000100*----------------------------------------------------------------         
000200*    FDPOLI.CBL  -  PO LINE-ITEM RECORD LAYOUT                            
000300*    SORTED BY PO-ID ON THE FEED;  COST-CODE 99-999 /                     
000400*    "UNALLOCATED COSTS" MARKS AN AD-HOC LINE ITEM.                       
000500*    LOADED INTO WSPOLITB.CBL'S TABLE AT START OF JOB AND                 
000600*    SCANNED FOR EVERY EVENT THE BATCH PROCESSES.                         
000700*----------------------------------------------------------------         
000800     FD  PO-LINE-ITEM-FILE                                                
000900         LABEL RECORDS ARE STANDARD.                                      
001000                                                                          
001100     01  PO-LINE-ITEM-RECORD.                                             
001200*        THE PURCHASE ORDER THIS LINE ITEM BELONGS TO.                    
001300         05  POLI-PO-ID              PIC 9(10).                           
001400*        UNIQUE WITHIN THE PO - NOT UNIQUE ACROSS THE WHOLE               
001500*        FILE.                                                            
001600         05  POLI-LINE-ITEM-ID       PIC 9(10).                           
001700*        DOLLAR AMOUNT OF THIS LINE - SUMMED ACROSS ALL LINES             
001800*        ON THE PO TO GET THE PO'S TOTAL AMOUNT.                          
001900         05  POLI-LINE-AMOUNT        PIC S9(11)V99.                       
002000*        COST-CODE 99-999 / "UNALLOCATED COSTS" IDENTIFIES AN             
002100*        AD-HOC LINE ITEM - RULE 3 ROUTES SUCH A LINE TO                  
002200*        TIER 3 REGARDLESS OF DOLLAR AMOUNT.                              
002300         05  POLI-COST-CODE          PIC X(10).                           
002400         05  POLI-COST-CODE-NAME     PIC X(30).                           
002500         05  FILLER                  PIC X(01).                           
