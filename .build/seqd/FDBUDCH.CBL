000100*----------------------------------------------------------------         
000200*    FDBUDCH.CBL  -  BUDGET-CHANGE RECORD LAYOUT                          
000300*    APPROVED BUDGET ADJUSTMENTS ONLY;  WBS-ID ZERO MEANS THE             
000400*    CHANGE IS NOT ALIGNED TO ANY WORK-BREAKDOWN-STRUCTURE CODE.          
000500*    ONE RECORD PER APPROVED CHANGE - THE ENGINE NEVER SEES AN            
000600*    UNAPPROVED BUDGET CHANGE, SO THERE IS NO STATUS FIELD HERE           
000700*    TO TEST.                                                             
000800*----------------------------------------------------------------         
000900     FD  BUDGET-CHANGE-FILE                                               
001000         LABEL RECORDS ARE STANDARD.                                      
001100                                                                          
001200     01  BUDGET-CHANGE-RECORD.                                            
001300*        THE PROJECT THIS BUDGET CHANGE BELONGS TO - SCANNED              
001400*        AGAINST WHEN THE REVISED BUDGET IS BUILT FOR A PO.               
001500         05  BUDCH-PROJECT-ID        PIC 9(10).                           
001600*        ZERO WHEN THE CHANGE IS NOT TIED TO ANY SPECIFIC WORK-           
001700*        BREAKDOWN-STRUCTURE CODE - SUCH A CHANGE IS EXCLUDED             
001800*        FROM THE PROJECT'S REVISED BUDGET TOTAL (LOGGED AND              
001900*        REPORTED ONLY).                                                  
002000         05  BUDCH-WBS-ID            PIC 9(10).                           
002100*        THE DOLLAR AMOUNT OF THE APPROVED CHANGE - MAY BE                
002200*        NEGATIVE WHEN A PRIOR BUDGET INCREASE IS BEING                   
002300*        REVERSED.                                                        
002400         05  BUDCH-CHANGE-AMOUNT     PIC S9(11)V99.                       
002500         05  FILLER                  PIC X(01).                           
