000100*----------------------------------------------------------------         
000200*    SLPOCOS.CBL  -  SELECT CLAUSE FOR THE PO CHANGE-ORDER                
000300*    STATUS FILE                                                          
000400*    LOADED ONCE INTO WSPOCOTB.CBL'S TABLE BY                             
000500*    PL-LOAD-POCOS-TABLE.CBL AT START OF JOB.                             
000600*----------------------------------------------------------------         
000700     SELECT PO-CO-STATUS-FILE ASSIGN TO POCOSFL                           
000800            ORGANIZATION IS LINE SEQUENTIAL                               
000900            FILE STATUS IS FS-PO-CO-STATUS-FILE.                          
