000100*----------------------------------------------------------------         
000200*    PL-LOAD-POLI-TABLE.CBL  -  LOAD THE PO LINE-ITEM TABLE               
000300*    CALLED ONCE, AT START OF JOB, BY PO-APPROVAL-BATCH'S                 
000400*    0200-LOAD-REFERENCE-TABLES.  THIS IS THE BIGGEST OF THE              
000500*    SIX TABLE LOADS - UP TO 5000 ROWS, NOT THE USUAL 2000.               
000600*----------------------------------------------------------------         
000700 0210-LOAD-POLI-TABLE.                                                    
000800                                                                          
000900     MOVE ZERO TO WS-POLI-COUNT.                                          
001000     MOVE "N"  TO WS-EOF-POLI-SW.                                         
001100                                                                          
001200     OPEN INPUT PO-LINE-ITEM-FILE.                                        
001300                                                                          
001400     PERFORM 0211-READ-POLI-RECORD.                                       
001500     PERFORM 0212-STORE-POLI-ENTRY                                        
001600         UNTIL WS-EOF-POLI                                                
001700            OR WS-POLI-COUNT EQUAL 5000.                                  
001800                                                                          
001900     CLOSE PO-LINE-ITEM-FILE.                                             
002000 0210-EXIT.                                                               
002100     EXIT.                                                                
002200*----------------------------------------------------------------         
002300*    PRIMING READ / SUBSEQUENT READS FOR THE PO LINE-ITEM                 
002400*    TABLE LOAD.                                                          
002500*----------------------------------------------------------------         
002600 0211-READ-POLI-RECORD.                                                   
002700                                                                          
002800     READ PO-LINE-ITEM-FILE                                               
002900         AT END                                                           
003000             MOVE "Y" TO WS-EOF-POLI-SW                                   
003100         NOT AT END                                                       
003200             CONTINUE                                                     
003300     END-READ.                                                            
003400 0211-EXIT.                                                               
003500     EXIT.                                                                
003600*----------------------------------------------------------------         
003700*    ONE TABLE ENTRY PER PO LINE-ITEM RECORD, INCLUDING THE               
003800*    COST-CODE NAME FIELD THE RULE 3 AD-HOC TEST LOOKS AT.                
003900*----------------------------------------------------------------         
004000 0212-STORE-POLI-ENTRY.                                                   
004100                                                                          
004200     ADD 1 TO WS-POLI-COUNT.                                              
004300     SET WS-POLI-IDX TO WS-POLI-COUNT.                                    
004400                                                                          
004500     MOVE POLI-PO-ID                                                      
004600                  TO WS-POLI-PO-ID (WS-POLI-IDX).                         
004700     MOVE POLI-LINE-ITEM-ID                                               
004800                  TO WS-POLI-LINE-ITEM-ID (WS-POLI-IDX).                  
004900     MOVE POLI-LINE-AMOUNT                                                
005000                  TO WS-POLI-LINE-AMOUNT (WS-POLI-IDX).                   
005100     MOVE POLI-COST-CODE                                                  
005200                  TO WS-POLI-COST-CODE (WS-POLI-IDX).                     
005300     MOVE POLI-COST-CODE-NAME                                             
005400                  TO WS-POLI-COST-CODE-NAME (WS-POLI-IDX).                
005500                                                                          
005600     PERFORM 0211-READ-POLI-RECORD.                                       
005700 0212-EXIT.                                                               
005800     EXIT.                                                                
