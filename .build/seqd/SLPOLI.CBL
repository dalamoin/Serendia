000100*----------------------------------------------------------------         
000200*    SLPOLI.CBL  -  SELECT CLAUSE FOR THE PO LINE-ITEM FILE               
000300*    THE LARGEST OF THE SIX TABLE-LOAD FEEDS - WSPOLITB.CBL'S             
000400*    TABLE HOLDS UP TO 5000 ENTRIES, MORE THAN TWICE THE OTHER            
000500*    TABLES' CAPACITY.                                                    
000600*----------------------------------------------------------------         
000700     SELECT PO-LINE-ITEM-FILE ASSIGN TO POLIFL                            
000800            ORGANIZATION IS LINE SEQUENTIAL                               
000900            FILE STATUS IS FS-PO-LINE-ITEM-FILE.                          
