000100*----------------------------------------------------------------         
000200*    FDPOCOS.CBL  -  PO CHANGE-ORDER STATUS RECORD LAYOUT                 
000300*    ONE RECORD PER CHANGE-ORDER PACKAGE ATTACHED TO A PO.                
000400*    USED ONLY FOR RULE 2 - AN UNAPPROVED CHANGE ORDER ON THE PO          
000500*    FORCES THE EVENT TO TIER 4 NO MATTER WHAT THE DOLLAR                 
000600*    AMOUNT WOULD OTHERWISE CALL FOR.                                     
000700*----------------------------------------------------------------         
000800     FD  PO-CO-STATUS-FILE                                                
000900         LABEL RECORDS ARE STANDARD.                                      
001000                                                                          
001100     01  PO-CO-STATUS-RECORD.                                             
001200*        THE PO THIS CHANGE-ORDER PACKAGE IS ATTACHED TO.                 
001300         05  POCOS-PO-ID             PIC 9(10).                           
001400*        THE CHANGE-ORDER PACKAGE ITSELF - NOT USED BY THE                
001500*        ENGINE, CARRIED FOR TRACEABILITY ONLY.                           
001600         05  POCOS-CO-ID             PIC 9(10).                           
001700*        "approved" (LOWER CASE, AS THE FEED SENDS IT) OR ANY             
001800*        OTHER VALUE - ONLY "approved" CLEARS RULE 2.                     
001900         05  POCOS-CO-STATUS         PIC X(10).                           
002000             88  POCOS-CO-APPROVED       VALUE "approved".                
002100         05  FILLER                  PIC X(01).                           
