000100*----------------------------------------------------------------         
000200*    PL-LOAD-BUDCH-TABLE.CBL  -  LOAD THE BUDGET-CHANGE TABLE             
000300*    CALLED ONCE, AT START OF JOB, BY PO-APPROVAL-BATCH'S                 
000400*    0200-LOAD-REFERENCE-TABLES.  THE TABLE IS NEVER RELOADED             
000500*    OR REFRESHED DURING THE RUN.                                         
000600*----------------------------------------------------------------         
000700 0220-LOAD-BUDCH-TABLE.                                                   
000800                                                                          
000900     MOVE ZERO TO WS-BUDCH-COUNT.                                         
001000     MOVE "N"  TO WS-EOF-BUDCH-SW.                                        
001100                                                                          
001200     OPEN INPUT BUDGET-CHANGE-FILE.                                       
001300                                                                          
001400     PERFORM 0221-READ-BUDCH-RECORD.                                      
001500     PERFORM 0222-STORE-BUDCH-ENTRY                                       
001600         UNTIL WS-EOF-BUDCH                                               
001700            OR WS-BUDCH-COUNT EQUAL 2000.                                 
001800                                                                          
001900     CLOSE BUDGET-CHANGE-FILE.                                            
002000 0220-EXIT.                                                               
002100     EXIT.                                                                
002200*----------------------------------------------------------------         
002300*    PRIMING READ / SUBSEQUENT READS FOR THE BUDGET-CHANGE                
002400*    TABLE LOAD - SAME READ-AHEAD SHAPE USED BY EVERY OTHER               
002500*    TABLE LOADER IN THIS BATCH.                                          
002600*----------------------------------------------------------------         
002700 0221-READ-BUDCH-RECORD.                                                  
002800                                                                          
002900     READ BUDGET-CHANGE-FILE                                              
003000         AT END                                                           
003100             MOVE "Y" TO WS-EOF-BUDCH-SW                                  
003200         NOT AT END                                                       
003300             CONTINUE                                                     
003400     END-READ.                                                            
003500 0221-EXIT.                                                               
003600     EXIT.                                                                
003700*----------------------------------------------------------------         
003800*    ONE TABLE ENTRY PER BUDGET-CHANGE RECORD - 2000 ENTRIES IS           
003900*    THE CAP; A RUN WITH MORE BUDGET CHANGES THAN THAT IN A               
004000*    SINGLE BATCH SIMPLY STOPS LOADING AT THE 2000TH ROW.                 
004100*----------------------------------------------------------------         
004200 0222-STORE-BUDCH-ENTRY.                                                  
004300                                                                          
004400     ADD 1 TO WS-BUDCH-COUNT.                                             
004500     SET WS-BUDCH-IDX TO WS-BUDCH-COUNT.                                  
004600                                                                          
004700     MOVE BUDCH-PROJECT-ID                                                
004800                  TO WS-BUDCH-PROJECT-ID (WS-BUDCH-IDX).                  
004900     MOVE BUDCH-WBS-ID                                                    
005000                  TO WS-BUDCH-WBS-ID (WS-BUDCH-IDX).                      
005100     MOVE BUDCH-CHANGE-AMOUNT                                             
005200                  TO WS-BUDCH-CHANGE-AMOUNT (WS-BUDCH-IDX).               
005300                                                                          
005400     PERFORM 0221-READ-BUDCH-RECORD.                                      
005500 0222-EXIT.                                                               
005600     EXIT.                                                                
