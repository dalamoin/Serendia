000100*----------------------------------------------------------------         
000200*    FDCOLI.CBL  -  CHANGE-ORDER LINE-ITEM RECORD LAYOUT                  
000300*    APPROVED CHANGE ORDERS ONLY;  BY PROJECT-ID / CO-ID ON               
000400*    THE FEED.  WBS-ID ZERO MEANS NOT WBS-ALIGNED.                        
000500*    LOADED INTO WSCOLITB.CBL'S TABLE AT START OF JOB AND                 
000600*    SCANNED WHENEVER THE REVISED BUDGET IS BUILT FOR A PROJECT.          
000700*----------------------------------------------------------------         
000800     FD  CO-LINE-ITEM-FILE                                                
000900         LABEL RECORDS ARE STANDARD.                                      
001000                                                                          
001100     01  CO-LINE-ITEM-RECORD.                                             
001200*        PROJECT OWNING THIS CHANGE ORDER LINE.                           
001300         05  COLI-PROJECT-ID         PIC 9(10).                           
001400*        THE CHANGE-ORDER PACKAGE THIS LINE BELONGS TO - NOT              
001500*        COMPARED TO PO-CO-STATUS-FILE HERE, ONLY CARRIED FOR             
001600*        TRACEABILITY ON THE FEED.                                        
001700         05  COLI-CO-ID              PIC 9(10).                           
001800*        ZERO WHEN NOT ALIGNED TO A WORK-BREAKDOWN-STRUCTURE              
001900*        CODE - SUCH A LINE IS EXCLUDED FROM THE PROJECT'S                
002000*        REVISED BUDGET TOTAL (LOGGED AND REPORTED ONLY).                 
002100         05  COLI-WBS-ID             PIC 9(10).                           
002200*        DOLLAR VALUE OF THIS APPROVED CHANGE-ORDER LINE.                 
002300         05  COLI-LINE-AMOUNT        PIC S9(11)V99.                       
002400         05  FILLER                  PIC X(01).                           
