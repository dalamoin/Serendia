000100*----------------------------------------------------------------         
000200*    WSCOLITB.CBL  -  IN-MEMORY CHANGE-ORDER LINE-ITEM TABLE              
000300*    LOADED ONCE AT START OF JOB FROM CO-LINE-ITEM-FILE AND               
000400*    SCANNED BY PROJECT-ID WHEN THE REVISED BUDGET IS BUILT.              
000500*    MATCHING FD LAYOUT IS FDCOLI.CBL; THE LOAD PARAGRAPHS ARE            
000600*    IN PL-LOAD-COLI-TABLE.CBL.                                           
000700*----------------------------------------------------------------         
000800     01  WS-COLI-TABLE.                                                   
000900*        HOW MANY ROWS ARE ACTUALLY IN THE TABLE.                         
001000         05  WS-COLI-COUNT           PIC 9(05) COMP.                      
001100         05  FILLER                  PIC X(04).                           
001200*        2000-ROW CAP, SAME AS THE BUDGET-CHANGE TABLE.                   
001300         05  WS-COLI-ENTRY OCCURS 2000 TIMES                              
001400                           INDEXED BY WS-COLI-IDX.                        
001500             10  WS-COLI-PROJECT-ID      PIC 9(10).                       
001600             10  WS-COLI-CO-ID           PIC 9(10).                       
001700             10  WS-COLI-WBS-ID          PIC 9(10).                       
001800             10  WS-COLI-LINE-AMOUNT     PIC S9(11)V99.                   
