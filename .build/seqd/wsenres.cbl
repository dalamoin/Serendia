000100*----------------------------------------------------------------         
000200*    WSENRES.CBL  -  APPROVAL ENGINE RESULT AREA                          
000300*    PASSED BY REFERENCE FROM PO-APPROVAL-BATCH TO                        
000400*    PO-APPROVAL-ENGINE ON EVERY CALL AND FILLED IN BY THE                
000500*    ENGINE BEFORE CONTROL RETURNS.  THIS COPYBOOK IS COPIED              
000600*    BY BOTH PROGRAMS SO THE TWO NEVER DRIFT APART ON WIDTHS.             
000700*----------------------------------------------------------------         
000800     01  WS-ENGINE-RESULTS.                                               
000900*        TOTAL OF ALL LINE-ITEM AMOUNTS ON THE PO BEING SCORED.           
001000         05  WS-ENGINE-PO-AMOUNT       PIC S9(11)V99.                     
001100*        THE PROJECT'S REVISED BUDGET (ORIGINAL PLUS APPROVED             
001200*        CHANGES) AS OF THIS CALL.                                        
001300         05  WS-ENGINE-REVISED-BUDGET  PIC S9(11)V99.                     
001400*        1 THRU 5 - THE TIER THE ENGINE ASSIGNED THIS CALL.               
001500         05  WS-ENGINE-APPROVAL-TIER   PIC 9(01).                         
001600*        FREE-TEXT EXPLANATION OF WHY THIS TIER WAS CHOSEN -              
001700*        COPIED STRAIGHT ONTO THE DECISION RECORD.                        
001800         05  WS-ENGINE-REASON          PIC X(60).                         
001900         05  FILLER                    PIC X(02).                         
