000100*----------------------------------------------------------------         
000200*    FDPRBUD.CBL  -  PROJECT BUDGET RECORD LAYOUT                         
000300*    ORIGINAL-BUDGET IS PINNED AT 1,000,000.00 BY THE UPSTREAM            
000400*    FEED UNTIL THE REAL PROJECT-BUDGET INTERFACE IS BUILT; THE           
000500*    BATCH JUST READS WHATEVER IS ON THE FILE.                            
000600*    LOADED INTO WSPRBDTB.CBL'S TABLE AT START OF JOB AND                 
000700*    SCANNED WHEN THE REVISED BUDGET IS COMPUTED FOR A PROJECT.           
000800*----------------------------------------------------------------         
000900     FD  PROJECT-BUDGET-FILE                                              
001000         LABEL RECORDS ARE STANDARD.                                      
001100                                                                          
001200     01  PROJECT-BUDGET-RECORD.                                           
001300*        THE PROJECT THIS ORIGINAL BUDGET APPLIES TO.                     
001400         05  PRBUD-PROJECT-ID        PIC 9(10).                           
001500*        THE ORIGINAL, PRE-CHANGE-ORDER BUDGET FOR THE                    
001600*        PROJECT.  REVISED BUDGET = ORIGINAL BUDGET PLUS                  
001700*        APPROVED BUDGET CHANGES PLUS APPROVED CHANGE-ORDER               
001800*        DOLLARS.                                                         
001900         05  PRBUD-ORIGINAL-BUDGET   PIC S9(11)V99.                       
002000         05  FILLER                  PIC X(01).                           
