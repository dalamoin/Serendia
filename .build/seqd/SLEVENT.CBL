000100*----------------------------------------------------------------         
000200*    SLEVENT.CBL  -  SELECT CLAUSE FOR THE EVENT FILE                     
000300*    PO-TIER APPROVAL ENGINE - EVENT FEED (PO/LINE-ITEM EVENTS)           
000400*    THE ONLY FILE READ RECORD BY RECORD ACROSS THE WHOLE RUN -           
000500*    EVERYTHING ELSE IS LOADED ONCE INTO A TABLE AT START OF              
000600*    JOB.                                                                 
000700*----------------------------------------------------------------         
000800     SELECT EVENT-FILE ASSIGN TO EVENTFL                                  
000900            ORGANIZATION IS LINE SEQUENTIAL                               
001000            FILE STATUS IS FS-EVENT-FILE.                                 
