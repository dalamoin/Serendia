000100*----------------------------------------------------------------         
000200*   PROGRAM:  PO-APPROVAL-BATCH                                           
000300*   PURPOSE:  NIGHTLY DRIVER FOR THE PURCHASE-ORDER APPROVAL              
000400*             TIER ENGINE.  READS THE EVENT FEED, RESOLVES EACH           
000500*             EVENT TO A PURCHASE ORDER, CALLS THE TIER ENGINE,           
000600*             POSTS ONE DECISION RECORD PER EVENT, AND HANDS              
000700*             THE RUN TOTALS TO THE REPORT WRITER.                        
000800*                                                                         
000900*   THIS PROGRAM OWNS NO BUSINESS RULES OF ITS OWN BEYOND THE             
001000*   EVENT FILTER AND PO-ID RESOLUTION IN PARAGRAPH 0300 - THE             
001100*   AMOUNT, BUDGET AND TIER RULES ALL LIVE IN PO-APPROVAL-ENGINE,         
001200*   WHICH IS CALLED ONCE PER RESOLVED PURCHASE ORDER.  THINK OF           
001300*   THIS PROGRAM AS THE MAILROOM: IT SORTS THE INCOMING EVENTS,           
001400*   HANDS THE GOOD ONES TO THE ENGINE, AND FILES THE ENGINE'S             
001500*   ANSWER AWAY ON THE DECISIONS FILE.                                    
001600*----------------------------------------------------------------         
001700 IDENTIFICATION DIVISION.                                                 
001800 PROGRAM-ID.     PO-APPROVAL-BATCH.                                       
001900 AUTHOR.         D. HARTWELL.                                             
002000 INSTALLATION.   CRESTVIEW BUILDERS INC - DATA PROCESSING.                
002100 DATE-WRITTEN.   01/14/1988.                                              
002200 DATE-COMPILED.                                                           
002300 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                
002400*----------------------------------------------------------------         
002500*   CHANGE LOG                                                            
002600*----------------------------------------------------------------         
002700*   01/14/1988  DH    ORIGINAL PROGRAM, REPLACES THE MANUAL               
002800*                     TIER-ASSIGNMENT SIGN-OFF SHEET.  THE                
002900*                     PURCHASING CLERKS USED TO WALK A PAPER              
003000*                     FORM AROUND THE OFFICE FOR SIGN-OFF ON              
003100*                     EVERY PO OVER $1,000 - THIS JOB REPLACES            
003200*                     THAT ROUTING SLIP WITH AN OVERNIGHT BATCH           
003300*                     RUN AGAINST THE EVENT FEED.                         
003400*   06/02/1988  DH    ADDED THE AD-HOC COST-CODE CHECK PER                
003500*                     PURCHASING DEPT MEMO OF 05/19/1988.  ANY            
003600*                     PO CHARGED TO COST CODE 99-999 (THE                 
003700*                     CATCH-ALL "UNALLOCATED" CODE) IS FORCED TO          
003800*                     MANUAL REVIEW REGARDLESS OF DOLLAR AMOUNT.          
003900*   11/30/1989  RMC   WBS-ALIGNED REVISED BUDGET LOGIC ADDED.             
004000*                     REQUEST #CR-0114.  THE ENGINE NOW COMPARES          
004100*                     THE PO AMOUNT AGAINST THE PROJECT'S                 
004200*                     ORIGINAL BUDGET AS ADJUSTED BY APPROVED             
004300*                     BUDGET CHANGES AND CHANGE ORDERS ON THE             
004400*                     SAME WBS CODE, NOT THE ORIGINAL BUDGET              
004500*                     ALONE.                                              
004600*   03/08/1991  RMC   TIER BOUNDARY AT $10,000.00 CORRECTED TO            
004700*                     CLASSIFY AS TIER 2, NOT TIER 3.  CR-0188.           
004800*                     A PO FOR EXACTLY $10,000.00 WAS BEING               
004900*                     KICKED TO THE PROJECT MANAGER TIER INSTEAD          
005000*                     OF THE SITE SUPERINTENDENT TIER - FIXED IN          
005100*                     THE ENGINE'S BASE-TIER CLASSIFIER.                  
005200*   09/17/1992  TLF   RUN-REPORT CONTROL TOTALS BY TIER ADDED             
005300*                     FOR THE CONTROLLER'S MONTH-END PACKAGE.             
005400*                     SEE PO-TIER-REPORT, CALLED AT END OF JOB            
005500*                     FROM PARAGRAPH 0400 BELOW.                          
005600*   02/25/1994  TLF   UNAPPROVED CHANGE-ORDER CHECK REWORKED TO           
005700*                     READ PO-CO-STATUS-FILE INSTEAD OF A                 
005800*                     MANUAL FLAG ON THE PO RECORD.  CR-0241.             
005900*                     PRECEDENCE ORDER CONFIRMED WITH THE                 
006000*                     CONTROLLER: OVER-BUDGET BEATS UNAPPROVED            
006100*                     CHANGE ORDER, WHICH BEATS AD-HOC COST               
006200*                     CODE, WHICH BEATS THE PLAIN AMOUNT BAND.            
006300*   07/11/1996  KAS   REFERENCE FILES NOW LOADED INTO TABLES AT           
006400*                     START OF JOB INSTEAD OF REOPENED PER                
006500*                     EVENT - JOB RUN TIME CUT FROM 40 MIN TO             
006600*                     UNDER 4 MIN ON THE FULL PROJECT LIST.               
006700*                     SEE PARAGRAPH 0200 AND THE FIVE PL-LOAD-*           
006800*                     PARAGRAPH LIBRARIES COPIED IN AT THE FOOT           
006900*                     OF THIS PROGRAM.                                    
007000*   04/02/1998  KAS   Y2K REMEDIATION - ALL DATE-CARRYING                 
007100*                     WORKING-STORAGE REVIEWED; EVENT-TIMESTAMP           
007200*                     IS INFORMATIONAL ONLY, NO CENTURY WINDOW            
007300*                     LOGIC REQUIRED IN THIS PROGRAM.  CR-0309.           
007400*   01/06/1999  KAS   WS-RUN-DATE-FIELD (2-DIGIT YEAR FROM                
007500*                     ACCEPT FROM DATE) IS A RUN-STAMP ONLY,              
007600*                     NEVER COMPARED OR STORED - NO CENTURY               
007700*                     WINDOW NEEDED.  SIGNED OFF PER CR-0309.             
007800*   08/23/2001  NGP   DECISIONS FILE LINE-SEQUENTIAL WIDTH                
007900*                     EXTENDED FOR THE REASON TEXT TRUNCATION             
008000*                     REPORTED BY PURCHASING.  CR-0355.  SEE              
008100*                     FDDCSN.CBL FOR THE WIDENED DCSN-REASON              
008200*                     FIELD.                                              
008300*   05/15/2006  NGP   PO LINE-ITEM TABLE OCCURS RAISED TO 5000            
008400*                     - TABLE OVERFLOW ON THE HIGHWAY 9 PROJECT           
008500*                     JOB RUN.  CR-0402.                                  
008600*   03/11/2011  WRP   NO CHANGE REQUIRED IN THIS PROGRAM FOR THE          
008700*                     GOBACK FIX IN PO-APPROVAL-ENGINE - THIS             
008800*                     DRIVER ALREADY RETURNS VIA STOP RUN AND             
008900*                     NEVER FELL THROUGH.  NOTED HERE SO THE              
009000*                     NEXT PROGRAMMER DOES NOT GO LOOKING FOR             
009100*                     A MATCHING CHANGE.  CR-0430.                        
009200*----------------------------------------------------------------         
009300 ENVIRONMENT DIVISION.                                                    
009400 CONFIGURATION SECTION.                                                   
009500*    C01 DRIVES THE PRINTER'S TOP-OF-FORM CHANNEL FOR THE                 
009600*    RUN REPORT CALLED FROM PARAGRAPH 0400 - THIS PROGRAM                 
009700*    HAS NO PRINT FILE OF ITS OWN.                                        
009800 SPECIAL-NAMES.                                                           
009900     C01 IS TOP-OF-FORM.                                                  
010000                                                                          
010100 INPUT-OUTPUT SECTION.                                                    
010200 FILE-CONTROL.                                                            
010300*    ONE SELECT PER REFERENCE FILE LOADED INTO A TABLE AT                 
010400*    START OF JOB (SEE 0200 BELOW), PLUS THE EVENT FEED AND               
010500*    THE DECISIONS FILE THIS JOB WRITES.                                  
010600                                                                          
010700     COPY "SLEVENT.CBL".                                                  
010800     COPY "SLPOLI.CBL".                                                   
010900     COPY "SLBUDCH.CBL".                                                  
011000     COPY "SLCOLI.CBL".                                                   
011100     COPY "SLPOCOS.CBL".                                                  
011200     COPY "SLPRBUD.CBL".                                                  
011300     COPY "SLDCSN.CBL".                                                   
011400                                                                          
011500 DATA DIVISION.                                                           
011600 FILE SECTION.                                                            
011700*    RECORD LAYOUTS MATCH THE SELECT CLAUSES ABOVE, FILE FOR              
011800*    FILE.  SEE EACH FD*.CBL COPYBOOK FOR THE FIELD-LEVEL                 
011900*    NOTES - THEY ARE NOT REPEATED HERE.                                  
012000                                                                          
012100     COPY "FDEVENT.CBL".                                                  
012200     COPY "FDPOLI.CBL".                                                   
012300     COPY "FDBUDCH.CBL".                                                  
012400     COPY "FDCOLI.CBL".                                                   
012500     COPY "FDPOCOS.CBL".                                                  
012600     COPY "FDPRBUD.CBL".                                                  
012700     COPY "FDDCSN.CBL".                                                   
012800                                                                          
012900 WORKING-STORAGE SECTION.                                                 
013000*    FILE STATUS FIELDS AND THE FIVE REFERENCE-FILE TABLES                
013100*    LOADED AT START OF JOB - SEE PARAGRAPH 0200 AND THE                  
013200*    PL-LOAD-* PARAGRAPH LIBRARIES COPIED IN AT THE FOOT OF               
013300*    THIS PROGRAM'S PROCEDURE DIVISION.                                   
013400                                                                          
013500     COPY "wsfstat.cbl".                                                  
013600     COPY "wspolitb.cbl".                                                 
013700     COPY "wsbudctb.cbl".                                                 
013800     COPY "wscolitb.cbl".                                                 
013900     COPY "wspocotb.cbl".                                                 
014000     COPY "wsprbdtb.cbl".                                                 
014100                                                                          
014200*    END-OF-FILE SWITCHES FOR THE FIVE REFERENCE FILES - EACH             
014300*    IS TESTED ONLY ONCE, BY ITS OWN PL-LOAD-* PARAGRAPH,                 
014400*    WHILE THE TABLE IS BEING BUILT AT START OF JOB.                      
014500 01  WS-EOF-SWITCHES.                                                     
014600     05  WS-EOF-EVENT-SW         PIC X           VALUE "N".               
014700         88  WS-EOF-EVENT                         VALUE "Y".              
014800     05  WS-EOF-POLI-SW          PIC X           VALUE "N".               
014900         88  WS-EOF-POLI                          VALUE "Y".              
015000     05  WS-EOF-BUDCH-SW         PIC X           VALUE "N".               
015100         88  WS-EOF-BUDCH                         VALUE "Y".              
015200     05  WS-EOF-COLI-SW          PIC X           VALUE "N".               
015300         88  WS-EOF-COLI                          VALUE "Y".              
015400     05  WS-EOF-POCOS-SW         PIC X           VALUE "N".               
015500         88  WS-EOF-POCOS                         VALUE "Y".              
015600     05  WS-EOF-PRBUD-SW         PIC X           VALUE "N".               
015700         88  WS-EOF-PRBUD                         VALUE "Y".              
015800     05  FILLER                  PIC X(02).                               
015900                                                                          
016000*    ALTERNATE VIEW OF THE SIX SWITCHES AS ONE EIGHT-BYTE                 
016100*    STRING - USED BY THE OPERATOR CONSOLE'S "LOAD STATUS"                
016200*    DUMP WHEN A TABLE LOAD HANGS AND SUPPORT NEEDS TO SEE                
016300*    ALL SIX FLAGS IN ONE GLANCE WITHOUT SPELLING OUT EACH                
016400*    88-LEVEL.                                                            
016500 01  WS-EOF-SWITCHES-STRING REDEFINES WS-EOF-SWITCHES                     
016600                                  PIC X(08).                              
016700                                                                          
016800*    SET IN 0300 WHEN THE EVENT IS A CREATE OR UPDATE AGAINST             
016900*    A PO OR A PO LINE ITEM - EVERYTHING ELSE IS IGNORED.                 
017000 01  WS-EVENT-ACCEPTED-SW        PIC X           VALUE "N".               
017100     88  WS-EVENT-ACCEPTED                        VALUE "Y".              
017200                                                                          
017300*    SET IN 0310 WHEN THE EVENT CARRIES ENOUGH INFORMATION TO             
017400*    IDENTIFY THE PURCHASE ORDER IT BELONGS TO.                           
017500 01  WS-RESOLVE-OK-SW            PIC X           VALUE "N".               
017600     88  WS-RESOLVE-OK                            VALUE "Y".              
017700                                                                          
017800*    THE PO ID RESOLVED BY 0310, PASSED TO THE ENGINE AND                 
017900*    ON TO THE DECISION RECORD.  A GENUINE STANDALONE WORK                
018000*    FIELD - NOT PART OF ANY GROUP - SO IT IS CARRIED AT THE              
018100*    77 LEVEL PER SHOP CONVENTION.                                        
018200 77  WS-RESOLVED-PO-ID           PIC 9(10)       VALUE ZERO.              
018300*    OPERATOR-CONSOLE MESSAGE DISPLAYED AT END OF JOB SO THE              
018400*    OVERNIGHT RUN LOG SHOWS THE JOB REACHED NORMAL END-OF-JOB            
018500*    RATHER THAN AN ABEND PARTWAY THROUGH.                                
018600 77  WS-JOB-COMPLETE-MSG         PIC X(40)                                
018700             VALUE "PO-APPROVAL-BATCH JOB COMPLETED NORMALLY".            
018800                                                                          
018900*    RUN TOTALS - ACCUMULATED THROUGH THE EVENT LOOP AND                  
019000*    HANDED TO PO-TIER-REPORT AT END OF JOB (PARAGRAPH 0400)              
019100*    FOR THE CONTROLLER'S GRAND-TOTAL LINES.                              
019200 01  WS-JOB-TOTALS.                                                       
019300     05  WS-EVENTS-READ-CT       PIC 9(07) COMP  VALUE ZERO.              
019400     05  WS-EVENTS-IGNORED-CT    PIC 9(07) COMP  VALUE ZERO.              
019500     05  WS-EVENTS-REJECTED-CT   PIC 9(07) COMP  VALUE ZERO.              
019600     05  WS-DECISIONS-WRITTEN-CT PIC 9(07) COMP  VALUE ZERO.              
019700     05  FILLER                  PIC X(04).                               
019800                                                                          
019900*    ALTERNATE TABLE VIEW OF THE FOUR RUN-TOTAL COUNTERS ABOVE -          
020000*    LETS A FUTURE SUMMARY PARAGRAPH STEP THROUGH ALL FOUR WITH           
020100*    A SINGLE SUBSCRIPT INSTEAD OF NAMING EACH ONE, THE SAME WAY          
020200*    EVENT-ID-PAIR LETS THE EVENT FILE'S TWO ID FIELDS BE                 
020300*    SCANNED TOGETHER.                                                    
020400 01  WS-JOB-TOTALS-TABLE REDEFINES WS-JOB-TOTALS.                         
020500     05  WS-JOB-TOTAL-ENTRY      PIC 9(07) COMP OCCURS 4 TIMES.           
020600     05  FILLER                  PIC X(04).                               
020700                                                                          
020800*    THE ANSWER GROUP FILLED IN BY PO-APPROVAL-ENGINE ON EACH             
020900*    CALL - TIER NUMBER, PO AMOUNT, REVISED BUDGET, REASON.               
021000     COPY "wsenres.cbl".                                                  
021100                                                                          
021200*    RUN-DATE STAMP - DISPLAY-ONLY, NEVER COMPARED.  SEE THE              
021300*    01/06/1999 CHANGE-LOG ENTRY ABOVE.                                   
021400 01  WS-RUN-DATE-FIELD            PIC X(06)     VALUE SPACES.             
021500 01  WS-RUN-DATE-NUMERIC REDEFINES WS-RUN-DATE-FIELD                      
021600                                   PIC 9(06).                             
021700*----------------------------------------------------------------         
021800*   PROCEDURE DIVISION                                                    
021900*----------------------------------------------------------------         
022000*   0100-MAIN-CONTROL IS THE ONLY PARAGRAPH EVER PERFORMED BY             
022100*   THE OPERATING SYSTEM - EVERYTHING ELSE IS REACHED ONLY BY             
022200*   PERFORM ... THRU ... FROM HERE DOWN.  SEQUENCE IS: LOAD THE           
022300*   FIVE REFERENCE TABLES, OPEN THE EVENT FEED AND DECISIONS              
022400*   FILE, THEN PROCESS ONE EVENT PER ITERATION UNTIL THE EVENT            
022500*   FEED IS EXHAUSTED, THEN HAND THE RUN TOTALS TO THE REPORT             
022600*   WRITER AND STOP.                                                      
022700*----------------------------------------------------------------         
022800 PROCEDURE DIVISION.                                                      
022900                                                                          
023000 0100-MAIN-CONTROL.                                                       
023100                                                                          
023200     ACCEPT WS-RUN-DATE-FIELD FROM DATE.                                  
023300                                                                          
023400     PERFORM 0200-LOAD-REFERENCE-TABLES THRU 0200-EXIT.                   
023500                                                                          
023600     OPEN INPUT  EVENT-FILE.                                              
023700     OPEN OUTPUT DECISION-FILE.                                           
023800                                                                          
023900     READ EVENT-FILE                                                      
024000         AT END                                                           
024100             MOVE "Y" TO WS-EOF-EVENT-SW                                  
024200     END-READ.                                                            
024300                                                                          
024400     PERFORM 0300-PROCESS-ONE-EVENT THRU 0300-EXIT                        
024500         UNTIL WS-EOF-EVENT.                                              
024600                                                                          
024700     CLOSE EVENT-FILE.                                                    
024800     CLOSE DECISION-FILE.                                                 
024900                                                                          
025000     PERFORM 0400-PRODUCE-RUN-REPORT THRU 0400-EXIT.                      
025100                                                                          
025200     DISPLAY WS-JOB-COMPLETE-MSG.                                         
025300                                                                          
025400     STOP RUN.                                                            
025500 0100-EXIT.                                                               
025600     EXIT.                                                                
025700*----------------------------------------------------------------         
025800*   START-OF-JOB TABLE LOADS - ONE PERFORM PER REFERENCE FILE.            
025900*   EACH PL-LOAD-* PARAGRAPH (COPIED IN AT THE FOOT OF THIS               
026000*   PROGRAM) OPENS ITS OWN FILE, READS IT TO END OF FILE INTO             
026100*   THE MATCHING WS-*-TABLE OCCURS TABLE, AND CLOSES IT.  THE             
026200*   ENGINE THEN SCANS THESE TABLES IN MEMORY INSTEAD OF                   
026300*   REOPENING THE FILES FOR EVERY EVENT - SEE THE 07/11/1996              
026400*   CHANGE-LOG ENTRY ABOVE.                                               
026500*----------------------------------------------------------------         
026600 0200-LOAD-REFERENCE-TABLES.                                              
026700                                                                          
026800     PERFORM 0210-LOAD-POLI-TABLE  THRU 0210-EXIT.                        
026900     PERFORM 0220-LOAD-BUDCH-TABLE THRU 0220-EXIT.                        
027000     PERFORM 0230-LOAD-COLI-TABLE  THRU 0230-EXIT.                        
027100     PERFORM 0240-LOAD-POCOS-TABLE THRU 0240-EXIT.                        
027200     PERFORM 0250-LOAD-PRBUD-TABLE THRU 0250-EXIT.                        
027300 0200-EXIT.                                                               
027400     EXIT.                                                                
027500*----------------------------------------------------------------         
027600*   EVENT FILTER AND PO RESOLUTION - ONLY CREATE/UPDATE EVENTS            
027700*   AGAINST A PURCHASE ORDER OR A PO LINE ITEM ARE ACCEPTED FOR           
027800*   SCORING.  EVERYTHING ELSE IS COUNTED AND SET ASIDE.  AN               
027900*   ACCEPTED EVENT THAT STILL CANNOT BE RESOLVED TO A PO ID               
028000*   (PARAGRAPH 0310) IS COUNTED AS REJECTED RATHER THAN SCORED            
028100*   - THE ENGINE IS NEVER CALLED WITHOUT A PO ID IN HAND.                 
028200*----------------------------------------------------------------         
028300 0300-PROCESS-ONE-EVENT.                                                  
028400                                                                          
028500     ADD 1 TO WS-EVENTS-READ-CT.                                          
028600     MOVE "N" TO WS-EVENT-ACCEPTED-SW.                                    
028700     MOVE "N" TO WS-RESOLVE-OK-SW.                                        
028800                                                                          
028900     IF EVENT-IS-PO-TYPE OR EVENT-IS-LI-TYPE                              
029000         IF EVENT-REASON = "create    " OR                                
029100            EVENT-REASON = "update    "                                   
029200             MOVE "Y" TO WS-EVENT-ACCEPTED-SW                             
029300         END-IF                                                           
029400     END-IF.                                                              
029500                                                                          
029600     IF NOT WS-EVENT-ACCEPTED                                             
029700         ADD 1 TO WS-EVENTS-IGNORED-CT                                    
029800     ELSE                                                                 
029900         PERFORM 0310-RESOLVE-PO-ID THRU 0310-EXIT                        
030000         IF WS-RESOLVE-OK                                                 
030100             CALL "po-approval-engine" USING                              
030200                  WS-RESOLVED-PO-ID                                       
030300                  EVENT-PROJECT-ID                                        
030400                  EVENT-COMPANY-ID                                        
030500                  WS-POLI-TABLE                                           
030600                  WS-BUDCH-TABLE                                          
030700                  WS-COLI-TABLE                                           
030800                  WS-POCOS-TABLE                                          
030900                  WS-PRBUD-TABLE                                          
031000                  WS-ENGINE-RESULTS                                       
031100             PERFORM 0320-POST-APPROVAL-DECISION THRU 0320-EXIT           
031200         ELSE                                                             
031300             ADD 1 TO WS-EVENTS-REJECTED-CT                               
031400         END-IF                                                           
031500     END-IF.                                                              
031600                                                                          
031700     READ EVENT-FILE                                                      
031800         AT END                                                           
031900             MOVE "Y" TO WS-EOF-EVENT-SW                                  
032000     END-READ.                                                            
032100 0300-EXIT.                                                               
032200     EXIT.                                                                
032300*----------------------------------------------------------------         
032400*   PO-ID RESOLUTION - A PO-TYPE EVENT NAMES THE PO DIRECTLY AS           
032500*   ITS RESOURCE; A LINE-ITEM-TYPE EVENT CARRIES THE OWNING               
032600*   PO'S ID IN EVENT-RELATED-PO-ID, WHICH IS ZERO ON A LINE               
032700*   ITEM EVENT THAT ARRIVED BEFORE ITS PARENT PO WAS LOADED -             
032800*   THAT CASE IS LEFT UNRESOLVED AND REJECTED BY THE CALLER.              
032900*----------------------------------------------------------------         
033000 0310-RESOLVE-PO-ID.                                                      
033100                                                                          
033200     IF EVENT-IS-PO-TYPE                                                  
033300         MOVE EVENT-RESOURCE-ID TO WS-RESOLVED-PO-ID                      
033400         MOVE "Y" TO WS-RESOLVE-OK-SW                                     
033500     ELSE                                                                 
033600         IF EVENT-RELATED-PO-ID NOT EQUAL ZERO                            
033700             MOVE EVENT-RELATED-PO-ID TO WS-RESOLVED-PO-ID                
033800             MOVE "Y" TO WS-RESOLVE-OK-SW                                 
033900         END-IF                                                           
034000     END-IF.                                                              
034100 0310-EXIT.                                                               
034200     EXIT.                                                                
034300*----------------------------------------------------------------         
034400*   DECISION POSTER - MAPS THE TIER NUMBER RETURNED BY THE                
034500*   ENGINE TO THE FIVE TIER FLAGS AND WRITES THE DECISION                 
034600*   RECORD.  AN OUT-OF-RANGE TIER DEFAULTS TO TIER 5 (THE                 
034700*   "SEND IT UP" TIER) RATHER THAN LETTING A BAD TIER NUMBER              
034800*   FALL THROUGH UNFLAGGED ON THE DECISIONS FILE.                         
034900*----------------------------------------------------------------         
035000 0320-POST-APPROVAL-DECISION.                                             
035100                                                                          
035200     MOVE EVENT-ID                 TO DCSN-EVENT-ID.                      
035300     MOVE WS-RESOLVED-PO-ID        TO DCSN-PO-ID.                         
035400     MOVE WS-ENGINE-PO-AMOUNT      TO DCSN-PO-AMOUNT.                     
035500     MOVE WS-ENGINE-REVISED-BUDGET TO DCSN-REVISED-BUDGET.                
035600     MOVE WS-ENGINE-REASON         TO DCSN-REASON.                        
035700                                                                          
035800     IF WS-ENGINE-APPROVAL-TIER < 1 OR                                    
035900        WS-ENGINE-APPROVAL-TIER > 5                                       
036000         MOVE 5 TO WS-ENGINE-APPROVAL-TIER                                
036100     END-IF.                                                              
036200                                                                          
036300     MOVE WS-ENGINE-APPROVAL-TIER TO DCSN-APPROVAL-TIER.                  
036400                                                                          
036500*    CLEAR ALL FIVE FLAGS BEFORE SETTING THE ONE THAT MATCHES             
036600*    THE RESOLVED TIER - A PRIOR RUN'S LEFTOVER "Y" MUST NEVER            
036700*    SURVIVE INTO THIS RECORD.                                            
036800     MOVE "N" TO DCSN-TIER-1-FLAG.                                        
036900     MOVE "N" TO DCSN-TIER-2-FLAG.                                        
037000     MOVE "N" TO DCSN-TIER-3-FLAG.                                        
037100     MOVE "N" TO DCSN-TIER-4-FLAG.                                        
037200     MOVE "N" TO DCSN-TIER-5-FLAG.                                        
037300                                                                          
037400     IF DCSN-APPROVAL-TIER = 1                                            
037500         MOVE "Y" TO DCSN-TIER-1-FLAG.                                    
037600     IF DCSN-APPROVAL-TIER = 2                                            
037700         MOVE "Y" TO DCSN-TIER-2-FLAG.                                    
037800     IF DCSN-APPROVAL-TIER = 3                                            
037900         MOVE "Y" TO DCSN-TIER-3-FLAG.                                    
038000     IF DCSN-APPROVAL-TIER = 4                                            
038100         MOVE "Y" TO DCSN-TIER-4-FLAG.                                    
038200     IF DCSN-APPROVAL-TIER = 5                                            
038300         MOVE "Y" TO DCSN-TIER-5-FLAG.                                    
038400                                                                          
038500     WRITE DECISION-RECORD.                                               
038600                                                                          
038700     ADD 1 TO WS-DECISIONS-WRITTEN-CT.                                    
038800 0320-EXIT.                                                               
038900     EXIT.                                                                
039000*----------------------------------------------------------------         
039100*   END-OF-JOB REPORT - HANDS THE FOUR RUN-TOTAL COUNTERS TO              
039200*   PO-TIER-REPORT, WHICH RE-SORTS THE DECISIONS FILE BY TIER             
039300*   AND PRINTS THE CONTROLLER'S MONTH-END PACKAGE.  THIS                  
039400*   PROGRAM NEVER TOUCHES THE PRINTER ITSELF.                             
039500*----------------------------------------------------------------         
039600 0400-PRODUCE-RUN-REPORT.                                                 
039700                                                                          
039800     CALL "po-tier-report" USING                                          
039900          WS-EVENTS-READ-CT                                               
040000          WS-EVENTS-IGNORED-CT                                            
040100          WS-EVENTS-REJECTED-CT                                           
040200          WS-DECISIONS-WRITTEN-CT.                                        
040300 0400-EXIT.                                                               
040400     EXIT.                                                                
040500*----------------------------------------------------------------         
040600*   REFERENCE-TABLE LOADERS - ONE PARAGRAPH LIBRARY PER FILE,             
040700*   RUN ONCE AT START OF JOB.  EACH LIBRARY'S OWN COPYBOOK                
040800*   DESCRIBES THE INDIVIDUAL FIELDS MOVED INTO ITS TABLE - SEE            
040900*   PL-LOAD-POLI-TABLE.CBL, PL-LOAD-BUDCH-TABLE.CBL,                      
041000*   PL-LOAD-COLI-TABLE.CBL, PL-LOAD-POCOS-TABLE.CBL AND                   
041100*   PL-LOAD-PRBUD-TABLE.CBL.                                              
041200*----------------------------------------------------------------         
041300     COPY "PL-LOAD-POLI-TABLE.CBL".                                       
041400     COPY "PL-LOAD-BUDCH-TABLE.CBL".                                      
041500     COPY "PL-LOAD-COLI-TABLE.CBL".                                       
041600     COPY "PL-LOAD-POCOS-TABLE.CBL".                                      
041700     COPY "PL-LOAD-PRBUD-TABLE.CBL".                                      
041800*----------------------------------------------------------------         
